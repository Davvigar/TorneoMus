000100******************************************************************
000200* COPY REGENFRE
000300* REGISTRO DE ENFRENTAMIENTOS DE MUS (FICHERO ENFRENT.DAT)
000400* AUTOR ORIGINAL: J. ETXEBERRIA - CASINO EL FARO - DPTO SISTEMAS
000500* 03/05/1989 JE  PRIMERA VERSION DEL LAYOUT
000600* 22/02/1999 NVG REVISADO EN EL MISMO PASE DE AJUSTE Y2K QUE
000700*                REGPAREJ (SIN CAMBIO DE LONGITUD)
000750* 14/09/2004 MLR FILLER DE 2 BYTES PARA CUADRAR REGLA DE TALLER  CR0661
000760*                Y CONDICION ENF-YA-JUGADO SOBRE ENF-JUGADO.
000800******************************************************************
000900 01  REG-ENFRENT.
001000     05  ENF-ID                        PIC 9(05).
001100     05  ENF-PAREJA1-ID                PIC 9(05).
001200     05  ENF-PAREJA2-ID                PIC 9(05).
001300     05  ENF-RONDA                     PIC 9(03).
001400     05  ENF-GANADOR-ID                 PIC 9(05).
001500     05  ENF-JUGADO                    PIC X(01).
001510         88  ENF-YA-JUGADO             VALUE "Y".
001520         88  ENF-SIN-JUGAR             VALUE "N".
001600     05  FILLER                        PIC X(02).
