000100******************************************************************
000200* PROGRAMA: MUSCLAS
000300* OBJETIVO: IMPRIMIR LA CLASIFICACION DEL TORNEO DE MUS: PAREJAS
000400*           ACTIVAS ORDENADAS DE MENOS A MAS DERROTAS Y PAREJAS
000500*           ELIMINADAS ORDENADAS DE MAS A MENOS DERROTAS, CON UN
000600*           RESUMEN DE TOTALES AL PIE DEL LISTADO.
000700*           BASADO EN LA RUTINA DE ACUMULACION Y RESUMEN FINAL DE
000800*           VENTASTOTAL, CAMBIANDO EL CORTE DE CONTROL POR
000900*           PRODUCTO POR UN ORDENAMIENTO EN TABLA POR DERROTAS.
000950*           NO HAY CORTE DE CONTROL CLASICO (EL FICHERO DE
000960*           PAREJAS NO VIENE ORDENADO POR DERROTAS), POR ESO SE
000970*           CARGA TODO EN TABLA Y SE ORDENA EN MEMORIA ANTES DE
000980*           IMPRIMIR, EN VEZ DE LEER-COMPARAR-ESCRIBIR COMO EN
000990*           EL PROGRAMA ORIGINAL.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MUSCLAS.
001300 AUTHOR.        MARIA ROMERO.
001400 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001500 DATE-WRITTEN.  10/07/1989.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001800******************************************************************
001900* HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100* 10/07/1989 MRO INICIAL - BASADO EN VENTASTOTAL, ADAPTADO PARA   INICIAL
002120*                LA CLASIFICACION DEL TORNEO DE MUS. SE CAMBIA
002140*                EL CORTE DE CONTROL POR PRODUCTO (QUE EXIGIA
002160*                FICHERO ORDENADO) POR UNA CARGA EN TABLA CON
002180*                ORDENACION EN MEMORIA, PORQUE PAREJAS.DAT NO
002190*                VIENE ORDENADO POR DERROTAS.
002300* 05/03/1991 MRO CR-0238 SE SEPARAN ACTIVAS Y ELIMINADAS EN DOS   CR0238
002320*                BLOQUES DEL LISTADO, ANTES IBAN MEZCLADAS. SE
002340*                PIDIO PORQUE LOS JUGADORES SOLO QUERIAN VER SU
002360*                PROPIO BLOQUE SIN TENER QUE BUSCAR ENTRE TODOS.
002500* 22/09/1994 JE  CR-0361 SE ANADE EL DESEMPATE POR NOMBRE EN      CR0361
002520*                AMBOS BLOQUES DEL LISTADO. SIN ESTE DESEMPATE
002540*                EL ORDEN ENTRE PAREJAS CON LAS MISMAS DERROTAS
002560*                DEPENDIA DEL ORDEN DE LECTURA DEL FICHERO Y
002580*                CAMBIABA DE UNA EJECUCION A OTRA.
002700* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: SIN CAMBIOS.  CR0512
002720*                SE REVISARON LAS PIC 9(02) DE DERROTAS Y BYES,
002740*                NO SON FECHAS, NO PROCEDE CAMBIO ALGUNO.
002900* 11/01/2000 NVG CR-0549 SE ANADE EL TOTAL GENERAL DE PAREJAS AL  CR0549
002920*                PIE DEL LISTADO, PARA QUE EL OPERADOR PUEDA
002940*                CUADRARLO CONTRA EL NUMERO DE ALTAS DEL TORNEO
002960*                SIN TENER QUE SUMAR A MANO LOS DOS BLOQUES.
002980* 14/09/2004 MLR CR-0661 SE ANADE COLUMNA DE ESTADO (ACTIVA /     CR0661
003000*                ELIMINADA) A LA LINEA DE DETALLE Y SE ESCRIBEN
003020*                LAS LINEAS DE CONTEO POR BLOQUE EN EL PROPIO
003040*                FICHERO RPTCLAS, NO SOLO EN PANTALLA. SE ANADE
003060*                TAMBIEN EL CONTADOR WS-LINEAS-ESCRITAS PARA
003080*                QUE EL OPERADOR PUEDA VERIFICAR CUANTAS LINEAS
003100*                DE DETALLE SE GRABARON EN DEFINITIVA.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003550*----C01 POR CONVENCION DEL TALLER, AUNQUE ESTE LISTADO NO USA
003560*    SALTO DE PAGINA EXPLICITO
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
003950*----MAESTRO DE PAREJAS, SOLO LECTURA EN ESTE PROGRAMA
004000     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS FS-PAREJAS.
004300
004350*----LISTADO DE SALIDA CON LA CLASIFICACION
004400     SELECT RPTCLAS ASSIGN TO "RPTCLAS.DAT"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-RPTCLAS.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
004950*----FICHERO DE ENTRADA DEL MAESTRO DE PAREJAS
005000 FD  PAREJAS
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  REG-PAREJAS                       PIC X(645).
005400
005450*----FICHERO DE SALIDA DEL LISTADO DE CLASIFICACION
005500 FD  RPTCLAS
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  LINEA-RPT                         PIC X(80).
005900******************************************************************
006000*                  WORKING-STORAGE SECTION
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006250*----CONTADOR DE LINEAS DE DETALLE REALMENTE GRABADAS EN
006260*    RPTCLAS (CR-0661), PARA QUE EL OPERADOR PUEDA CUADRARLO
006270*    CONTRA LOS TOTALES DE ACTIVAS + ELIMINADAS
006280 77  WS-LINEAS-ESCRITAS                PIC S9(05) COMP
006290                                        VALUE ZERO.
006300*----FILE STATUS
006400 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
006500 01  FS-RPTCLAS                        PIC X(02) VALUE SPACES.
006600
006700*----COPY DE ARCHIVO (AREA DE TRABAJO DE UNA PAREJA) Y SU VISTA
006710*    ALFANUMERICA PARA PODER MOVERLA A/DESDE LA TABLA
006720     COPY REGPAREJ.
006800 01  REG-PAREJA-R REDEFINES REG-PAREJA.
006900     05  REG-PAREJA-ALFA               PIC X(645).
007000
007050*----LIMITES, CONTADORES E INDICES DE LAS TABLAS DE TRABAJO
007100 01  LIMITES-TABLA.
007200     05  WS-PAR-MAX                    PIC S9(04) COMP
007300                                        VALUE 200.
007400     05  WS-PAR-CNT                    PIC S9(04) COMP
007500                                        VALUE ZERO.
007550*    WS-ACT-CNT/WS-ELI-CNT SON LAS FILAS OCUPADAS DE CADA UNA
007560*    DE LAS DOS TABLAS DE CLASIFICACION, NO DE TABLA-PAREJAS
007600     05  WS-ACT-CNT                    PIC S9(04) COMP
007700                                        VALUE ZERO.
007800     05  WS-ELI-CNT                    PIC S9(04) COMP
007900                                        VALUE ZERO.
008000     05  WS-IX                         PIC S9(04) COMP
008100                                        VALUE ZERO.
008200     05  WS-IX2                        PIC S9(04) COMP
008300                                        VALUE ZERO.
008400     05  WS-IX2-SIG                    PIC S9(04) COMP
008500                                        VALUE ZERO.
008600     05  WS-LIMITE-ORDEN               PIC S9(04) COMP
008700                                        VALUE ZERO.
008800     05  FILLER                        PIC X(02) VALUE SPACES.
008900
008950*----TABLA MAESTRA DE PAREJAS CARGADA EN MEMORIA TAL CUAL
008960*    VIENE DEL FICHERO, ANTES DE SEPARAR POR ESTADO
009000 01  TABLA-PAREJAS.
009100     05  WS-PAR-FILA OCCURS 200 TIMES
009200                     PIC X(645).
009300     05  FILLER                        PIC X(01) VALUE SPACE.
009400
009450*----TABLA DE PAREJAS ACTIVAS PARA EL LISTADO, ORDENADA DE
009460*    MENOS A MAS DERROTAS (2150-ORDENAR-ACTIVOS)
009500 01  TABLA-CLAS-ACT.
009600     05  CLA-FILA OCCURS 200 TIMES.
009700         10  CLA-ID                    PIC 9(05).
009800         10  CLA-NOMBRE                PIC X(30).
009900         10  CLA-DERROTAS              PIC 9(02).
010000         10  CLA-BYES                  PIC 9(02).
010100     05  FILLER                        PIC X(01) VALUE SPACE.
010200
010250*----TABLA DE PAREJAS ELIMINADAS PARA EL LISTADO, ORDENADA DE
010260*    MAS A MENOS DERROTAS (2250-ORDENAR-ELIMINADOS)
010300 01  TABLA-CLAS-ELI.
010400     05  CLE-FILA OCCURS 200 TIMES.
010500         10  CLE-ID                    PIC 9(05).
010600         10  CLE-NOMBRE                PIC X(30).
010700         10  CLE-DERROTAS              PIC 9(02).
010800         10  CLE-BYES                  PIC 9(02).
010900     05  FILLER                        PIC X(01) VALUE SPACE.
011000
011050*----FILA TEMPORAL PARA LOS INTERCAMBIOS DEL ORDENAMIENTO POR
011060*    BURBUJA, COMPARTIDA ENTRE ACTIVAS Y ELIMINADAS PORQUE LAS
011070*    DOS TABLAS TIENEN LA MISMA ESTRUCTURA DE FILA
011100 01  WS-CLAS-TEMP.
011200     05  WS-CLAS-TEMP-ID               PIC 9(05).
011300     05  WS-CLAS-TEMP-NOMBRE           PIC X(30).
011400     05  WS-CLAS-TEMP-DERROTAS         PIC 9(02).
011500     05  WS-CLAS-TEMP-BYES             PIC 9(02).
011550     05  FILLER                        PIC X(01) VALUE SPACE.
011600
011650*----LINEA DE DETALLE DEL LISTADO, CON EDICION DE CEROS A
011660*    BLANCOS EN ID Y DERROTAS/BYES PARA QUE SE LEA MEJOR
011700 01  WS-LINEA-DETALLE.
011800     05  WS-LIN-ID                     PIC ZZZZ9.
011900     05  FILLER                        PIC X(02) VALUE SPACES.
012000     05  WS-LIN-NOMBRE                 PIC X(30).
012100     05  FILLER                        PIC X(02) VALUE SPACES.
012200     05  WS-LIN-DERROTAS               PIC Z9.
012300     05  FILLER                        PIC X(02) VALUE SPACES.
012400     05  WS-LIN-BYES                   PIC Z9.
012500     05  FILLER                        PIC X(02) VALUE SPACES.
012600*    WS-LIN-ESTADO (CR-0661) MUESTRA "ACTIVA" O "ELIMINADA"
012650     05  WS-LIN-ESTADO                 PIC X(10).
012700     05  FILLER                        PIC X(23) VALUE SPACES.
012800*----MISMA LINEA DE DETALLE VISTA COMO CADENA PARA ESCRIBIRLA
012900 01  WS-LINEA-DETALLE-R
013000         REDEFINES WS-LINEA-DETALLE.
013100     05  WS-LINEA-DETALLE-ALFA         PIC X(80).
013200
013250*----LINEA DE CONTEO POR SECCION (ACTIVAS/ELIMINADAS/GENERAL,
013260*    CR-0549 Y CR-0661): TEXTO FIJO MAS EL NUMERO EDITADO
013300 01  WS-LINEA-CONTEO.
013400     05  WS-LIN-CONT-TXT               PIC X(30).
013500     05  WS-LIN-CONT-NUM               PIC ZZZ9.
013600     05  FILLER                        PIC X(46) VALUE SPACES.
013650*----MISMA LINEA DE CONTEO VISTA COMO CADENA PARA ESCRIBIRLA
013700 01  WS-LINEA-CONTEO-R
013800         REDEFINES WS-LINEA-CONTEO.
013900     05  WS-LINEA-CONTEO-ALFA          PIC X(80).
014000
014050*----SWITCHES
014100 01  SWITCHES.
014200     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
014300         88  NO-QUEDAN-PAREJAS         VALUE "SI".
014400     05  FILLER                        PIC X(01) VALUE SPACE.
014500
014550*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA)
014560*    PARA EL CASO DE TORNEO SIN PAREJAS DADAS DE ALTA
014600 01  WS-LINEA-AVISO.
014700     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
014750*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
014800 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
014900     05  WS-LINEA-AVISO-PRIMERA        PIC X(25).
015000     05  WS-LINEA-AVISO-SEGUNDA        PIC X(25).
015100******************************************************************
015200*                    PROCEDURE DIVISION
015300******************************************************************
015400 PROCEDURE DIVISION.
015450*    PARRAFO PRINCIPAL: CARGAR, CONSTRUIR LOS DOS BLOQUES DE LA
015460*    CLASIFICACION, ORDENARLOS, IMPRIMIR Y CERRAR EL PASO.
015500*-------------------
015600     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
015700
015800     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
015900
016000     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
016100
016150* PARRAFO: 1000-INICIO
016160* PROPOSITO: CARGAR EL MAESTRO DE PAREJAS ENTERO EN
016170*            TABLA-PAREJAS (NO HACE FALTA ORDEN DE LECTURA,
016180*            SE ORDENA DESPUES EN MEMORIA).
016190*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
016700 1000-INICIO.
016800*------------
016900     DISPLAY "MUSCLAS - CLASIFICACION DEL TORNEO - INICIO"
016950
017000
017050*    SE LEE TODO EL MAESTRO ANTES DE SEPARAR POR ESTADO PORQUE
017060*    NO SE SABE DE ANTEMANO CUANTAS SON ACTIVAS Y CUANTAS
017070*    ELIMINADAS; ES MAS SENCILLO CARGAR TODO Y FILTRAR DESPUES.
017100     OPEN INPUT PAREJAS
017200     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
017300             UNTIL NO-QUEDAN-PAREJAS
017400             OR WS-PAR-CNT NOT LESS WS-PAR-MAX
017500     CLOSE PAREJAS.
017600
017700 1000-FIN-INICIO.
017800*----------------
017900     EXIT.
017950
017960* PARRAFO: 2000-PROCESO
017970* PROPOSITO: COORDINAR LA CONSTRUCCION Y ORDENACION DE LOS DOS
017975*            BLOQUES DE LA CLASIFICACION Y LA IMPRESION FINAL.
017980*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
018100 2000-PROCESO.
018200*-------------
018300     PERFORM 2100-CONSTRUIR-ACTIVOS
018400             THRU 2100-FIN-CONSTRUIR-ACTIVOS
018500     PERFORM 2150-ORDENAR-ACTIVOS   THRU 2150-FIN-ORDENAR-ACTIVOS
018600     PERFORM 2200-CONSTRUIR-ELIMINADOS
018700             THRU 2200-FIN-CONSTRUIR-ELIMINADOS
018800     PERFORM 2250-ORDENAR-ELIMINADOS
018900             THRU 2250-FIN-ORDENAR-ELIMINADOS
019000     PERFORM 2300-IMPRIMIR-INFORME THRU 2300-FIN-IMPRIMIR-INFORME.
019100
019200 2000-FIN-PROCESO.
019300*-----------------
019400     EXIT.
019450
019460* PARRAFO: 2100-CONSTRUIR-ACTIVOS
019470* PROPOSITO: COPIAR A TABLA-CLAS-ACT LOS DATOS DE CADA PAREJA
019475*            QUE SIGA ACTIVA EN EL TORNEO.
019480*            LLAMADO DESDE: 2000-PROCESO.
019600 2100-CONSTRUIR-ACTIVOS.
019700*-----------------------
019800     MOVE ZERO TO WS-ACT-CNT
019900     PERFORM 2110-EVALUAR-ACTIVA THRU 2110-FIN-EVALUAR-ACTIVA
020000             VARYING WS-IX FROM 1 BY 1
020100             UNTIL WS-IX GREATER WS-PAR-CNT.
020200
020250*    WS-ACT-CNT QUEDA COMO EL NUMERO DE FILAS OCUPADAS EN
020260*    TABLA-CLAS-ACT, LISTAS PARA ORDENAR EN 2150-ORDENAR-ACTIVOS.
020300 2100-FIN-CONSTRUIR-ACTIVOS.
020400*---------------------------
020500     EXIT.
020550
020560* PARRAFO: 2110-EVALUAR-ACTIVA
020570* PROPOSITO: SI LA PAREJA ESTA ACTIVA, AÑADIR UNA FILA NUEVA A
020575*            TABLA-CLAS-ACT CON SUS DATOS.
020580*            LLAMADO DESDE: 2100-CONSTRUIR-ACTIVOS, UNA VEZ POR
020585*            FILA DE TABLA-PAREJAS.
020700 2110-EVALUAR-ACTIVA.
020800*--------------------
020900     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
021000     IF PAR-ESTA-ACTIVA
021100         ADD 1 TO WS-ACT-CNT
021200         MOVE PAR-ID       TO CLA-ID (WS-ACT-CNT)
021300         MOVE PAR-NOMBRE   TO CLA-NOMBRE (WS-ACT-CNT)
021400         MOVE PAR-DERROTAS TO CLA-DERROTAS (WS-ACT-CNT)
021500         MOVE PAR-BYES     TO CLA-BYES (WS-ACT-CNT)
021600     END-IF.
021700
021800 2110-FIN-EVALUAR-ACTIVA.
021900*------------------------
022000     EXIT.
022050
022060* PARRAFO: 2150-ORDENAR-ACTIVOS
022070* PROPOSITO: ORDENAR TABLA-CLAS-ACT DE MENOS A MAS DERROTAS,
022075*            CON DESEMPATE POR NOMBRE (CR-0361), POR BURBUJA.
022080*            LLAMADO DESDE: 2000-PROCESO.
022200 2150-ORDENAR-ACTIVOS.
022300*---------------------
022400     IF WS-ACT-CNT GREATER 1
022500         COMPUTE WS-LIMITE-ORDEN = WS-ACT-CNT - 1
022600         PERFORM 2160-PASADA-ACT THRU 2160-FIN-PASADA-ACT
022700                 VARYING WS-IX FROM 1 BY 1
022800                 UNTIL WS-IX GREATER WS-ACT-CNT
022900     END-IF.
023000
023100 2150-FIN-ORDENAR-ACTIVOS.
023200*-------------------------
023300     EXIT.
023350
023360* PARRAFO: 2160-PASADA-ACT
023370* PROPOSITO: UNA PASADA COMPLETA DE LA BURBUJA SOBRE
023375*            TABLA-CLAS-ACT.
023380*            LLAMADO DESDE: 2150-ORDENAR-ACTIVOS, WS-ACT-CNT
023385*            VECES COMO MUCHO.
023500 2160-PASADA-ACT.
023600*----------------
023700     PERFORM 2170-COMPARAR-ACT THRU 2170-FIN-COMPARAR-ACT
023800             VARYING WS-IX2 FROM 1 BY 1
023900             UNTIL WS-IX2 GREATER WS-LIMITE-ORDEN.
024000
024100 2160-FIN-PASADA-ACT.
024200*--------------------
024300     EXIT.
024350
024360* PARRAFO: 2170-COMPARAR-ACT
024370* PROPOSITO: COMPARAR DOS FILAS ADYACENTES DE TABLA-CLAS-ACT
024375*            (PRIMERO POR DERROTAS, LUEGO POR NOMBRE SI HAY
024380*            EMPATE) E INTERCAMBIAR SI ESTAN DESORDENADAS.
024385*            LLAMADO DESDE: 2160-PASADA-ACT.
024500 2170-COMPARAR-ACT.
024600*------------------
024700     COMPUTE WS-IX2-SIG = WS-IX2 + 1
024750*    PRIMER CRITERIO DE ORDEN: MENOS DERROTAS VA DELANTE
024800     IF CLA-DERROTAS (WS-IX2) GREATER CLA-DERROTAS (WS-IX2-SIG)
024900         PERFORM 2180-INTERCAMBIAR-ACT
025000                 THRU 2180-FIN-INTERCAMBIAR-ACT
025100     ELSE
025150*        EMPATE DE DERROTAS: DESEMPATE POR NOMBRE (CR-0361)
025200         IF CLA-DERROTAS (WS-IX2) = CLA-DERROTAS (WS-IX2-SIG)
025300            AND CLA-NOMBRE (WS-IX2)
025400                GREATER CLA-NOMBRE (WS-IX2-SIG)
025500             PERFORM 2180-INTERCAMBIAR-ACT
025600                     THRU 2180-FIN-INTERCAMBIAR-ACT
025700         END-IF
025800     END-IF.
025900
026000 2170-FIN-COMPARAR-ACT.
026100*----------------------
026200     EXIT.
026250
026260* PARRAFO: 2180-INTERCAMBIAR-ACT
026270* PROPOSITO: INTERCAMBIAR DOS FILAS DE TABLA-CLAS-ACT USANDO
026275*            WS-CLAS-TEMP COMO FILA PUENTE.
026280*            LLAMADO DESDE: 2170-COMPARAR-ACT, SOLO CUANDO LAS
026285*            DOS FILAS ESTAN DESORDENADAS.
026400 2180-INTERCAMBIAR-ACT.
026500*----------------------
026600     MOVE CLA-FILA (WS-IX2)     TO WS-CLAS-TEMP
026700     MOVE CLA-FILA (WS-IX2-SIG) TO CLA-FILA (WS-IX2)
026800     MOVE WS-CLAS-TEMP           TO CLA-FILA (WS-IX2-SIG).
026900
027000 2180-FIN-INTERCAMBIAR-ACT.
027100*--------------------------
027200     EXIT.
027250
027260* PARRAFO: 2200-CONSTRUIR-ELIMINADOS
027270* PROPOSITO: COPIAR A TABLA-CLAS-ELI LOS DATOS DE CADA PAREJA
027275*            QUE ESTE ELIMINADA DEL TORNEO. HERMANO DE
027280*            2100-CONSTRUIR-ACTIVOS.
027285*            LLAMADO DESDE: 2000-PROCESO.
027290*            NOTESE QUE RECORRE TABLA-PAREJAS OTRA VEZ DESDE EL
027295*            PRINCIPIO, EN VEZ DE REUTILIZAR EL BARRIDO DE
027300*            2100-CONSTRUIR-ACTIVOS, PORQUE CADA PAREJA SOLO
027310*            PUEDE SER ACTIVA O ELIMINADA, NUNCA LAS DOS, Y ASI
027320*            EL CODIGO QUEDA MAS CLARO QUE MEZCLANDO LOS DOS
027330*            FILTROS EN UN UNICO BARRIDO.
027400 2200-CONSTRUIR-ELIMINADOS.
027500*--------------------------
027600     MOVE ZERO TO WS-ELI-CNT
027700     PERFORM 2210-EVALUAR-ELIMINADA
027800             THRU 2210-FIN-EVALUAR-ELIMINADA
027900             VARYING WS-IX FROM 1 BY 1
028000             UNTIL WS-IX GREATER WS-PAR-CNT.
028100
028200 2200-FIN-CONSTRUIR-ELIMINADOS.
028300*------------------------------
028400     EXIT.
028450
028460* PARRAFO: 2210-EVALUAR-ELIMINADA
028470* PROPOSITO: SI LA PAREJA ESTA ELIMINADA, AÑADIR UNA FILA NUEVA
028475*            A TABLA-CLAS-ELI CON SUS DATOS.
028480*            LLAMADO DESDE: 2200-CONSTRUIR-ELIMINADOS, UNA VEZ
028485*            POR FILA DE TABLA-PAREJAS.
028600 2210-EVALUAR-ELIMINADA.
028700*-----------------------
028800     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
028900     IF PAR-ESTA-ELIMINADA
029000         ADD 1 TO WS-ELI-CNT
029100         MOVE PAR-ID       TO CLE-ID (WS-ELI-CNT)
029200         MOVE PAR-NOMBRE   TO CLE-NOMBRE (WS-ELI-CNT)
029300         MOVE PAR-DERROTAS TO CLE-DERROTAS (WS-ELI-CNT)
029400         MOVE PAR-BYES     TO CLE-BYES (WS-ELI-CNT)
029500     END-IF.
029600
029700 2210-FIN-EVALUAR-ELIMINADA.
029800*---------------------------
029900     EXIT.
029950
029960* PARRAFO: 2250-ORDENAR-ELIMINADOS
029970* PROPOSITO: ORDENAR TABLA-CLAS-ELI DE MAS A MENOS DERROTAS
029975*            (AL REVES QUE LAS ACTIVAS), CON EL MISMO
029980*            DESEMPATE POR NOMBRE. HERMANO DE 2150-ORDENAR-
029985*            ACTIVOS.
029990*            LLAMADO DESDE: 2000-PROCESO.
030100 2250-ORDENAR-ELIMINADOS.
030200*------------------------
030300     IF WS-ELI-CNT GREATER 1
030400         COMPUTE WS-LIMITE-ORDEN = WS-ELI-CNT - 1
030500         PERFORM 2260-PASADA-ELI THRU 2260-FIN-PASADA-ELI
030600                 VARYING WS-IX FROM 1 BY 1
030700                 UNTIL WS-IX GREATER WS-ELI-CNT
030800     END-IF.
030900
031000 2250-FIN-ORDENAR-ELIMINADOS.
031100*----------------------------
031200     EXIT.
031250
031260* PARRAFO: 2260-PASADA-ELI
031270* PROPOSITO: UNA PASADA COMPLETA DE LA BURBUJA SOBRE
031275*            TABLA-CLAS-ELI.
031280*            LLAMADO DESDE: 2250-ORDENAR-ELIMINADOS, WS-ELI-CNT
031285*            VECES COMO MUCHO.
031400 2260-PASADA-ELI.
031500*----------------
031600     PERFORM 2270-COMPARAR-ELI THRU 2270-FIN-COMPARAR-ELI
031700             VARYING WS-IX2 FROM 1 BY 1
031800             UNTIL WS-IX2 GREATER WS-LIMITE-ORDEN.
031900
032000 2260-FIN-PASADA-ELI.
032100*--------------------
032200     EXIT.
032250
032260* PARRAFO: 2270-COMPARAR-ELI
032270* PROPOSITO: COMPARAR DOS FILAS ADYACENTES DE TABLA-CLAS-ELI
032275*            (ORDEN DESCENDENTE DE DERROTAS, LUEGO NOMBRE SI
032280*            HAY EMPATE) E INTERCAMBIAR SI ESTAN DESORDENADAS.
032285*            LLAMADO DESDE: 2260-PASADA-ELI.
032400 2270-COMPARAR-ELI.
032500*------------------
032600     COMPUTE WS-IX2-SIG = WS-IX2 + 1
032650*    PRIMER CRITERIO DE ORDEN: MAS DERROTAS VA DELANTE (AL
032660*    REVES QUE LA TABLA DE ACTIVAS)
032700     IF CLE-DERROTAS (WS-IX2) LESS CLE-DERROTAS (WS-IX2-SIG)
032800         PERFORM 2280-INTERCAMBIAR-ELI
032900                 THRU 2280-FIN-INTERCAMBIAR-ELI
033000     ELSE
033050*        EMPATE DE DERROTAS: DESEMPATE POR NOMBRE
033100         IF CLE-DERROTAS (WS-IX2) = CLE-DERROTAS (WS-IX2-SIG)
033200            AND CLE-NOMBRE (WS-IX2)
033300                GREATER CLE-NOMBRE (WS-IX2-SIG)
033400             PERFORM 2280-INTERCAMBIAR-ELI
033500                     THRU 2280-FIN-INTERCAMBIAR-ELI
033600         END-IF
033700     END-IF.
033800
033900 2270-FIN-COMPARAR-ELI.
034000*----------------------
034100     EXIT.
034150
034160* PARRAFO: 2280-INTERCAMBIAR-ELI
034170* PROPOSITO: INTERCAMBIAR DOS FILAS DE TABLA-CLAS-ELI. HERMANO
034175*            DE 2180-INTERCAMBIAR-ACT.
034180*            LLAMADO DESDE: 2270-COMPARAR-ELI, SOLO CUANDO LAS
034185*            DOS FILAS ESTAN DESORDENADAS.
034300 2280-INTERCAMBIAR-ELI.
034400*----------------------
034500     MOVE CLE-FILA (WS-IX2)     TO WS-CLAS-TEMP
034600     MOVE CLE-FILA (WS-IX2-SIG) TO CLE-FILA (WS-IX2)
034700     MOVE WS-CLAS-TEMP           TO CLE-FILA (WS-IX2-SIG).
034800
034900 2280-FIN-INTERCAMBIAR-ELI.
035000*--------------------------
035100     EXIT.
035150
035160* PARRAFO: 2300-IMPRIMIR-INFORME
035170* PROPOSITO: ESCRIBIR EN RPTCLAS EL TITULO, EL BLOQUE DE
035175*            ACTIVAS CON SU LINEA DE CONTEO, EL BLOQUE DE
035180*            ELIMINADAS CON LA SUYA, Y EL TOTAL GENERAL
035185*            (CR-0549). SI NO HAY PAREJAS EN ABSOLUTO, AVISA
035190*            AL OPERADOR PERO IMPRIME IGUALMENTE EL LISTADO
035195*            VACIO, PARA QUE EXISTA SIEMPRE UN RPTCLAS DE ESTA
035198*            EJECUCION.
035199*            LLAMADO DESDE: 2000-PROCESO.
035210 2300-IMPRIMIR-INFORME.
035220*----------------------
035230     IF WS-PAR-CNT = ZERO
035240         MOVE "NO HAY PAREJAS DADAS DE ALTA, NO SE IMPRIME"
035250             TO WS-LINEA-AVISO-PRIMERA
035260         MOVE "LA CLASIFICACION."
035270             TO WS-LINEA-AVISO-SEGUNDA
035280         DISPLAY WS-LINEA-AVISO-PRIMERA
035290         DISPLAY WS-LINEA-AVISO-SEGUNDA
035300     END-IF
035310
035315*    SE ABRE RPTCLAS EN OUTPUT SIEMPRE, INCLUSO SIN PAREJAS,
035317*    PARA QUE QUEDE UN FICHERO VACIO Y NO UNO DEL PASO ANTERIOR.
035320     OPEN OUTPUT RPTCLAS
035330
035340     MOVE "CLASIFICACION DEL TORNEO DE MUS - PAREJAS ACTIVAS"
035350         TO LINEA-RPT
035360     WRITE LINEA-RPT
035370
035380     PERFORM 2310-ESCRIBIR-ACT THRU 2310-FIN-ESCRIBIR-ACT
035390             VARYING WS-IX FROM 1 BY 1
035400             UNTIL WS-IX GREATER WS-ACT-CNT
035410
035420     MOVE SPACES TO LINEA-RPT
035430     WRITE LINEA-RPT
035440     MOVE "TOTAL PAREJAS ACTIVAS ..... "
035450         TO WS-LIN-CONT-TXT
035460     MOVE WS-ACT-CNT               TO WS-LIN-CONT-NUM
035470     MOVE WS-LINEA-CONTEO-ALFA     TO LINEA-RPT
035480     WRITE LINEA-RPT
035490     MOVE "PAREJAS ELIMINADAS" TO LINEA-RPT
035500     WRITE LINEA-RPT
035510
035520     PERFORM 2320-ESCRIBIR-ELI THRU 2320-FIN-ESCRIBIR-ELI
035530             VARYING WS-IX FROM 1 BY 1
035540             UNTIL WS-IX GREATER WS-ELI-CNT
035550
035560     MOVE SPACES TO LINEA-RPT
035570     WRITE LINEA-RPT
035580     MOVE "TOTAL PAREJAS ELIMINADAS ... "
035590         TO WS-LIN-CONT-TXT
035600     MOVE WS-ELI-CNT               TO WS-LIN-CONT-NUM
035610     MOVE WS-LINEA-CONTEO-ALFA     TO LINEA-RPT
035620     WRITE LINEA-RPT
035630     MOVE "************************************************"
035640         TO LINEA-RPT
035650     WRITE LINEA-RPT
035660     MOVE "TOTAL GENERAL DE PAREJAS ... "
035670         TO WS-LIN-CONT-TXT
035680     MOVE WS-PAR-CNT               TO WS-LIN-CONT-NUM
035690     MOVE WS-LINEA-CONTEO-ALFA     TO LINEA-RPT
035700     WRITE LINEA-RPT
035710     DISPLAY "TOTAL PAREJAS ACTIVAS ..... " WS-ACT-CNT
035720     DISPLAY "TOTAL PAREJAS ELIMINADAS ... " WS-ELI-CNT
035730     DISPLAY "TOTAL GENERAL DE PAREJAS ... " WS-PAR-CNT
035740     MOVE "************************************************"
035750         TO LINEA-RPT
035760     WRITE LINEA-RPT
035770     DISPLAY "LINEAS DE DETALLE ESCRITAS EN RPTCLAS ... "
035780             WS-LINEAS-ESCRITAS
035790
035800     CLOSE RPTCLAS.
035810
035820 2300-FIN-IMPRIMIR-INFORME.
035830*--------------------------
035840     EXIT.
035850
035860* PARRAFO: 2310-ESCRIBIR-ACT
035870* PROPOSITO: FORMATEAR Y ESCRIBIR UNA LINEA DE DETALLE DE UNA
035880*            PAREJA ACTIVA EN RPTCLAS.
035890*            LLAMADO DESDE: 2300-IMPRIMIR-INFORME, UNA VEZ POR
035895*            FILA DE TABLA-CLAS-ACT.
035900 2310-ESCRIBIR-ACT.
039200*------------------
039300     MOVE CLA-ID (WS-IX)       TO WS-LIN-ID
039400     MOVE CLA-NOMBRE (WS-IX)   TO WS-LIN-NOMBRE
039500     MOVE CLA-DERROTAS (WS-IX) TO WS-LIN-DERROTAS
039600     MOVE CLA-BYES (WS-IX)     TO WS-LIN-BYES
039650     MOVE "ACTIVA"             TO WS-LIN-ESTADO
039700     MOVE WS-LINEA-DETALLE-ALFA TO LINEA-RPT
039800     WRITE LINEA-RPT
039810     ADD 1 TO WS-LINEAS-ESCRITAS.
039900
040000 2310-FIN-ESCRIBIR-ACT.
040100*----------------------
040200     EXIT.
040250
040260* PARRAFO: 2320-ESCRIBIR-ELI
040270* PROPOSITO: FORMATEAR Y ESCRIBIR UNA LINEA DE DETALLE DE UNA
040275*            PAREJA ELIMINADA EN RPTCLAS. HERMANO DE
040280*            2310-ESCRIBIR-ACT.
040285*            LLAMADO DESDE: 2300-IMPRIMIR-INFORME, UNA VEZ POR
040290*            FILA DE TABLA-CLAS-ELI.
040400 2320-ESCRIBIR-ELI.
040500*------------------
040600     MOVE CLE-ID (WS-IX)       TO WS-LIN-ID
040700     MOVE CLE-NOMBRE (WS-IX)   TO WS-LIN-NOMBRE
040800     MOVE CLE-DERROTAS (WS-IX) TO WS-LIN-DERROTAS
040900     MOVE CLE-BYES (WS-IX)     TO WS-LIN-BYES
040950     MOVE "ELIMINADA"          TO WS-LIN-ESTADO
041000     MOVE WS-LINEA-DETALLE-ALFA TO LINEA-RPT
041100     WRITE LINEA-RPT
041110     ADD 1 TO WS-LINEAS-ESCRITAS.
041200
041300 2320-FIN-ESCRIBIR-ELI.
041400*----------------------
041500     EXIT.
041550
041560* PARRAFO: 3000-FIN
041570* PROPOSITO: CERRAR EL PASO.
041575*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
041700 3000-FIN.
041800*---------
041900     DISPLAY "MUSCLAS - CLASIFICACION DEL TORNEO - FIN"
042000     STOP RUN.
042100
042200 3000-FIN-FIN.
042300*-------------
042400     EXIT.
042450
042460* PARRAFO: 9000-LEER-PAREJA
042470* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, IGUAL
042475*            QUE EN EL RESTO DE PROGRAMAS DEL TORNEO.
042480*            LLAMADO DESDE: 1000-INICIO.
042600 9000-LEER-PAREJA.
042700*-----------------
042800     READ PAREJAS INTO REG-PAREJA
042900         AT END MOVE "SI" TO SW-EOF-PAREJAS
043000     END-READ
043100     IF NOT NO-QUEDAN-PAREJAS
043200         ADD 1 TO WS-PAR-CNT
043300         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
043400     END-IF.
043500
043600 9000-FIN-LEER-PAREJA.
043700*---------------------
043800     EXIT.
043900
044000 END PROGRAM MUSCLAS.
