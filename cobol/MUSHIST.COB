000100******************************************************************
000200* PROGRAMA: MUSHIST
000300* OBJETIVO: IMPRIMIR EL HISTORICO DE ENFRENTAMIENTOS DEL TORNEO
000400*           DE MUS, CON UN CORTE DE CONTROL POR RONDA (CABECERA
000500*           "RONDA nnn") Y UNA LINEA DE DETALLE POR CADA
000600*           ENFRENTAMIENTO, CERRANDO CON EL TOTAL GENERAL.
000700*           BASADO EN EL CORTE DE CONTROL POR CODIGO DE PRODUCTO
000800*           DE VENTASTOTAL, CAMBIANDO LA RUPTURA A LA RONDA.
000850*           A DIFERENCIA DE VENTASTOTAL, ENFRENT.DAT YA VIENE
000860*           ORDENADO POR RONDA DE FABRICA (SE GRABA AL FINAL DE
000870*           MUSRONDA SIEMPRE POR RONDA CRECIENTE), ASI QUE EL
000880*           CORTE DE CONTROL NO NECESITA ORDENAR NADA ANTES,
000890*           SOLO DETECTAR EL CAMBIO DE RONDA AL VUELO.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    MUSHIST.
001200 AUTHOR.        MARIA ROMERO.
001300 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001400 DATE-WRITTEN.  17/07/1989.
001500 DATE-COMPILED.
001600 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001700******************************************************************
001800* HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000* 17/07/1989 MRO INICIAL - BASADO EN VENTASTOTAL, CORTE DE        INICIAL
002020*                CONTROL CAMBIADO DE CODIGO DE PRODUCTO A RONDA.
002040*                SE MANTIENE EL ESQUEMA DE CABECERA + DETALLE +
002060*                LINEA DE TOTAL, TAL COMO LO USA EL RESTO DE
002080*                LISTADOS DEL DEPARTAMENTO.
002200* 13/04/1992 MRO CR-0272 SE SUSTITUYEN LOS IDENTIFICADORES DE     CR0272
002220*                PAREJA POR SU NOMBRE EN LA LINEA DE DETALLE. LOS
002240*                JUGADORES SE QUEJABAN DE QUE EL LISTADO SOLO
002260*                TENIA SENTIDO CONSULTANDO APARTE EL MAESTRO DE
002280*                PAREJAS PARA SABER QUIEN ERA QUIEN.
002400* 30/08/1995 JE  CR-0411 SE MUESTRA "PENDIENTE" EN LUGAR DEL      CR0411
002420*                GANADOR CUANDO EL ENFRENTAMIENTO AUN NO SE HA
002440*                JUGADO. ANTES SALIA EL NOMBRE DE LA PAREJA CON
002460*                ID CERO, QUE NO EXISTE, Y CONFUNDIA AL LECTOR.
002700* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: EL CAMPO DE   CR0512
002720*                RONDA ES NUMERICO DE TRES POSICIONES, SIN
002740*                CAMBIOS. NO HAY FECHAS EN ESTE LISTADO.
003000* 06/06/2001 NVG CR-0604 SE ANADE EL TOTAL GENERAL DE             CR0604
003020*                ENFRENTAMIENTOS AL PIE DEL LISTADO, PARA QUE EL
003040*                OPERADOR PUEDA CUADRARLO CONTRA EL NUMERO DE
003060*                FILAS DEL MAESTRO ENFRENT.DAT.
003150* 14/09/2004 MLR CR-0662 EL TOTAL DE CR-0604 SOLO SE MOSTRABA EN  CR0662
003170*                PANTALLA (DISPLAY); AHORA SE GRABA TAMBIEN
003180*                COMO LINEA DEL FICHERO RPTHIST, SIGUIENDO EL
003190*                MISMO CRITERIO QUE SE APLICO EN MUSCLAS PARA
003200*                QUE LOS TOTALES QUEDEN EN EL PROPIO LISTADO.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003650*----C01 POR CONVENCION DEL TALLER
003700     C01 IS TOP-OF-FORM.
003800*-----------------------------------------------------------------
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004050*----MAESTRO DE PAREJAS, SOLO PARA TRADUCIR ID A NOMBRE
004100     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS FS-PAREJAS.
004400
004450*----MAESTRO DE ENFRENTAMIENTOS, FUENTE PRINCIPAL DEL LISTADO
004500     SELECT ENFRENT ASSIGN TO "ENFRENT.DAT"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-ENFRENT.
004800
004850*----LISTADO DE SALIDA CON EL HISTORICO
004900     SELECT RPTHIST ASSIGN TO "RPTHIST.DAT"
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-RPTHIST.
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005450*----FICHERO DE ENTRADA DEL MAESTRO DE PAREJAS
005500 FD  PAREJAS
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  REG-PAREJAS                       PIC X(645).
005900
005950*----FICHERO DE ENTRADA DEL MAESTRO DE ENFRENTAMIENTOS
006000 FD  ENFRENT
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  REG-ENFRENTS                      PIC X(026).
006400
006450*----FICHERO DE SALIDA DEL LISTADO HISTORICO
006500 FD  RPTHIST
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  LINEA-RPT                         PIC X(80).
006900******************************************************************
007000*                  WORKING-STORAGE SECTION
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007250*----CONTADOR DE LINEAS DE DETALLE REALMENTE ESCRITAS EN
007260*    RPTHIST, PARA PODER CUADRARLO CONTRA EL TOTAL DE CR-0662
007300 77  WS-LINEAS-HIST-ESCR               PIC S9(05) COMP
007400                                        VALUE ZERO.
007500*----FILE STATUS
007600 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
007700 01  FS-ENFRENT                        PIC X(02) VALUE SPACES.
007800 01  FS-RPTHIST                        PIC X(02) VALUE SPACES.
007900
008000*----COPYS DE ARCHIVO (AREA DE TRABAJO DE UN REGISTRO) Y SU
008010*    VISTA ALFANUMERICA PARA PODER MOVERLOS A/DESDE LA TABLA
008100     COPY REGPAREJ.
008200 01  REG-PAREJA-R REDEFINES REG-PAREJA.
008300     05  REG-PAREJA-ALFA               PIC X(645).
008400
008500     COPY REGENFRE.
008600 01  REG-ENFRENT-R REDEFINES REG-ENFRENT.
008700     05  REG-ENFRENT-ALFA              PIC X(026).
008800
008850*----LIMITES, CONTADORES E INDICES
008900 01  LIMITES-TABLA.
009000     05  WS-PAR-MAX                    PIC S9(04) COMP
009100                                        VALUE 200.
009200     05  WS-PAR-CNT                    PIC S9(04) COMP
009300                                        VALUE ZERO.
009400     05  WS-IX                         PIC S9(04) COMP
009500                                        VALUE ZERO.
009550*    WS-TOTAL-ENFRENT ES EL TOTAL DE LA PAGINA (CR-0604/CR-0662)
009600     05  WS-TOTAL-ENFRENT              PIC S9(04) COMP
009700                                        VALUE ZERO.
009800     05  FILLER                        PIC X(02) VALUE SPACES.
009900
009950*----TABLA MAESTRA DE PAREJAS CARGADA EN MEMORIA, SOLO PARA
009960*    PODER TRADUCIR UN ID DE PAREJA A SU NOMBRE (2210-BUSCAR-
009970*    NOMBRE), NO HACE FALTA NADA MAS DE ELLA EN ESTE LISTADO
010000 01  TABLA-PAREJAS.
010100     05  WS-PAR-FILA OCCURS 200 TIMES
010200                     PIC X(645).
010300     05  FILLER                        PIC X(01) VALUE SPACE.
010400
010450*----CONTROL DE RUPTURA POR RONDA
010500 01  CONTROL-RONDA.
010600     05  ACTUAL-RONDA                  PIC 9(03) VALUE ZEROS.
010700     05  FILLER                        PIC X(02) VALUE SPACES.
010800
010850*----CAMPOS DE BUSQUEDA DE NOMBRE DE PAREJA POR ID
010900 01  WS-BUSQUEDA-NOMBRE.
011000     05  WS-BUSCAR-ID                  PIC 9(05) VALUE ZEROS.
011100     05  WS-BUSCAR-NOMBRE              PIC X(30) VALUE SPACES.
011150     05  FILLER                        PIC X(02) VALUE SPACES.
011200
011250*----LINEA DE CABECERA DE RONDA, ESCRITA CADA VEZ QUE CAMBIA
011260*    ACTUAL-RONDA (EL CORTE DE CONTROL DE ESTE LISTADO)
011300 01  WS-LINEA-CABECERA.
011400     05  FILLER                        PIC X(06) VALUE "RONDA ".
011500     05  WS-CAB-RONDA                  PIC 9(03).
011600     05  FILLER                        PIC X(71) VALUE SPACES.
011700*----MISMA LINEA DE CABECERA VISTA COMO CADENA
011800 01  WS-LINEA-CABECERA-R
011900         REDEFINES WS-LINEA-CABECERA.
012000     05  WS-LINEA-CABECERA-ALFA        PIC X(80).
012050
012100*----LINEA DEL TOTAL DE ENFRENTAMIENTOS AL PIE DEL LISTADO
012110*    (CR-0604, GRABADA EN FICHERO DESDE CR-0662)
012160 01  WS-LINEA-TOTAL.
012170     05  FILLER                        PIC X(26)
012180                     VALUE "TOTAL DE ENFRENTAMIENTOS: ".
012190     05  WS-TOT-ENFRENT-ED             PIC ZZZ9.
012195     05  FILLER                        PIC X(50) VALUE SPACES.
012196*----MISMA LINEA DEL TOTAL VISTA COMO CADENA
012197 01  WS-LINEA-TOTAL-R
012198         REDEFINES WS-LINEA-TOTAL.
012199     05  WS-LINEA-TOTAL-ALFA           PIC X(80).
012200
012250*----LINEA DE DETALLE DE UN ENFRENTAMIENTO: LOS DOS NOMBRES Y
012260*    EL RESULTADO (NOMBRE DEL GANADOR, "PENDIENTE" O "DESCANSA")
012300 01  WS-LINEA-DETALLE.
012400     05  WS-LIN-NOMBRE1                PIC X(30).
012500     05  FILLER                        PIC X(02) VALUE " -".
012600     05  WS-LIN-NOMBRE2                PIC X(30).
012700     05  FILLER                        PIC X(02) VALUE SPACES.
012800     05  WS-LIN-RESULTADO              PIC X(14).
012850*----MISMA LINEA DE DETALLE VISTA COMO CADENA
012900 01  WS-LINEA-DETALLE-R
013000         REDEFINES WS-LINEA-DETALLE.
013100     05  WS-LINEA-DETALLE-ALFA         PIC X(78).
013200
013250*----SWITCHES
013300 01  SWITCHES.
013400     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
013500     05  SW-EOF-ENFRENT                PIC X(02) VALUE "NO".
013550*    SW-PRIMERA/ES-LA-PRIMERA-CABECERA CONTROLA QUE LA PRIMERA
013560*    RONDA LEIDA SIEMPRE IMPRIMA SU CABECERA, AUNQUE SEA LA
013570*    RONDA 1 (NO HAY "RONDA ANTERIOR" CON LA QUE COMPARAR)
013600     05  SW-PRIMERA                    PIC X(01) VALUE "S".
013700         88  ES-LA-PRIMERA-CABECERA    VALUE "S".
013800     05  FILLER                        PIC X(01) VALUE SPACE.
013900******************************************************************
014000*                    PROCEDURE DIVISION
014100******************************************************************
014200 PROCEDURE DIVISION.
014250*    PARRAFO PRINCIPAL: CARGAR PAREJAS, RECORRER ENFRENTAMIENTOS
014260*    CON CORTE DE CONTROL POR RONDA, IMPRIMIR EL TOTAL Y CERRAR.
014300*-------------------
014400     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
014500
014600     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
014700
014800     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
014900
014950* PARRAFO: 1000-INICIO
014960* PROPOSITO: CARGAR EL MAESTRO DE PAREJAS EN TABLA, ABRIR EL
014970*            MAESTRO DE ENFRENTAMIENTOS Y EL LISTADO DE SALIDA,
014980*            Y LEER EL PRIMER ENFRENTAMIENTO PARA ARRANCAR EL
014990*            CORTE DE CONTROL.
014995*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
015100 1000-INICIO.
015200*------------
015300     DISPLAY "MUSHIST - HISTORICO DE RONDAS - INICIO"
015400
015500     OPEN INPUT PAREJAS
015600     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
015700             UNTIL SW-EOF-PAREJAS = "SI"
015800             OR WS-PAR-CNT NOT LESS WS-PAR-MAX
015900     CLOSE PAREJAS
016000
016050*    SE ABRE ENFRENT Y RPTHIST JUNTOS PORQUE EL BUCLE DE
016060*    2000-PROCESO LEE DEL UNO Y ESCRIBE EN EL OTRO A LA VEZ
016100     OPEN INPUT ENFRENT
016200     OPEN OUTPUT RPTHIST
016300     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT.
016400
016500 1000-FIN-INICIO.
016600*----------------
016700     EXIT.
016750
016760* PARRAFO: 2000-PROCESO
016770* PROPOSITO: RECORRER TODOS LOS ENFRENTAMIENTOS (YA LEIDO EL
016775*            PRIMERO EN 1000-INICIO) Y, AL TERMINAR, IMPRIMIR
016780*            EL TOTAL GENERAL.
016785*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
016900 2000-PROCESO.
017000*-------------
017100     PERFORM 2100-PROCESAR-ENFRENT THRU 2100-FIN-PROCESAR-ENFRENT
017200             UNTIL SW-EOF-ENFRENT = "SI"
017300     PERFORM 2500-IMPRIMIR-TOTAL THRU 2500-FIN-IMPRIMIR-TOTAL.
017400
017500 2000-FIN-PROCESO.
017600*-----------------
017700     EXIT.
017750
017760* PARRAFO: 2100-PROCESAR-ENFRENT
017770* PROPOSITO: DETECTAR EL CAMBIO DE RONDA (EL CORTE DE CONTROL
017775*            DE ESTE LISTADO) E IMPRIMIR LA CABECERA SI HACE
017780*            FALTA, LUEGO IMPRIMIR LA LINEA DE DETALLE Y LEER
017785*            EL SIGUIENTE ENFRENTAMIENTO.
017790*            LLAMADO DESDE: 2000-PROCESO, UNA VEZ POR CADA
017795*            FILA DEL MAESTRO DE ENFRENTAMIENTOS.
017900 2100-PROCESAR-ENFRENT.
018000*----------------------
018050*    LA PRIMERA RONDA LEIDA SIEMPRE LLEVA CABECERA, AUNQUE
018060*    NO HAYA HABIDO "CAMBIO" PROPIAMENTE DICHO
018100     IF ES-LA-PRIMERA-CABECERA
018200         MOVE ENF-RONDA TO ACTUAL-RONDA
018300         PERFORM 2150-IMPRIMIR-CABECERA
018400                 THRU 2150-FIN-IMPRIMIR-CABECERA
018500         MOVE "N" TO SW-PRIMERA
018600     ELSE
018650*        A PARTIR DE LA SEGUNDA FILA, SOLO SE IMPRIME CABECERA
018660*        NUEVA CUANDO LA RONDA CAMBIA RESPECTO DE LA ANTERIOR
018700         IF ENF-RONDA NOT = ACTUAL-RONDA
018800             MOVE ENF-RONDA TO ACTUAL-RONDA
018900             PERFORM 2150-IMPRIMIR-CABECERA
019000                     THRU 2150-FIN-IMPRIMIR-CABECERA
019100         END-IF
019200     END-IF
019300
019400     PERFORM 2200-IMPRIMIR-DETALLE THRU 2200-FIN-IMPRIMIR-DETALLE
019500     ADD 1 TO WS-TOTAL-ENFRENT
019600
019700     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT.
019800
019900 2100-FIN-PROCESAR-ENFRENT.
020000*--------------------------
020100     EXIT.
020150
020160* PARRAFO: 2150-IMPRIMIR-CABECERA
020170* PROPOSITO: ESCRIBIR UNA LINEA EN BLANCO Y LA CABECERA
020175*            "RONDA nnn" EN RPTHIST.
020180*            LLAMADO DESDE: 2100-PROCESAR-ENFRENT, SOLO CUANDO
020185*            CAMBIA LA RONDA.
020300 2150-IMPRIMIR-CABECERA.
020400*-----------------------
020500     MOVE SPACES TO LINEA-RPT
020600     WRITE LINEA-RPT
020700     MOVE ACTUAL-RONDA TO WS-CAB-RONDA
020800     MOVE WS-LINEA-CABECERA-ALFA TO LINEA-RPT
020900     WRITE LINEA-RPT.
021000
021100 2150-FIN-IMPRIMIR-CABECERA.
021200*---------------------------
021300     EXIT.
021350
021360* PARRAFO: 2200-IMPRIMIR-DETALLE
021370* PROPOSITO: TRADUCIR LOS DOS ID DE PAREJA A NOMBRE (CR-0272),
021375*            FORMATEAR EL RESULTADO (GANADOR, "PENDIENTE"
021380*            CR-0411, O "DESCANSA" SI ES UN BYE) Y ESCRIBIR LA
021385*            LINEA DE DETALLE.
021390*            LLAMADO DESDE: 2100-PROCESAR-ENFRENT.
021500 2200-IMPRIMIR-DETALLE.
021600*----------------------
021700     MOVE ENF-PAREJA1-ID TO WS-BUSCAR-ID
021800     PERFORM 2210-BUSCAR-NOMBRE THRU 2210-FIN-BUSCAR-NOMBRE
021900     MOVE WS-BUSCAR-NOMBRE TO WS-LIN-NOMBRE1
022000
022050*    PAREJA1 = PAREJA2 ES LA MARCA DE BYE QUE USA TODO EL
022060*    SISTEMA (VER MUSRONDA, 2250-ASIGNAR-BYE)
022100     IF ENF-PAREJA1-ID = ENF-PAREJA2-ID
022200         MOVE SPACES TO WS-LIN-NOMBRE2
022300         MOVE "DESCANSA"      TO WS-LIN-RESULTADO
022400     ELSE
022500         MOVE ENF-PAREJA2-ID TO WS-BUSCAR-ID
022600         PERFORM 2210-BUSCAR-NOMBRE THRU 2210-FIN-BUSCAR-NOMBRE
022700         MOVE WS-BUSCAR-NOMBRE TO WS-LIN-NOMBRE2
022800
022850*        CR-0411: SOLO SE MUESTRA EL GANADOR SI YA SE JUGO
022900         IF ENF-YA-JUGADO
023000             MOVE ENF-GANADOR-ID TO WS-BUSCAR-ID
023100             PERFORM 2210-BUSCAR-NOMBRE
023200                     THRU 2210-FIN-BUSCAR-NOMBRE
023300             MOVE WS-BUSCAR-NOMBRE TO WS-LIN-RESULTADO
023400         ELSE
023500             MOVE "PENDIENTE"     TO WS-LIN-RESULTADO
023600         END-IF
023700     END-IF
023800
023900     MOVE WS-LINEA-DETALLE-ALFA TO LINEA-RPT
024000     WRITE LINEA-RPT
024050     ADD 1 TO WS-LINEAS-HIST-ESCR.
024100
024200 2200-FIN-IMPRIMIR-DETALLE.
024300*--------------------------
024400     EXIT.
024450
024460* PARRAFO: 2210-BUSCAR-NOMBRE
024470* PROPOSITO: BUSCAR EN TABLA-PAREJAS EL NOMBRE QUE CORRESPONDE
024475*            A WS-BUSCAR-ID. SI NO SE ENCUENTRA (NO DEBERIA
024480*            OCURRIR CON LOS DATOS EN ORDEN), QUEDA EN BLANCO.
024485*            LLAMADO DESDE: 2200-IMPRIMIR-DETALLE, HASTA TRES
024490*            VECES POR ENFRENTAMIENTO (PAREJA1, PAREJA2,
024495*            GANADOR).
024600 2210-BUSCAR-NOMBRE.
024700*-------------------
024800     MOVE SPACES TO WS-BUSCAR-NOMBRE
024900     PERFORM 2211-COMPARAR-ID THRU 2211-FIN-COMPARAR-ID
025000             VARYING WS-IX FROM 1 BY 1
025100             UNTIL WS-IX GREATER WS-PAR-CNT.
025200
025300 2210-FIN-BUSCAR-NOMBRE.
025400*-----------------------
025500     EXIT.
025550
025560* PARRAFO: 2211-COMPARAR-ID
025570* PROPOSITO: COMPARAR UNA FILA DE TABLA-PAREJAS CONTRA
025575*            WS-BUSCAR-ID Y COPIAR EL NOMBRE SI COINCIDE.
025580*            LLAMADO DESDE: 2210-BUSCAR-NOMBRE, UNA VEZ POR
025585*            FILA DE TABLA-PAREJAS.
025700 2211-COMPARAR-ID.
025800*-----------------
025900     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
026000     IF PAR-ID = WS-BUSCAR-ID
026100         MOVE PAR-NOMBRE TO WS-BUSCAR-NOMBRE
026200     END-IF.
026300
026400 2211-FIN-COMPARAR-ID.
026500*---------------------
026600     EXIT.
026650
026660* PARRAFO: 2500-IMPRIMIR-TOTAL
026670* PROPOSITO: IMPRIMIR EL PIE DEL LISTADO CON EL TOTAL GENERAL
026675*            DE ENFRENTAMIENTOS (CR-0604/CR-0662) Y CERRAR
026680*            AMBOS FICHEROS DE E/S DE ESTE PARRAFO.
026685*            LLAMADO DESDE: 2000-PROCESO (UNA SOLA VEZ).
026800 2500-IMPRIMIR-TOTAL.
026900*--------------------
027000     MOVE SPACES TO LINEA-RPT
027100     WRITE LINEA-RPT
027200     MOVE "************************************************"
027300         TO LINEA-RPT
027400     WRITE LINEA-RPT
027450     MOVE WS-TOTAL-ENFRENT         TO WS-TOT-ENFRENT-ED
027460     MOVE WS-LINEA-TOTAL-ALFA      TO LINEA-RPT
027470     WRITE LINEA-RPT
027500     DISPLAY "TOTAL DE ENFRENTAMIENTOS: " WS-TOTAL-ENFRENT
027600     MOVE "************************************************"
027700         TO LINEA-RPT
027800     WRITE LINEA-RPT
027850     DISPLAY "LINEAS DE DETALLE ESCRITAS EN RPTHIST ... "
027860             WS-LINEAS-HIST-ESCR
027900
028000     CLOSE ENFRENT
028100           RPTHIST.
028200
028300 2500-FIN-IMPRIMIR-TOTAL.
028400*------------------------
028500     EXIT.
028550
028560* PARRAFO: 3000-FIN
028570* PROPOSITO: CERRAR EL PASO.
028575*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
028700 3000-FIN.
028800*---------
028900     DISPLAY "MUSHIST - HISTORICO DE RONDAS - FIN"
029000     STOP RUN.
029100
029200 3000-FIN-FIN.
029300*-------------
029400     EXIT.
029450
029460* PARRAFO: 9000-LEER-PAREJA
029470* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, IGUAL
029475*            QUE EN EL RESTO DE PROGRAMAS DEL TORNEO.
029480*            LLAMADO DESDE: 1000-INICIO.
029600 9000-LEER-PAREJA.
029700*-----------------
029800     READ PAREJAS INTO REG-PAREJA
029900         AT END MOVE "SI" TO SW-EOF-PAREJAS
030000     END-READ
030100     IF SW-EOF-PAREJAS NOT = "SI"
030200         ADD 1 TO WS-PAR-CNT
030300         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
030400     END-IF.
030500
030600 9000-FIN-LEER-PAREJA.
030700*---------------------
030800     EXIT.
030850
030860* PARRAFO: 9100-LEER-ENFRENT
030870* PROPOSITO: LECTURA SECUENCIAL SIMPLE DEL MAESTRO DE
030875*            ENFRENTAMIENTOS, SIN CARGA EN TABLA (ESTE LISTADO
030880*            LO RECORRE UNA SOLA VEZ, EN EL ORDEN DEL FICHERO).
030885*            LLAMADO DESDE: 1000-INICIO Y 2100-PROCESAR-ENFRENT.
031000 9100-LEER-ENFRENT.
031100*------------------
031200     READ ENFRENT INTO REG-ENFRENT
031300         AT END MOVE "SI" TO SW-EOF-ENFRENT
031400     END-READ.
031500
031600 9100-FIN-LEER-ENFRENT.
031700*----------------------
031800     EXIT.
031900
032000 END PROGRAM MUSHIST.
