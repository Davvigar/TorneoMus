000100******************************************************************
000200* AUTORES: AITOR, MARILUZ, NOELIA
000300* PROGRAMA: MUSMENU
000400* OBJETIVO: MENU PRINCIPAL DEL TORNEO DE MUS.  EN EL PRIMER
000500*           ARRANQUE, SI EL MAESTRO DE PAREJAS ESTA VACIO, CARGA
000600*           LAS CUATRO PAREJAS DE SALIDA.  A PARTIR DE AHI OFRECE
000700*           LAS OPCIONES DEL TORNEO Y LAS DELEGA EN EL PROGRAMA
000800*           CORRESPONDIENTE MEDIANTE CALL, COMO HACIA EL MENU DE
000900*           IDENTIFICACION DE LA VIEJA APLICACION DE USUARIOS.
000950*           ESTE PROGRAMA NO TOCA NI EL MAESTRO DE ENFRENTAMIENTOS
000960*           NI LA LOGICA DE NINGUNA OPCION: SOLO PINTA EL MENU,
000970*           LEE LA OPCION Y HACE CALL AL PROGRAMA QUE CORRESPONDE.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MUSMENU.
001300 AUTHOR.        AITOR ARRIZABALAGA.
001400 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001500 DATE-WRITTEN.  01/12/1988.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001800******************************************************************
001900* HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100* 01/12/1988 AIT INICIAL - BASADO EN EL MENU DE IDENTIFICACION    INICIAL
002200*                DE LA APLICACION DE USUARIOS, ADAPTADO AL
002250*                TORNEO DE MUS.  SE QUITA TODO LO RELATIVO A
002260*                CLAVE/PASSWORD, NO HAY CONCEPTO DE USUARIO EN
002270*                EL TORNEO, SOLO PAREJAS JUGADORAS.
002300*                TORNEO DE MUS.
002400* 18/04/1989 AIT CR-0099 SE ANADE LA CARGA INICIAL DE LAS CUATRO  CR0099
002500*                PAREJAS DE SALIDA CUANDO EL MAESTRO ESTA VACIO,
002550*                PARA QUE EL TORNEO ARRANQUE CON EMPAREJAMIENTOS
002560*                DESDE EL PRIMER DIA SIN TENER QUE DAR DE ALTA
002570*                MANUALMENTE CUATRO PAREJAS POR PANTALLA.
002600* 03/05/1989 MLR CR-0121 SE ANADE LA OPCION DE GENERAR RONDA.     CR0121
002700* 29/05/1989 NVG CR-0146 SE ANADE LA OPCION DE REGISTRAR          CR0146
002800*                RESULTADO.
002900* 20/06/1989 MLR CR-0213 SE ANADE LA OPCION DE CONSULTAR EL       CR0213
003000*                ESTADO DEL TORNEO.
003100* 06/06/1989 AIT CR-0110 SE ANADE LA OPCION DE REINICIAR EL       CR0110
003200*                TORNEO.
003300* 10/07/1989 MRO CR-0234 SE ANADEN LAS OPCIONES DE CLASIFICACION  CR0234
003400*                E HISTORICO DE RONDAS.
003450*                CON ESTA CR QUEDAN CUBIERTAS LAS SIETE OPCIONES
003460*                DEL MENU QUE SIGUEN VIGENTES HOY.
003500* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: EL PROGRAMA   CR0512
003600*                NO MANEJA FECHAS, SIN CAMBIOS.
003650* 14/09/2004 MLR CR-0665 CONDICION SW-SALIR-PEDIDA PARA LA SALIDA CR0665
003660*                DEL BUCLE DE MENU, EN VEZ DE COMPARAR "S" A PELO.
003670*                WS-SEMILLAS-CNT PASA A NIVEL 77, COMO EL RESTO
003680*                DE CONTADORES DE TRABAJO DE LOS PROGRAMAS DE MUS.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004050*----C01 POR CONVENCION DEL TALLER, AUNQUE ESTE MENU NO IMPRIME
004060*    EN IMPRESORA DE LINEAS
004100     C01 IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*----FICHERO MAESTRO DE PAREJAS (SOLO PARA LA CARGA INICIAL)
004600     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-PAREJAS.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005150*----ESTE MENU SOLO ABRE PAREJAS; NUNCA ABRE EL MAESTRO DE
005160*    ENFRENTAMIENTOS, DE ESO SE OCUPAN LOS PROGRAMAS LLAMADOS
005200 FD  PAREJAS
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  REG-PAREJAS                       PIC X(645).
005600******************************************************************
005700*                  WORKING-STORAGE SECTION
005800******************************************************************
005900 WORKING-STORAGE SECTION.
005950*----CODIGO DE ESTADO DEL FICHERO DE PAREJAS
006000 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
006100
006200*----COPY DE ARCHIVO (AREA DE TRABAJO DE UNA PAREJA DE SALIDA)
006300     COPY REGPAREJ.
006400 01  REG-PAREJA-R REDEFINES REG-PAREJA.
006500     05  REG-PAREJA-ALFA               PIC X(645).
006600
006700*----AUXILIARES DEL MENU: LA OPCION TECLEADA POR EL OPERADOR
006800 01  AUXILIARES.
006900     05  WS-OPCION                     PIC 9(01) VALUE ZEROS.
007000     05  FILLER                        PIC X(03) VALUE SPACES.
007050*    WS-OPCION ES NUMERICA PARA QUE EVALUATE PUEDA COMPARAR
007060*    CONTRA LOS DIGITOS 0-7 DIRECTAMENTE
007100*----MISMA OPCION VISTA COMO CARACTER, PARA EL ECO EN PANTALLA
007200 01  AUXILIARES-R REDEFINES AUXILIARES.
007300     05  WS-OPCION-ALFA                PIC X(01).
007400     05  FILLER                        PIC X(03).
007500
007600*----SWITCHES
007700 01  SWITCHES.
007750*    SW-MAESTRO-VACIO LO RELLENA 1300-CARGA-INICIAL CON LA
007760*    PRIMERA LECTURA DE PAREJAS.DAT
007800     05  SW-MAESTRO-VACIO               PIC X(01) VALUE "N".
007850*    SW-SALIR Y SU CONDICION SW-SALIR-PEDIDA CONTROLAN EL
007860*    BUCLE PRINCIPAL DE 2000-PROCESO
007900     05  SW-SALIR                      PIC X(01) VALUE "N".
007910         88  SW-SALIR-PEDIDA           VALUE "S".
008000     05  FILLER                        PIC X(01) VALUE SPACE.
008100*----CONTADOR DE PAREJAS DE SALIDA GRABADAS EN LA CARGA INICIAL;
008150*    NIVEL 77 PORQUE ES UN CONTADOR DE TRABAJO INDEPENDIENTE,
008160*    NO PERTENECE A NINGUN GRUPO DE DATOS DEL PROGRAMA
008200 77  WS-SEMILLAS-CNT                   PIC S9(04) COMP
008300                                        VALUE ZERO.
008400
008500*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA)
008600 01  WS-LINEA-AVISO.
008700     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
008800*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
008900 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
009000     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
009100     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
009150*    25+25=50, EL MISMO ANCHO QUE WS-LINEA-AVISO-TXT
009200******************************************************************
009300*                    PROCEDURE DIVISION
009400******************************************************************
009500 PROCEDURE DIVISION.
009600*-------------------
009650*    PARRAFO PRINCIPAL: INICIO (CARGA DE SEMILLAS SI PROCEDE),
009660*    BUCLE DE MENU HASTA QUE EL OPERADOR PIDE SALIR, Y CIERRE.
009700     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
009800
009900     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
010000             UNTIL SW-SALIR-PEDIDA
010100
010200     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
010300
010350* PARRAFO: 1000-INICIO
010360* PROPOSITO: SALUDO INICIAL Y CARGA DE LAS PAREJAS DE SALIDA SI
010370*            EL MAESTRO ESTA VACIO (CR-0099).
010380*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
010400 1000-INICIO.
010500*------------
010600     DISPLAY "MUSMENU - TORNEO DE MUS - CASINO EL FARO"
010700     DISPLAY " "
010800
010900     INITIALIZE AUXILIARES
011000     PERFORM 1300-CARGA-INICIAL THRU 1300-FIN-CARGA-INICIAL.
011050*    SI EL MAESTRO YA TENIA PAREJAS, 1300-CARGA-INICIAL NO HACE
011060*    NADA MAS QUE LA LECTURA DE COMPROBACION Y VUELVE AQUI
011100
011200 1000-FIN-INICIO.
011300*----------------
011400     EXIT.
011500
011550* PARRAFO: 1300-CARGA-INICIAL
011560* PROPOSITO: SI EL MAESTRO DE PAREJAS ESTA VACIO, GRABAR LAS
011570*            CUATRO PAREJAS DE SALIDA Y AVISAR AL OPERADOR.
011580*            LLAMADO DESDE: 1000-INICIO.
011600 1300-CARGA-INICIAL.
011700*-------------------
011750*    SE ABRE EN INPUT Y SE LEE UNA SOLA FILA: BASTA UNA FILA
011760*    PARA SABER QUE EL MAESTRO NO ESTA VACIO
011800     MOVE "N" TO SW-MAESTRO-VACIO
011900     OPEN INPUT PAREJAS
012000     READ PAREJAS INTO REG-PAREJA
012100         AT END MOVE "S" TO SW-MAESTRO-VACIO
012200     END-READ
012300     CLOSE PAREJAS
012400
012450*    SOLO SI EL MAESTRO ESTABA VACIO SE VUELVE A ABRIR, AHORA EN
012460*    OUTPUT, Y SE ESCRIBEN LAS CUATRO PAREJAS DE SALIDA (CR-0099)
012500     IF SW-MAESTRO-VACIO = "S"
012600         MOVE "MAESTRO DE PAREJAS VACIO,"
012700             TO WS-LINEA-AVISO-PRIMERA
012800         MOVE "SE CARGAN LAS CUATRO PAREJAS DE SALIDA."
012900             TO WS-LINEA-AVISO-SEGUNDA
013000         DISPLAY WS-LINEA-AVISO-PRIMERA
013100         DISPLAY WS-LINEA-AVISO-SEGUNDA
013200         MOVE ZERO TO WS-SEMILLAS-CNT
013300         OPEN OUTPUT PAREJAS
013400         PERFORM 1310-ESCRIBIR-SEMILLA-1
013500                 THRU 1310-FIN-ESCRIBIR-SEMILLA-1
013600         PERFORM 1320-ESCRIBIR-SEMILLA-2
013700                 THRU 1320-FIN-ESCRIBIR-SEMILLA-2
013800         PERFORM 1330-ESCRIBIR-SEMILLA-3
013900                 THRU 1330-FIN-ESCRIBIR-SEMILLA-3
014000         PERFORM 1340-ESCRIBIR-SEMILLA-4
014100                 THRU 1340-FIN-ESCRIBIR-SEMILLA-4
014200         CLOSE PAREJAS
014300         DISPLAY "PAREJAS DE SALIDA GRABADAS: " WS-SEMILLAS-CNT
014400     END-IF.
014500
014600 1300-FIN-CARGA-INICIAL.
014700*-----------------------
014800     EXIT.
014900
014950* PARRAFO: 1310-ESCRIBIR-SEMILLA-1
014960* PROPOSITO: GRABAR LA PRIMERA PAREJA DE SALIDA ("LOS TIGRES",
014970*            ID 1).  LLAMADO DESDE: 1300-CARGA-INICIAL.
015000 1310-ESCRIBIR-SEMILLA-1.
015100*------------------------
015150*    INITIALIZE DEJA TODO EL REGISTRO A CERO/ESPACIOS ANTES DE
015160*    RELLENAR LOS CAMPOS QUE IMPORTAN, PARA NO DEJAR BASURA EN
015170*    NINGUN CAMPO QUE NO SE MUEVA EXPLICITAMENTE
015200     INITIALIZE REG-PAREJA
015300     MOVE 1             TO PAR-ID
015400     MOVE "LOS TIGRES"  TO PAR-NOMBRE
015450*    NINGUNA PAREJA DE SALIDA HA JUGADO TODAVIA: DERROTAS, BYES
015460*    Y RIVALES JUGADOS EMPIEZAN TODOS A CERO
015500     MOVE ZEROS         TO PAR-DERROTAS PAR-BYES PAR-NUM-RIVALES
015600     MOVE "N"           TO PAR-ELIMINADA
015700     WRITE REG-PAREJAS FROM REG-PAREJA
015800     ADD 1 TO WS-SEMILLAS-CNT.
015810
015820*    LAS CUATRO SEMILLAS SON IDENTICAS EN ESTRUCTURA, SOLO
015830*    CAMBIAN EL ID Y EL NOMBRE DE LA PAREJA
016000 1310-FIN-ESCRIBIR-SEMILLA-1.
016100*----------------------------
016200     EXIT.
016300
016350* PARRAFO: 1320-ESCRIBIR-SEMILLA-2
016360* PROPOSITO: GRABAR LA SEGUNDA PAREJA DE SALIDA ("LAS AGUILAS",
016370*            ID 2).  LLAMADO DESDE: 1300-CARGA-INICIAL.
016400 1320-ESCRIBIR-SEMILLA-2.
016500*------------------------
016600     INITIALIZE REG-PAREJA
016700     MOVE 2             TO PAR-ID
016800     MOVE "LAS AGUILAS" TO PAR-NOMBRE
016900     MOVE ZEROS         TO PAR-DERROTAS PAR-BYES PAR-NUM-RIVALES
017000     MOVE "N"           TO PAR-ELIMINADA
017100     WRITE REG-PAREJAS FROM REG-PAREJA
017200     ADD 1 TO WS-SEMILLAS-CNT.
017300
017400 1320-FIN-ESCRIBIR-SEMILLA-2.
017500*----------------------------
017600     EXIT.
017700
017750* PARRAFO: 1330-ESCRIBIR-SEMILLA-3
017760* PROPOSITO: GRABAR LA TERCERA PAREJA DE SALIDA ("LOS LOBOS",
017770*            ID 3).  LLAMADO DESDE: 1300-CARGA-INICIAL.
017800 1330-ESCRIBIR-SEMILLA-3.
017900*------------------------
018000     INITIALIZE REG-PAREJA
018100     MOVE 3             TO PAR-ID
018200     MOVE "LOS LOBOS"   TO PAR-NOMBRE
018300     MOVE ZEROS         TO PAR-DERROTAS PAR-BYES PAR-NUM-RIVALES
018400     MOVE "N"           TO PAR-ELIMINADA
018500     WRITE REG-PAREJAS FROM REG-PAREJA
018600     ADD 1 TO WS-SEMILLAS-CNT.
018700
018800 1330-FIN-ESCRIBIR-SEMILLA-3.
018900*----------------------------
019000     EXIT.
019100
019150* PARRAFO: 1340-ESCRIBIR-SEMILLA-4
019160* PROPOSITO: GRABAR LA CUARTA Y ULTIMA PAREJA DE SALIDA ("LAS
019170*            PANTERAS", ID 4).  LLAMADO DESDE: 1300-CARGA-INICIAL.
019200 1340-ESCRIBIR-SEMILLA-4.
019300*------------------------
019400     INITIALIZE REG-PAREJA
019500     MOVE 4              TO PAR-ID
019600     MOVE "LAS PANTERAS" TO PAR-NOMBRE
019700     MOVE ZEROS          TO PAR-DERROTAS PAR-BYES PAR-NUM-RIVALES
019800     MOVE "N"            TO PAR-ELIMINADA
019900     WRITE REG-PAREJAS FROM REG-PAREJA
020000     ADD 1 TO WS-SEMILLAS-CNT.
020100
020200 1340-FIN-ESCRIBIR-SEMILLA-4.
020300*----------------------------
020400     EXIT.
020500
020550* PARRAFO: 2000-PROCESO
020560* PROPOSITO: PINTAR EL MENU, LEER LA OPCION Y DELEGAR EN EL
020570*            PROGRAMA QUE CORRESPONDA.  SE REPITE HASTA QUE EL
020580*            OPERADOR TECLEA 0 (SALIR).
020590*            LLAMADO DESDE: PARRAFO PRINCIPAL, UNA VEZ POR CADA
020595*            VUELTA DEL BUCLE.
020600 2000-PROCESO.
020700*-------------
020800     DISPLAY " "
020900     DISPLAY "ELIGE UNA OPCION:"
021000     DISPLAY "1 - ALTA DE PAREJA"
021100     DISPLAY "2 - GENERAR RONDA SIGUIENTE"
021200     DISPLAY "3 - REGISTRAR RESULTADO DE UN ENFRENTAMIENTO"
021300     DISPLAY "4 - CONSULTAR ESTADO DEL TORNEO"
021400     DISPLAY "5 - IMPRIMIR CLASIFICACION"
021500     DISPLAY "6 - IMPRIMIR HISTORICO DE RONDAS"
021600     DISPLAY "7 - REINICIAR TORNEO"
021700     DISPLAY "0 - SALIR"
021800     ACCEPT WS-OPCION
021900
021950*    CADA OPCION DELEGA EN UN UNICO PROGRAMA MEDIANTE CALL; ESTE
021960*    MENU NO CONOCE LA LOGICA INTERNA DE NINGUNA DE LAS OPCIONES
022000     EVALUATE WS-OPCION
022100         WHEN 1
022200             PERFORM 2100-TRATAR-ALTA THRU 2100-FIN-TRATAR-ALTA
022300         WHEN 2
022400             PERFORM 2200-TRATAR-RONDA THRU 2200-FIN-TRATAR-RONDA
022500         WHEN 3
022600             PERFORM 2300-TRATAR-RESULTADO
022700                     THRU 2300-FIN-TRATAR-RESULTADO
022800         WHEN 4
022900             PERFORM 2400-TRATAR-ESTADO
023000                     THRU 2400-FIN-TRATAR-ESTADO
023100         WHEN 5
023200             PERFORM 2500-TRATAR-CLASIF
023300                     THRU 2500-FIN-TRATAR-CLASIF
023400         WHEN 6
023500             PERFORM 2600-TRATAR-HIST THRU 2600-FIN-TRATAR-HIST
023600         WHEN 7
023700             PERFORM 2700-TRATAR-REINICIO
023800                     THRU 2700-FIN-TRATAR-REINICIO
023900         WHEN 0
024000             MOVE "S" TO SW-SALIR
024100         WHEN OTHER
024200             DISPLAY "OPCION NO VALIDA"
024300     END-EVALUATE.
024400
024500 2000-FIN-PROCESO.
024600*-----------------
024700     EXIT.
024750*    A PARTIR DE AQUI, UN PARRAFO POR CADA OPCION DEL MENU, TODOS
024760*    CON LA MISMA FORMA: UN UNICO CALL SIN PARAMETROS
024800
024850* PARRAFO: 2100-TRATAR-ALTA
024860* PROPOSITO: OPCION 1.  DELEGA EN MUSALTA, QUE DA DE ALTA UNA
024870*            NUEVA PAREJA EN EL MAESTRO.
024880*            LLAMADO DESDE: 2000-PROCESO, OPCION 1.
024900 2100-TRATAR-ALTA.
025000*-----------------
025100     CALL "MUSALTA".
025200
025300 2100-FIN-TRATAR-ALTA.
025400*---------------------
025500     EXIT.
025600
025650* PARRAFO: 2200-TRATAR-RONDA
025660* PROPOSITO: OPCION 2.  DELEGA EN MUSRONDA, QUE GENERA LOS
025670*            EMPAREJAMIENTOS DE LA SIGUIENTE RONDA.
025680*            LLAMADO DESDE: 2000-PROCESO, OPCION 2.
025700 2200-TRATAR-RONDA.
025800*------------------
025900     CALL "MUSRONDA".
026000
026100 2200-FIN-TRATAR-RONDA.
026200*---------------------
026300     EXIT.
026400
026450* PARRAFO: 2300-TRATAR-RESULTADO
026460* PROPOSITO: OPCION 3.  DELEGA EN MUSRES, QUE GRABA EL RESULTADO
026470*            DE UN ENFRENTAMIENTO Y APLICA LAS DERROTAS.
026480*            LLAMADO DESDE: 2000-PROCESO, OPCION 3.
026500 2300-TRATAR-RESULTADO.
026600*----------------------
026700     CALL "MUSRES".
026800
026900 2300-FIN-TRATAR-RESULTADO.
027000*-------------------------
027100     EXIT.
027200
027250* PARRAFO: 2400-TRATAR-ESTADO
027260* PROPOSITO: OPCION 4.  DELEGA EN MUSSTAT, QUE MUESTRA EL PANEL
027270*            DE ESTADO DEL TORNEO.
027280*            LLAMADO DESDE: 2000-PROCESO, OPCION 4.
027300 2400-TRATAR-ESTADO.
027400*-------------------
027500     CALL "MUSSTAT".
027600
027700 2400-FIN-TRATAR-ESTADO.
027800*----------------------
027900     EXIT.
028000
028050* PARRAFO: 2500-TRATAR-CLASIF
028060* PROPOSITO: OPCION 5.  DELEGA EN MUSCLAS, QUE IMPRIME EL
028070*            LISTADO DE CLASIFICACION.
028080*            LLAMADO DESDE: 2000-PROCESO, OPCION 5.
028100 2500-TRATAR-CLASIF.
028200*-------------------
028300     CALL "MUSCLAS".
028400
028500 2500-FIN-TRATAR-CLASIF.
028600*----------------------
028700     EXIT.
028800
028850* PARRAFO: 2600-TRATAR-HIST
028860* PROPOSITO: OPCION 6.  DELEGA EN MUSHIST, QUE IMPRIME EL
028870*            HISTORICO DE RONDAS JUGADAS.
028880*            LLAMADO DESDE: 2000-PROCESO, OPCION 6.
028900 2600-TRATAR-HIST.
029000*-----------------
029100     CALL "MUSHIST".
029200
029300 2600-FIN-TRATAR-HIST.
029400*---------------------
029500     EXIT.
029600
029650* PARRAFO: 2700-TRATAR-REINICIO
029660* PROPOSITO: OPCION 7.  DELEGA EN MUSBAJA, QUE VACIA LOS DOS
029670*            MAESTROS TRAS PEDIR CONFIRMACION AL OPERADOR.
029680*            LLAMADO DESDE: 2000-PROCESO, OPCION 7.
029700 2700-TRATAR-REINICIO.
029800*---------------------
029900     CALL "MUSBAJA".
030000
030100 2700-FIN-TRATAR-REINICIO.
030200*------------------------
030300     EXIT.
030400
030450* PARRAFO: 3000-FIN
030460* PROPOSITO: CIERRE DEL MENU, CUANDO EL OPERADOR PIDIO SALIR.
030470*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
030500 3000-FIN.
030600*---------
030700     DISPLAY "MUSMENU - FIN DE SESION"
030800     STOP RUN.
030900
031000 3000-FIN-FIN.
031100*-------------
031200     EXIT.
031300
031400 END PROGRAM MUSMENU.
