000100******************************************************************
000200* PROGRAMA: MUSBAJA
000300* OBJETIVO: REINICIAR EL TORNEO DE MUS.  VACIA LOS DOS MAESTROS
000400*           (PAREJAS.DAT Y ENFRENT.DAT) PREVIA CONFIRMACION DEL
000500*           OPERADOR.  AL QUEDAR VACIO EL MAESTRO DE PAREJAS, LA
000600*           PRIMERA ALTA POSTERIOR VUELVE A EMPEZAR POR EL ID 1.
000700*           BASADO EN LA RUTINA DE BAJA DE USUARIO (LOCALIZAR POR
000800*           CLAVE Y ELIMINAR), GENERALIZADA AQUI A UNA BAJA TOTAL.
000850*           NO HAY BAJA INDIVIDUAL DE UNA PAREJA: UNA VEZ DADA DE
000860*           ALTA, UNA PAREJA SOLO SALE DEL TORNEO AL SER ELIMINADA
000870*           POR RESULTADOS (VER MUSRES) O AL REINICIAR EL TORNEO
000880*           ENTERO DESDE AQUI.  ASI LO PIDIO EL RESPONSABLE DE SALA.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    MUSBAJA.
001200 AUTHOR.        AITOR ARRIZABALAGA.
001300 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001400 DATE-WRITTEN.  06/06/1989.
001500 DATE-COMPILED.
001600 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001700******************************************************************
001800* HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000* 06/06/1989 AIT INICIAL - BASADO EN BAJA_USUARIO, ADAPTADO PARA  INICIAL
002100*                VACIAR EL MAESTRO DE PAREJAS.  SE QUITA TODO LO
002150*                RELATIVO A CLAVE DE USUARIO, YA QUE AQUI NO SE
002160*                BUSCA UN REGISTRO CONCRETO SINO QUE SE VACIA EL
002170*                FICHERO COMPLETO.
002200* 14/02/1990 AIT CR-0109 SE ANADE EL VACIADO DEL MAESTRO DE       CR0109
002300*                ENFRENTAMIENTOS, ANTES SOLO VACIABA PAREJAS.  EL
002350*                OPERADOR SE QUEJO DE QUE AL EMPEZAR TORNEO NUEVO
002360*                QUEDABAN ENFRENTAMIENTOS DEL TORNEO ANTERIOR.
002400* 27/10/1992 MLR CR-0281 SE PIDE CONFIRMACION EXPLICITA ANTES DE  CR0281
002500*                BORRAR, TRAS UN INCIDENTE DE OPERACION EN EL QUE
002550*                SE REINICIO UN TORNEO A MEDIAS SIN QUERER.  ANTES
002560*                EL PROGRAMA BORRABA DIRECTAMENTE AL LANZARLO.
002700* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: EL PROGRAMA   CR0512
002750*                NO MANEJA FECHAS DE NINGUN TIPO, POR LO QUE NO
002760*                PROCEDE NINGUN CAMBIO EN ESTE PROGRAMA.  SIN
002770*                CAMBIOS.
002800* 30/03/2001 JE  CR-0589 MENSAJE DE AVISO EN DOS LINEAS AL        CR0589
002850*                RECHAZAR LA BAJA POR FALTA DE CONFIRMACION, PARA
002860*                QUE EL OPERADOR VEA CLARO QUE SE HA CANCELADO Y
002870*                NO SE HA BORRADO NADA.
002950* 14/09/2004 MLR CR-0664 SE MUESTRA EL TOTAL DE REGISTROS         CR0664
003000*                BORRADOS (WS-REGISTROS-BORRADOS) AL TERMINAR,
003050*                PARA QUE QUEDE CONSTANCIA EN PANTALLA DE CUANTAS
003060*                PAREJAS Y ENFRENTAMIENTOS SE HAN ELIMINADO DEL
003070*                MAESTRO EN ESTA EJECUCION CONCRETA.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003420*----C01 SE DECLARA POR CONVENCION DEL TALLER EN TODOS LOS
003430*    PROGRAMAS DE MUS, AUNQUE ESTE EN PARTICULAR NO IMPRIME
003440*    NADA EN IMPRESORA DE LINEAS, SOLO EN PANTALLA DE OPERADOR
003500     C01 IS TOP-OF-FORM.
003600*-----------------------------------------------------------------
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*----MAESTRO DE PAREJAS INSCRITAS EN EL TORNEO
004000     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS FS-PAREJAS.
004300
004400*----MAESTRO DE ENFRENTAMIENTOS (CRUCES) DEL TORNEO
004500     SELECT ENFRENT ASSIGN TO "ENFRENT.DAT"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-ENFRENT.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100*----FD DEL MAESTRO DE PAREJAS; SOLO SE ABRE AQUI PARA CONTAR Y
005150*    PARA VACIARLO CON OPEN OUTPUT, NUNCA PARA REESCRIBIR FILAS
005200 FD  PAREJAS
005220*    BLOCK CONTAINS 0 RECORDS DEJA AL SISTEMA OPERATIVO DECIDIR
005240*    EL BLOCAJE FISICO, COMO EN EL RESTO DE PROGRAMAS DE MUS
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  REG-PAREJAS                       PIC X(645).
005600
005700*----FD DEL MAESTRO DE ENFRENTAMIENTOS, MISMO USO QUE EL ANTERIOR
005800 FD  ENFRENT
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-ENFRENTS                      PIC X(026).
006200******************************************************************
006300*                  WORKING-STORAGE SECTION
006400******************************************************************
006500 WORKING-STORAGE SECTION.
006600*----CONTADOR DE REGISTROS REALMENTE BORRADOS EN ESTA EJECUCION,
006650*    PARA EL AVISO FINAL DE CR-0664.  COMP PORQUE ES UN SIMPLE
006660*    CONTADOR DE TRABAJO, NUNCA SE IMPRIME NI SE GRABA EN DISCO
006700 77  WS-REGISTROS-BORRADOS             PIC S9(05) COMP
006800                                        VALUE ZERO.
006900*----CODIGOS DE ESTADO DE LOS DOS FICHEROS LINE SEQUENTIAL
007000 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
007100 01  FS-ENFRENT                        PIC X(02) VALUE SPACES.
007200
007300*----COPYS DE ARCHIVO (SOLO PARA CONTAR LO QUE SE VA A BORRAR;
007400*    ESTE PROGRAMA NUNCA ACTUALIZA UNA FILA, SOLO LEE PARA
007500*    CONTAR Y LUEGO VACIA EL FICHERO ENTERO CON OPEN OUTPUT)
007600     COPY REGPAREJ.
007700 01  REG-PAREJA-R REDEFINES REG-PAREJA.
007800     05  REG-PAREJA-ALFA               PIC X(645).
007900
008000     COPY REGENFRE.
008100 01  REG-ENFRENT-R REDEFINES REG-ENFRENT.
008200     05  REG-ENFRENT-ALFA              PIC X(026).
008300
008400*----CONTADORES DE REGISTROS EXISTENTES ANTES DE LA BAJA, LOS
008450*    RELLENA 1100-CONTAR-REGISTROS LEYENDO AMBOS FICHEROS UNA
008460*    SOLA VEZ ANTES DE VACIARLOS, PARA PODER INFORMAR AL OPERADOR
008470*    DE CUANTAS FILAS SE VAN A PERDER
008500 01  CONTADORES.
008600     05  WS-PAR-CNT                    PIC S9(04) COMP
008700                                        VALUE ZERO.
008800     05  WS-ENF-CNT                    PIC S9(04) COMP
008900                                        VALUE ZERO.
009000     05  FILLER                        PIC X(02) VALUE SPACES.
009050*    RELLENADO POR 9000/9100, LEIDO POR 2000-PROCESO Y POR
009060*    2100-VACIAR-MAESTROS PARA EL TOTAL BORRADO
009100
009200*----TARJETA DE CONFIRMACION DEL OPERADOR (CR-0281); SOLO SE
009250*    ACEPTA UNA "S" O "s", CUALQUIER OTRA RESPUESTA CANCELA
009300 01  WS-TARJETA-CONFIRMA.
009400     05  WS-TARJETA-RESPUESTA          PIC X(01) VALUE SPACE.
009500     05  FILLER                        PIC X(04) VALUE SPACES.
009600*----MISMA TARJETA VISTA EN MAYUSCULAS PARA LA COMPARACION
009700 01  WS-TARJETA-CONFIRMA-R
009800         REDEFINES WS-TARJETA-CONFIRMA.
009900     05  WS-TARJETA-RESPUESTA-MAY      PIC X(01).
010000     05  FILLER                        PIC X(04).
010050*    WS-TARJETA-RESPUESTA-MAY NO SE USA TODAVIA EN ESTE
010060*    PROGRAMA, SE DEJA PREPARADO POR SI EN EL FUTURO SE
010070*    QUIERE ACEPTAR RESPUESTAS EN MINUSCULA YA CONVERTIDAS
010100
010200*----SWITCHES DE FIN DE FICHERO Y DE CONFIRMACION DEL OPERADOR
010300 01  SWITCHES.
010400     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
010500     05  SW-EOF-ENFRENT                PIC X(02) VALUE "NO".
010600*----SW-CONFIRMADO LLEVA LA RESPUESTA DEL OPERADOR A LA PREGUNTA
010650*    DE CR-0281; SW-BAJA-CONFIRMADA EVITA COMPARAR "S" A PELO EN
010660*    2000-PROCESO
010700     05  SW-CONFIRMADO                 PIC X(01) VALUE "N".
010800         88  SW-BAJA-CONFIRMADA        VALUE "S".
010900     05  FILLER                        PIC X(01) VALUE SPACE.
010950*    SW-EOF-PAREJAS Y SW-EOF-ENFRENT SE REINICIAN A "NO" AL
010960*    ENTRAR EN EL PROGRAMA POR EL VALUE DE LA CLAUSULA ANTERIOR
011000
011100*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA),
011150*    SE RELLENA EN 1200-PEDIR-CONFIRMACION ANTES DE PREGUNTAR
011200 01  WS-LINEA-AVISO.
011300     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
011400*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
011500 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
011600     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
011700     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
011750*    25+25=50, EL MISMO ANCHO QUE WS-LINEA-AVISO-TXT
011800******************************************************************
011900*                    PROCEDURE DIVISION
012000******************************************************************
012100 PROCEDURE DIVISION.
012200*-------------------
012300*    PARRAFO PRINCIPAL: INICIO, UN UNICO PROCESO DE BAJA TOTAL Y
012400*    FIN.  NO HAY BUCLE DE MENU AQUI, EL PROGRAMA SE LANZA UNA
012500*    VEZ DESDE MUSMENU Y TERMINA.
012600     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
012700
012800     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
012900
013000     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
013100
013200* PARRAFO: 1000-INICIO
013300* PROPOSITO: ABRIR EL PASO, CONTAR LO QUE HAY ANTES DE BORRAR Y
013400*            PEDIR LA CONFIRMACION DEL OPERADOR.
013450*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
013500 1000-INICIO.
013600*------------
013700     DISPLAY "MUSBAJA - REINICIAR TORNEO - INICIO"
013750*    SE CUENTA ANTES DE PREGUNTAR, PARA QUE EL MENSAJE DE
013760*    CONFIRMACION PUEDA IR ACOMPANADO DEL NUMERO DE REGISTROS
013770*    QUE SE VAN A PERDER SI EL OPERADOR CONFIRMA
013800
013900     PERFORM 1100-CONTAR-REGISTROS THRU 1100-FIN-CONTAR-REGISTROS
014000     PERFORM 1200-PEDIR-CONFIRMACION
014100             THRU 1200-FIN-PEDIR-CONFIRMACION.
014200
014300 1000-FIN-INICIO.
014400*----------------
014500     EXIT.
014600
014700* PARRAFO: 1100-CONTAR-REGISTROS
014800* PROPOSITO: LEER LOS DOS MAESTROS DE PRINCIPIO A FIN SOLO PARA
014900*            CONTAR CUANTAS FILAS TIENEN, SIN TOCAR SU CONTENIDO.
015000*            EL RECUENTO SE USA EN EL MENSAJE FINAL DE 2100.
015050*            LLAMADO DESDE: 1000-INICIO.
015100 1100-CONTAR-REGISTROS.
015200*----------------------
015250*    ABRIMOS EN INPUT, NUNCA EN I-O: ESTE PARRAFO SOLO LEE, EL
015260*    VACIADO REAL SE HACE MAS ADELANTE CON OPEN OUTPUT
015300     OPEN INPUT PAREJAS
015400                ENFRENT
015500     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
015600             UNTIL SW-EOF-PAREJAS = "SI"
015700     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT
015800             UNTIL SW-EOF-ENFRENT = "SI"
015900     CLOSE PAREJAS
016000           ENFRENT.
016050*    SE CIERRAN LOS DOS FICHEROS AQUI PORQUE 2100-VACIAR-MAESTROS
016060*    LOS VUELVE A ABRIR EL SOLO, EN OUTPUT, MAS ADELANTE
016100
016200 1100-FIN-CONTAR-REGISTROS.
016300*--------------------------
016400     EXIT.
016500
016600* PARRAFO: 1200-PEDIR-CONFIRMACION
016700* PROPOSITO: AVISAR AL OPERADOR DE QUE LA OPERACION ES DESTRUCTIVA
016800*            (CR-0281) Y RECOGER SU RESPUESTA EN SW-CONFIRMADO.
016900*            CUALQUIER RESPUESTA DISTINTA DE "S"/"s" SE TRATA
017000*            COMO UNA NEGATIVA, NO SE PIDE SEGUNDA CONFIRMACION.
017050*            LLAMADO DESDE: 1000-INICIO, TRAS EL RECUENTO.
017100 1200-PEDIR-CONFIRMACION.
017200*------------------------
017250*    TEXTO LITERAL DEL AVISO, EXIGIDO TAL CUAL POR CR-0281 TRAS
017260*    EL INCIDENTE DE OPERACION DE 1992
017300     MOVE "SE VAN A BORRAR TODAS LAS PAREJAS Y ENFRENTAMIENTOS."
017400         TO WS-LINEA-AVISO-PRIMERA
017500     MOVE "CONFIRMA EL REINICIO DEL TORNEO (S/N) ? "
017600         TO WS-LINEA-AVISO-SEGUNDA
017700     DISPLAY WS-LINEA-AVISO-PRIMERA
017800     DISPLAY WS-LINEA-AVISO-SEGUNDA
017900     ACCEPT WS-TARJETA-RESPUESTA
018000     MOVE "N" TO SW-CONFIRMADO
018100     IF WS-TARJETA-RESPUESTA = "S" OR WS-TARJETA-RESPUESTA = "s"
018200         MOVE "S" TO SW-CONFIRMADO
018300     END-IF.
018350*    CUALQUIER TECLA QUE NO SEA S/s DEJA SW-CONFIRMADO EN "N",
018360*    VALOR YA PUESTO UNA LINEA MAS ARRIBA
018400
018500 1200-FIN-PEDIR-CONFIRMACION.
018600*----------------------------
018700     EXIT.
018800
018900* PARRAFO: 2000-PROCESO
019000* PROPOSITO: SI EL OPERADOR CONFIRMO, VACIAR LOS MAESTROS; SI NO,
019100*            CANCELAR SIN TOCAR NADA (CR-0589: AVISO EN DOS LINEAS).
019150*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
019200 2000-PROCESO.
019300*-------------
019350*    UNICO PUNTO DE DECISION DE TODO EL PROGRAMA: SIN
019360*    CONFIRMACION NO SE EJECUTA NINGUN OPEN OUTPUT
019400     IF SW-BAJA-CONFIRMADA
019500         PERFORM 2100-VACIAR-MAESTROS
019600                 THRU 2100-FIN-VACIAR-MAESTROS
019700         DISPLAY "TORNEO REINICIADO.  SE BORRARON " WS-PAR-CNT
019800                 " PAREJAS Y " WS-ENF-CNT " ENFRENTAMIENTOS"
019900     ELSE
020000         DISPLAY "REINICIO CANCELADO, NO SE HA BORRADO NADA"
020100     END-IF.
020150*    NINGUNA RAMA DE ESTE IF ABRE FICHEROS EN OUTPUT; SOLO
020160*    2100-VACIAR-MAESTROS LO HACE, Y SOLO EN LA RAMA CONFIRMADA
020200
020300 2000-FIN-PROCESO.
020400*-----------------
020500     EXIT.
020600
020700* PARRAFO: 2100-VACIAR-MAESTROS
020800* PROPOSITO: EL VACIADO REAL.  ABRIR CADA FICHERO EN OUTPUT LO
020900*            TRUNCA A CERO REGISTROS SIN ESCRIBIR NINGUNA FILA;
021000*            ASI LA SIGUIENTE ALTA (MUSALTA) VUELVE A EMPEZAR
021100*            POR EL ID 1 AL ENCONTRAR EL FICHERO VACIO.
021150*            LLAMADO DESDE: 2000-PROCESO, SOLO SI HUBO CONFIRMACION.
021200 2100-VACIAR-MAESTROS.
021300*---------------------
021350*    EL TOTAL SE CALCULA ANTES DE VACIAR, A PARTIR DE LOS
021360*    CONTADORES RELLENADOS EN 1100-CONTAR-REGISTROS (CR-0664)
021400     COMPUTE WS-REGISTROS-BORRADOS = WS-PAR-CNT + WS-ENF-CNT
021500     OPEN OUTPUT PAREJAS
021600     CLOSE PAREJAS
021700     OPEN OUTPUT ENFRENT
021800     CLOSE ENFRENT
021900     DISPLAY "REGISTROS BORRADOS (PAREJAS + ENFRENT): "
022000             WS-REGISTROS-BORRADOS.
022050*    MENSAJE DE CR-0664, INDEPENDIENTE DEL MENSAJE MAS DETALLADO
022060*    QUE YA DABA 2000-PROCESO CON WS-PAR-CNT Y WS-ENF-CNT
022100
022200 2100-FIN-VACIAR-MAESTROS.
022300*------------------------
022400     EXIT.
022500
022600* PARRAFO: 3000-FIN
022700* PROPOSITO: CIERRE DEL PASO BATCH.
022750*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
022800 3000-FIN.
022900*---------
023000     DISPLAY "MUSBAJA - REINICIAR TORNEO - FIN"
023100     STOP RUN.
023200
023300 3000-FIN-FIN.
023400*-------------
023500     EXIT.
023600
023700* PARRAFO: 9000-LEER-PAREJA
023800* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, USADA SOLO
023900*            DESDE 1100 PARA EL RECUENTO PREVIO AL VACIADO.
023950*            LLAMADO DESDE: 1100-CONTAR-REGISTROS.
024000 9000-LEER-PAREJA.
024100*-----------------
024200     READ PAREJAS INTO REG-PAREJA
024230*       AL LLEGAR AL FINAL DEL MAESTRO DE PAREJAS NO SE CUENTA
024260*       ESA LECTURA FALLIDA, SOLO LAS LECTURAS CON DATOS REALES
024300         AT END MOVE "SI" TO SW-EOF-PAREJAS
024400     END-READ
024500     IF SW-EOF-PAREJAS NOT = "SI"
024600         ADD 1 TO WS-PAR-CNT
024700     END-IF.
024800
024900 9000-FIN-LEER-PAREJA.
025000*---------------------
025100     EXIT.
025200
025300* PARRAFO: 9100-LEER-ENFRENT
025400* PROPOSITO: EQUIVALENTE A 9000 PERO PARA EL MAESTRO DE
025500*            ENFRENTAMIENTOS.
025550*            LLAMADO DESDE: 1100-CONTAR-REGISTROS.
025600 9100-LEER-ENFRENT.
025700*------------------
025800     READ ENFRENT INTO REG-ENFRENT
025830*       MISMO CRITERIO QUE EN 9000 PARA EL MAESTRO DE ENFRENT
025900         AT END MOVE "SI" TO SW-EOF-ENFRENT
026000     END-READ
026100     IF SW-EOF-ENFRENT NOT = "SI"
026200         ADD 1 TO WS-ENF-CNT
026300     END-IF.
026400
026500 9100-FIN-LEER-ENFRENT.
026600*----------------------
026700     EXIT.
026800
026900 END PROGRAM MUSBAJA.
