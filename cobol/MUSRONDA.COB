000100******************************************************************
000200* PROGRAMA: MUSRONDA
000300* OBJETIVO: GENERAR LA SIGUIENTE RONDA DE ENFRENTAMIENTOS DEL
000400*           TORNEO DE MUS.  CARGA LOS MAESTROS PAREJAS.DAT Y
000500*           ENFRENT.DAT EN TABLA, COMPRUEBA QUE LA RONDA ACTUAL
000600*           ESTE CERRADA, ASIGNA EL DESCANSO SI HAY NUMERO IMPAR
000700*           DE PAREJAS ACTIVAS, EMPAREJA AL RESTO EVITANDO
000800*           RIVALES YA JUGADOS Y REESCRIBE AMBOS MAESTROS.
000900*           CONTINUA LA RUTINA DE FUSION/REESCRITURA DE MAESTRO
001000*           QUE EL DEPARTAMENTO VENIA USANDO EN ACT_ALTA_USUARIO.
001050*           ES EL PROGRAMA MAS LARGO DEL JUEGO DE MUS PORQUE EL
001060*           EMPAREJAMIENTO NO ES UN SIMPLE BARRIDO: HAY QUE
001070*           SORTEAR EL DESCANSO, BUSCAR PAREJA PARA CADA UNA DE
001080*           LAS ACTIVAS RESTANTES EVITANDO RIVALES REPETIDOS, Y
001090*           SOLO SI NO QUEDA OTRA OPCION, REPETIR RIVAL.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    MUSRONDA.
001400 AUTHOR.        MARILUZ ROMERO.
001500 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001600 DATE-WRITTEN.  03/05/1989.
001700 DATE-COMPILED.
001800 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001900******************************************************************
002000* HISTORIAL DE MODIFICACIONES
002100*-----------------------------------------------------------------
002200* 03/05/1989 MLR INICIAL - BASADO EN LA FUSION DE FICHEROS DE     INICIAL
002220*                ACT_ALTA_USUARIO, ADAPTADO A EMPAREJAMIENTOS.
002240*                EL ESQUEMA DE CARGAR EN TABLA, PROCESAR Y
002260*                REGRABAR ENTERO ES EL MISMO; LO NUEVO ES TODA
002280*                LA LOGICA DE SORTEO Y EMPAREJAMIENTO.
002400* 21/07/1989 MLR CR-0130 SE ANADE EL DESCANSO ROTATIVO CUANDO     CR0130
002420*                EL NUMERO DE PAREJAS ACTIVAS ES IMPAR. EL
002440*                DESCANSO SE ASIGNA A LA PAREJA CON MENOS BYES
002460*                ACUMULADOS, PARA QUE TODAS DESCANSEN POR TURNO.
002600* 16/02/1991 JE  CR-0255 CONTROL DE RONDA CERRADA: NO SE GENERA   CR0255
002620*                RONDA NUEVA SI QUEDAN ENFRENTAMIENTOS SIN JUGAR.
002640*                SIN ESTE CONTROL SE LLEGARON A GENERAR DOS
002660*                RONDAS SOLAPADAS EN LAS PRUEBAS DE SALA.
002800* 09/10/1992 AIT CR-0289 SE EVITA EMPAREJAR RIVALES YA JUGADOS    CR0289
002820*                SALVO QUE NO QUEDE OTRA OPCION. SE GUARDA LA
002840*                LISTA DE RIVALES YA JUGADOS EN PAR-RIVAL (HASTA
002860*                20 POSICIONES) DENTRO DEL PROPIO REGISTRO DE
002880*                LA PAREJA.
003000* 05/05/1994 MLR CR-0347 AMPLIADA LA TABLA DE ENFRENTAMIENTOS     CR0347
003020*                DE 500 A 999 FILAS, PORQUE EL TORNEO YA LLEVABA
003040*                VARIAS TEMPORADAS ACUMULANDO HISTORICO.
003200* 12/12/1995 NVG CR-0401 CORREGIDO EL DESEMPATE POR NOMBRE EN EL  CR0401
003220*                SORTEO DEL DESCANSO (ANTES SOLO POR BYES). DOS
003240*                PAREJAS CON EL MISMO NUMERO DE BYES SE ORDENAN
003260*                AHORA TAMBIEN POR NOMBRE, PARA QUE EL SORTEO
003280*                SEA SIEMPRE DETERMINISTA.
003400* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: LOS CAMPOS    CR0512
003500*                DE RONDA SON NUMERICOS DE TRES POSICIONES, NO
003600*                FECHAS; SIN CAMBIOS.
003700* 30/06/2000 JE  CR-0577 SE CORRIGE EL CALCULO DE LA RONDA ACTUAL CR0577
003800*                CUANDO EL FICHERO DE ENFRENTAMIENTOS ESTA VACIO.
003820*                ANTES, CON EL FICHERO VACIO, LA RONDA ACTUAL
003840*                QUEDABA INDEFINIDA EN VEZ DE CERO.
004000* 14/03/2003 MLR CR-0644 SE ANADE EL MENSAJE DE DOS LINEAS PARA   CR0644
004020*                "PAREJAS ACTIVAS INSUFICIENTES" (WS-LINEA-
004040*                AVISO-R), SIGUIENDO EL FORMATO YA USADO EN
004060*                OTROS PROGRAMAS DEL TORNEO.
004100* 14/09/2004 MLR CR-0667 CONTADOR WS-ENF-GENERADOS Y CONDICION    CR0667
004120*                PAR-ESTA-ACTIVA/ENF-SIN-JUGAR EN VEZ DE COMPARAR
004140*                LOS INDICADORES A PELO. EL CONTADOR SE MUESTRA
004160*                AL FINAL PARA QUE EL OPERADOR PUEDA CUADRAR EL
004180*                NUMERO DE EMPAREJAMIENTOS CON LAS PAREJAS
004190*                ACTIVAS (SIEMPRE MITAD, MAS UNO SI HUBO BYE).
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004550*----C01 POR CONVENCION DEL TALLER
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
004950*----MAESTRO DE PAREJAS, SE REESCRIBE ENTERO AL FINAL (BYES Y
004960*    RIVALES ACTUALIZADOS)
005000     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-PAREJAS.
005300
005350*----MAESTRO DE ENFRENTAMIENTOS, SE REESCRIBE ENTERO AL FINAL
005360*    CON LOS EMPAREJAMIENTOS NUEVOS ANADIDOS AL FINAL DE LA TABLA
005400     SELECT ENFRENT ASSIGN TO "ENFRENT.DAT"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-ENFRENT.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
005950*----FICHERO DE ENTRADA/SALIDA DEL MAESTRO DE PAREJAS
006000 FD  PAREJAS
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  REG-PAREJAS                       PIC X(645).
006400
006450*----FICHERO DE ENTRADA/SALIDA DEL MAESTRO DE ENFRENTAMIENTOS
006500 FD  ENFRENT
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-ENFRENTS                      PIC X(026).
006900******************************************************************
007000*                  WORKING-STORAGE SECTION
007100******************************************************************
007150 WORKING-STORAGE SECTION.
007160*----CONTADOR DE ENFRENTAMIENTOS GENERADOS EN ESTA EJECUCION
007165*    (CR-0667), INCLUIDO EL BYE SI LO HUBO
007170 77  WS-ENF-GENERADOS                  PIC S9(04) COMP
007180                                        VALUE ZERO.
007200*----FILE STATUS
007300 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
007400 01  FS-ENFRENT                        PIC X(02) VALUE SPACES.
007500
007550*----COPYS DE ARCHIVO (AREA DE TRABAJO DE UN REGISTRO) Y SU
007560*    VISTA ALFANUMERICA PARA PODER MOVERLOS A/DESDE LA TABLA
007600     COPY REGPAREJ.
007700 01  REG-PAREJA-R REDEFINES REG-PAREJA.
007800     05  REG-PAREJA-ALFA               PIC X(645).
007900
008000     COPY REGENFRE.
008100 01  REG-ENFRENT-R REDEFINES REG-ENFRENT.
008200     05  REG-ENFRENT-ALFA              PIC X(026).
008300
008350*----LIMITES Y CONTADORES DE LAS DOS TABLAS MAESTRAS
008400 01  LIMITES-TABLA.
008500     05  WS-PAR-MAX                    PIC S9(04) COMP
008600                                        VALUE 200.
008700     05  WS-PAR-CNT                    PIC S9(04) COMP
008800                                        VALUE ZERO.
008900     05  WS-ENF-MAX                    PIC S9(04) COMP
009000                                        VALUE 999.
009100     05  WS-ENF-CNT                    PIC S9(04) COMP
009200                                        VALUE ZERO.
009300     05  WS-ACT-CNT                    PIC S9(04) COMP
009400                                        VALUE ZERO.
009500     05  FILLER                        PIC X(02) VALUE SPACES.
009600
009650*----INDICES DE TRABAJO, CADA UNO CON UN PAPEL DISTINTO EN EL
009660*    EMPAREJAMIENTO: WS-IX-A/WS-IX-B SON LOS DOS MIEMBROS DE UN
009670*    EMPAREJAMIENTO, WS-IX-CAND EL CANDIDATO QUE SE PRUEBA COMO
009680*    B, WS-IX-RIV RECORRE LA LISTA DE RIVALES DE UNA PAREJA
009700 01  INDICES.
009800     05  WS-IX                         PIC S9(04) COMP
009900                                        VALUE ZERO.
010000     05  WS-IX2                        PIC S9(04) COMP
010100                                        VALUE ZERO.
010200     05  WS-IX2-SIG                    PIC S9(04) COMP
010300                                        VALUE ZERO.
010400     05  WS-IX-A                       PIC S9(04) COMP
010500                                        VALUE ZERO.
010600     05  WS-IX-B                       PIC S9(04) COMP
010700                                        VALUE ZERO.
010800     05  WS-IX-CAND                    PIC S9(04) COMP
010900                                        VALUE ZERO.
011000     05  WS-IX-DESDE                   PIC S9(04) COMP
011100                                        VALUE ZERO.
011200     05  WS-IX-RIV                     PIC S9(04) COMP
011300                                        VALUE ZERO.
011400     05  WS-LIMITE-ORDEN                PIC S9(04) COMP
011500                                        VALUE ZERO.
011600     05  FILLER                        PIC X(02) VALUE SPACES.
011700
011750*----TABLA MAESTRA DE PAREJAS CARGADA EN MEMORIA
011800 01  TABLA-PAREJAS.
011900     05  WS-PAR-FILA OCCURS 200 TIMES
012000                     PIC X(645).
012100     05  FILLER                        PIC X(01) VALUE SPACE.
012200
012250*----TABLA DE ENFRENTAMIENTOS CARGADA EN MEMORIA
012300 01  TABLA-ENFRENT.
012400     05  WS-ENF-FILA OCCURS 999 TIMES
012500                     PIC X(026).
012600     05  FILLER                        PIC X(01) VALUE SPACE.
012700
012750*----TABLA AUXILIAR DE PAREJAS ACTIVAS PARA EL SORTEO DEL
012760*    DESCANSO Y EL EMPAREJAMIENTO. ACT-PAR-IX APUNTA A LA FILA
012770*    CORRESPONDIENTE EN TABLA-PAREJAS, PARA PODER ACTUALIZARLA
012780*    DIRECTAMENTE SIN VOLVER A BUSCARLA; ACT-USADO MARCA SI LA
012790*    PAREJA YA TIENE RIVAL ASIGNADO EN ESTA RONDA
013200 01  TABLA-ACTIVOS.
013300     05  ACT-FILA OCCURS 200 TIMES.
013400         10  ACT-PAR-IX                PIC S9(04) COMP.
013500         10  ACT-ID                    PIC 9(05).
013600         10  ACT-NOMBRE                PIC X(30).
013700         10  ACT-BYES                  PIC 9(02).
013800         10  ACT-USADO                 PIC X(01).
013900     05  FILLER                        PIC X(01) VALUE SPACE.
014000
014050*----FILA TEMPORAL PARA EL INTERCAMBIO DEL ORDENAMIENTO POR
014060*    BURBUJA DE TABLA-ACTIVOS (2220-COMPARAR-ADYACENTES)
014200 01  WS-ACT-TEMP.
014300     05  WS-ACT-TEMP-PAR-IX            PIC S9(04) COMP.
014400     05  WS-ACT-TEMP-ID                PIC 9(05).
014500     05  WS-ACT-TEMP-NOMBRE            PIC X(30).
014600     05  WS-ACT-TEMP-BYES              PIC 9(02).
014700     05  WS-ACT-TEMP-USADO             PIC X(01).
014800     05  FILLER                        PIC X(01) VALUE SPACE.
014900
014950*----DATOS DE LA RONDA (ACTUAL Y NUEVA) Y MAXIMO ID DE
014960*    ENFRENTAMIENTO VISTO, PARA ASIGNAR LOS ID NUEVOS
015000 01  DATOS-RONDA.
015100     05  WS-RONDA-ACTUAL               PIC 9(03) VALUE ZEROS.
015200     05  WS-RONDA-NUEVA                PIC 9(03) VALUE ZEROS.
015300     05  WS-MAX-ENF-ID                 PIC 9(05) VALUE ZEROS.
015400     05  FILLER                        PIC X(02) VALUE SPACES.
015500
015550*----CAMPOS DE TRABAJO PARA EL ALTA DE RIVALES EN PAR-RIVAL
015600 01  WS-RIVAL-DATOS.
015700     05  WS-RIVAL-PAR-IX               PIC S9(04) COMP
015800                                        VALUE ZERO.
015900     05  WS-RIVAL-NOMBRE               PIC X(30) VALUE SPACES.
015950     05  FILLER                        PIC X(02) VALUE SPACES.
016000
016050*----SWITCHES
016100 01  SWITCHES.
016200     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
016300     05  SW-EOF-ENFRENT                PIC X(02) VALUE "NO".
016350     05  SW-ERROR                      PIC X(01) VALUE "N".
016400*    SW-RONDA-ABIERTA/QUEDAN-ENFRENT-SIN-JUGAR (CR-0255) ES EL
016410*    CONTROL QUE IMPIDE GENERAR DOS RONDAS SOLAPADAS
016450     05  SW-RONDA-ABIERTA              PIC X(01) VALUE "N".
016500         88  QUEDAN-ENFRENT-SIN-JUGAR  VALUE "S".
016600     05  SW-ES-RIVAL                   PIC X(01) VALUE "N".
016700     05  SW-YA-RIVAL                   PIC X(01) VALUE "N".
016750     05  FILLER                        PIC X(01) VALUE SPACE.
017100
017150*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA),
017160*    USADA PARA EL MENSAJE DE CR-0644
017200 01  WS-LINEA-AVISO.
017300     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
017350*----MISMA LINEA PARTIDA EN DOS
017400 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
017500     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
017600     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
017700******************************************************************
017800*                    PROCEDURE DIVISION
017900******************************************************************
018000 PROCEDURE DIVISION.
018050*    PARRAFO PRINCIPAL: CARGAR LAS DOS TABLAS, VALIDAR Y GENERAR
018060*    LA RONDA SI PROCEDE, Y CERRAR EL PASO.
018100*-------------------
018200     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
018300
018400     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
018500
018600     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
018700
018750* PARRAFO: 1000-INICIO
018760* PROPOSITO: ABRIR LOS MAESTROS, CARGAR LAS TABLAS, CERRAR LA
018770*            ENTRADA Y PRECALCULAR LA RONDA ACTUAL Y EL MAYOR
018780*            ID DE ENFRENTAMIENTO YA USADO.
018790*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
018900 1000-INICIO.
019000*------------
019100     DISPLAY "MUSRONDA - GENERAR RONDA - INICIO"
019200
019300     PERFORM 1100-ABRIR-FICHEROS  THRU 1100-FIN-ABRIR-FICHEROS
019400     PERFORM 1200-CARGAR-PAREJAS  THRU 1200-FIN-CARGAR-PAREJAS
019500     PERFORM 1250-CARGAR-ENFRENT  THRU 1250-FIN-CARGAR-ENFRENT
019600     PERFORM 1300-CERRAR-ENTRADA  THRU 1300-FIN-CERRAR-ENTRADA
019700     PERFORM 1400-CALC-RONDA-ACTUAL
019800             THRU 1400-FIN-CALC-RONDA-ACTUAL
019900     PERFORM 1500-CALC-MAX-ENF-ID
020000             THRU 1500-FIN-CALC-MAX-ENF-ID.
020100
020200 1000-FIN-INICIO.
020300*----------------
020400     EXIT.
020450
020460* PARRAFO: 1100-ABRIR-FICHEROS
020470* PROPOSITO: ABRIR AMBOS MAESTROS EN INPUT PARA LA CARGA.
020480*            2400-GRABAR-RESULTADOS LOS VUELVE A ABRIR EN
020490*            OUTPUT MAS ADELANTE.
020495*            LLAMADO DESDE: 1000-INICIO.
020700 1100-ABRIR-FICHEROS.
020800*--------------------
020900     OPEN INPUT PAREJAS
021000                ENFRENT.
021100
021200 1100-FIN-ABRIR-FICHEROS.
021300*------------------------
021400     EXIT.
021450
021460* PARRAFO: 1200-CARGAR-PAREJAS
021470* PROPOSITO: LEER TODO EL MAESTRO DE PAREJAS A TABLA-PAREJAS.
021480*            LLAMADO DESDE: 1000-INICIO.
021600 1200-CARGAR-PAREJAS.
021700*--------------------
021800     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
021900             UNTIL SW-EOF-PAREJAS = "SI"
022000             OR WS-PAR-CNT NOT LESS WS-PAR-MAX.
022100
022200 1200-FIN-CARGAR-PAREJAS.
022300*-----------------------
022400     EXIT.
022450
022460* PARRAFO: 1250-CARGAR-ENFRENT
022470* PROPOSITO: LEER TODO EL MAESTRO DE ENFRENTAMIENTOS A
022480*            TABLA-ENFRENT. HERMANO DE 1200-CARGAR-PAREJAS.
022490*            LLAMADO DESDE: 1000-INICIO.
022600 1250-CARGAR-ENFRENT.
022700*--------------------
022800     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT
022900             UNTIL SW-EOF-ENFRENT = "SI"
023000             OR WS-ENF-CNT NOT LESS WS-ENF-MAX.
023100
023200 1250-FIN-CARGAR-ENFRENT.
023300*------------------------
023400     EXIT.
023450
023460* PARRAFO: 1300-CERRAR-ENTRADA
023470* PROPOSITO: CERRAR LOS DOS MAESTROS TRAS LA CARGA.
023480*            LLAMADO DESDE: 1000-INICIO.
023600 1300-CERRAR-ENTRADA.
023700*--------------------
023800     CLOSE PAREJAS
023900           ENFRENT.
024000
024100 1300-FIN-CERRAR-ENTRADA.
024200*-----------------------
024300     EXIT.
024350
024360* PARRAFO: 1400-CALC-RONDA-ACTUAL
024370* PROPOSITO: HALLAR LA RONDA MAS ALTA GRABADA (CR-0577: SI EL
024375*            FICHERO ESTA VACIO, QUEDA EN CERO, NO INDEFINIDA).
024380*            LLAMADO DESDE: 1000-INICIO.
024500 1400-CALC-RONDA-ACTUAL.
024600*-----------------------
024700     MOVE ZEROS TO WS-RONDA-ACTUAL
024800     PERFORM 1410-COMPARAR-RONDA THRU 1410-FIN-COMPARAR-RONDA
024900             VARYING WS-IX FROM 1 BY 1
025000             UNTIL WS-IX GREATER WS-ENF-CNT.
025100
025200 1400-FIN-CALC-RONDA-ACTUAL.
025300*---------------------------
025400     EXIT.
025450
025460* PARRAFO: 1410-COMPARAR-RONDA
025470* PROPOSITO: ACTUALIZAR WS-RONDA-ACTUAL SI LA FILA ES DE UNA
025480*            RONDA MAYOR.
025490*            LLAMADO DESDE: 1400-CALC-RONDA-ACTUAL, UNA VEZ POR
025495*            FILA DE TABLA-ENFRENT.
025600 1410-COMPARAR-RONDA.
025700*--------------------
025800     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
025900     IF ENF-RONDA GREATER WS-RONDA-ACTUAL
026000         MOVE ENF-RONDA TO WS-RONDA-ACTUAL
026100     END-IF.
026200
026300 1410-FIN-COMPARAR-RONDA.
026400*------------------------
026500     EXIT.
026550
026560* PARRAFO: 1500-CALC-MAX-ENF-ID
026570* PROPOSITO: HALLAR EL MAYOR ENF-ID YA USADO, PARA QUE LOS
026575*            EMPAREJAMIENTOS NUEVOS EMPIECEN EN EL SIGUIENTE.
026580*            LLAMADO DESDE: 1000-INICIO.
026700 1500-CALC-MAX-ENF-ID.
026800*---------------------
026900     MOVE ZEROS TO WS-MAX-ENF-ID
027000     PERFORM 1510-COMPARAR-ID THRU 1510-FIN-COMPARAR-ID
027100             VARYING WS-IX FROM 1 BY 1
027200             UNTIL WS-IX GREATER WS-ENF-CNT.
027300
027400 1500-FIN-CALC-MAX-ENF-ID.
027500*---------------------------
027600     EXIT.
027650
027660* PARRAFO: 1510-COMPARAR-ID
027670* PROPOSITO: ACTUALIZAR WS-MAX-ENF-ID SI LA FILA TIENE UN ID
027675*            MAYOR.
027680*            LLAMADO DESDE: 1500-CALC-MAX-ENF-ID, UNA VEZ POR
027685*            FILA DE TABLA-ENFRENT.
027800 1510-COMPARAR-ID.
027900*-----------------
028000     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
028100     IF ENF-ID GREATER WS-MAX-ENF-ID
028200         MOVE ENF-ID TO WS-MAX-ENF-ID
028300     END-IF.
028400
028500 1510-FIN-COMPARAR-ID.
028600*---------------------
028700     EXIT.
028750
028760* PARRAFO: 2000-PROCESO
028770* PROPOSITO: VALIDAR QUE LA RONDA ANTERIOR ESTA CERRADA Y QUE
028780*            HAY SUFICIENTES PAREJAS ACTIVAS, Y SI TODO ESTA
028790*            BIEN, GENERAR LA RONDA NUEVA.
028795*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
028900 2000-PROCESO.
029000*-------------
029100     PERFORM 2100-VALIDAR-RONDA-CERRADA
029200             THRU 2100-FIN-VALIDAR-RONDA-CERRADA
029300
029350*    SOLO SE CONTINUA SI LA VALIDACION DE RONDA CERRADA NO HA
029360*    MARCADO ERROR
029400     IF SW-ERROR = "N"
029500         PERFORM 2150-CONTAR-ACTIVOS THRU 2150-FIN-CONTAR-ACTIVOS
029550*        CR-0644: HACEN FALTA AL MENOS DOS PAREJAS ACTIVAS PARA
029560*        PODER FORMAR UN EMPAREJAMIENTO
029600         IF WS-ACT-CNT LESS 2
029700             MOVE "NO HAY SUFICIENTES PAREJAS ACTIVAS PARA"
029800                 TO WS-LINEA-AVISO-PRIMERA
029900             MOVE "GENERAR UNA RONDA NUEVA."
030000                 TO WS-LINEA-AVISO-SEGUNDA
030100             DISPLAY WS-LINEA-AVISO-PRIMERA
030200             DISPLAY WS-LINEA-AVISO-SEGUNDA
030300         ELSE
030400             PERFORM 2180-GENERAR-RONDA
030500                     THRU 2180-FIN-GENERAR-RONDA
030600         END-IF
030700     END-IF.
030800
030900 2000-FIN-PROCESO.
031000*-----------------
031100     EXIT.
031150
031160* PARRAFO: 2100-VALIDAR-RONDA-CERRADA
031170* PROPOSITO: COMPROBAR QUE NO QUEDAN ENFRENTAMIENTOS SIN JUGAR
031180*            DE LA RONDA ACTUAL (CR-0255). SI LA RONDA ACTUAL ES
031190*            CERO (TORNEO RECIEN EMPEZADO) NO HAY NADA QUE
031195*            COMPROBAR.
031198*            LLAMADO DESDE: 2000-PROCESO.
031300 2100-VALIDAR-RONDA-CERRADA.
031400*---------------------------
031500     MOVE "N" TO SW-ERROR
031600     MOVE "N" TO SW-RONDA-ABIERTA
031700     IF WS-RONDA-ACTUAL GREATER ZEROS
031800         PERFORM 2110-PROBAR-JUGADO THRU 2110-FIN-PROBAR-JUGADO
031900                 VARYING WS-IX FROM 1 BY 1
032000                 UNTIL WS-IX GREATER WS-ENF-CNT
032100     END-IF
032200     IF QUEDAN-ENFRENT-SIN-JUGAR
032300         MOVE "S" TO SW-ERROR
032400         DISPLAY "ERROR: QUEDAN ENFRENTAMIENTOS SIN JUGAR EN LA "
032500                 "RONDA " WS-RONDA-ACTUAL
032600     END-IF.
032700
032800 2100-FIN-VALIDAR-RONDA-CERRADA.
032900*-------------------------------
033000     EXIT.
033050
033060* PARRAFO: 2110-PROBAR-JUGADO
033070* PROPOSITO: MARCAR SW-RONDA-ABIERTA SI LA FILA ES DE LA RONDA
033075*            ACTUAL Y AUN ESTA SIN JUGAR (ENF-SIN-JUGAR).
033080*            LLAMADO DESDE: 2100-VALIDAR-RONDA-CERRADA, UNA VEZ
033085*            POR FILA DE TABLA-ENFRENT.
033200 2110-PROBAR-JUGADO.
033300*-------------------
033400     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
033500     IF ENF-RONDA = WS-RONDA-ACTUAL AND ENF-SIN-JUGAR
033600         MOVE "S" TO SW-RONDA-ABIERTA
033700     END-IF.
033800
033900 2110-FIN-PROBAR-JUGADO.
034000*-----------------------
034100     EXIT.
034150
034160* PARRAFO: 2150-CONTAR-ACTIVOS
034170* PROPOSITO: CONSTRUIR TABLA-ACTIVOS CON TODAS LAS PAREJAS QUE
034175*            SIGUEN EN EL TORNEO, PARA SORTEAR Y EMPAREJAR
034180*            SOLO ENTRE ELLAS.
034185*            LLAMADO DESDE: 2000-PROCESO.
034300 2150-CONTAR-ACTIVOS.
034400*--------------------
034500     MOVE ZERO TO WS-ACT-CNT
034600     PERFORM 2160-EVALUAR-PAREJA THRU 2160-FIN-EVALUAR-PAREJA
034700             VARYING WS-IX FROM 1 BY 1
034800             UNTIL WS-IX GREATER WS-PAR-CNT.
034900
035000 2150-FIN-CONTAR-ACTIVOS.
035100*------------------------
035200     EXIT.
035250
035260* PARRAFO: 2160-EVALUAR-PAREJA
035270* PROPOSITO: SI LA PAREJA ESTA ACTIVA, COPIAR SUS DATOS A UNA
035275*            FILA NUEVA DE TABLA-ACTIVOS, MARCADA COMO LIBRE
035280*            (ACT-USADO = "N").
035285*            LLAMADO DESDE: 2150-CONTAR-ACTIVOS, UNA VEZ POR
035290*            FILA DE TABLA-PAREJAS.
035400 2160-EVALUAR-PAREJA.
035500*--------------------
035600     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
035700     IF PAR-ESTA-ACTIVA
035800         ADD 1 TO WS-ACT-CNT
035900         MOVE WS-IX      TO ACT-PAR-IX (WS-ACT-CNT)
036000         MOVE PAR-ID     TO ACT-ID (WS-ACT-CNT)
036100         MOVE PAR-NOMBRE TO ACT-NOMBRE (WS-ACT-CNT)
036200         MOVE PAR-BYES   TO ACT-BYES (WS-ACT-CNT)
036300         MOVE "N"        TO ACT-USADO (WS-ACT-CNT)
036400     END-IF.
036500
036600 2160-FIN-EVALUAR-PAREJA.
036700*------------------------
036800     EXIT.
036850
036860* PARRAFO: 2180-GENERAR-RONDA
036870* PROPOSITO: COORDINAR TODO EL EMPAREJAMIENTO: SI EL NUMERO DE
036875*            ACTIVAS ES IMPAR, SORTEAR Y ASIGNAR EL DESCANSO
036880*            ANTES DE EMPAREJAR AL RESTO (CR-0130); LUEGO
036885*            EMPAREJAR A TODAS LAS QUE QUEDEN LIBRES Y GRABAR.
036890*            LLAMADO DESDE: 2000-PROCESO.
037000 2180-GENERAR-RONDA.
037100*-------------------
037200     COMPUTE WS-RONDA-NUEVA = WS-RONDA-ACTUAL + 1
037300     DIVIDE WS-ACT-CNT BY 2 GIVING WS-IX
037400            REMAINDER WS-IX2
037500
037550*    RESTO 1 AL DIVIDIR ENTRE 2 = NUMERO IMPAR DE ACTIVAS:
037560*    HAY QUE SORTEAR EL DESCANSO ANTES DE EMPAREJAR AL RESTO
037600     IF WS-IX2 = 1
037700         PERFORM 2200-ORDENAR-ACTIVOS
037800                 THRU 2200-FIN-ORDENAR-ACTIVOS
037900         PERFORM 2250-ASIGNAR-BYE THRU 2250-FIN-ASIGNAR-BYE
038000     END-IF
038100
038200     PERFORM 2300-EMPAREJAR-RESTANTES
038300             THRU 2300-FIN-EMPAREJAR-RESTANTES
038400
038500     PERFORM 2400-GRABAR-RESULTADOS
038600             THRU 2400-FIN-GRABAR-RESULTADOS
038700
038800     DISPLAY "RONDA " WS-RONDA-NUEVA " GENERADA".
038900
039000 2180-FIN-GENERAR-RONDA.
039100*-----------------------
039200     EXIT.
039250
039260* PARRAFO: 2200-ORDENAR-ACTIVOS
039270* PROPOSITO: ORDENAR TABLA-ACTIVOS POR BYES ASCENDENTE Y, EN
039275*            CASO DE EMPATE, POR NOMBRE (CR-0401), PARA QUE EL
039280*            DESCANSO CAIGA SIEMPRE EN LA PRIMERA FILA TRAS
039285*            ORDENAR. ORDENACION POR BURBUJA, LA MISMA TECNICA
039290*            SENCILLA QUE USA EL RESTO DE RUTINAS DE ORDEN DEL
039295*            DEPARTAMENTO PARA TABLAS PEQUENAS (COMO MUCHO 200).
039300*            LLAMADO DESDE: 2180-GENERAR-RONDA.
039400 2200-ORDENAR-ACTIVOS.
039500*---------------------
039600     COMPUTE WS-LIMITE-ORDEN = WS-ACT-CNT - 1
039700     PERFORM 2210-PASADA THRU 2210-FIN-PASADA
039800             VARYING WS-IX FROM 1 BY 1
039900             UNTIL WS-IX GREATER WS-ACT-CNT.
040000
040100 2200-FIN-ORDENAR-ACTIVOS.
040200*-------------------------
040300     EXIT.
040350
040360* PARRAFO: 2210-PASADA
040370* PROPOSITO: UNA PASADA COMPLETA DE LA BURBUJA SOBRE TODA LA
040375*            TABLA-ACTIVOS.
040380*            LLAMADO DESDE: 2200-ORDENAR-ACTIVOS, WS-ACT-CNT
040385*            VECES (UNA PASADA POR CADA ELEMENTO, COMO MUCHO).
040500 2210-PASADA.
040600*------------
040700     PERFORM 2220-COMPARAR-ADYACENTES
040800             THRU 2220-FIN-COMPARAR-ADYACENTES
040900             VARYING WS-IX2 FROM 1 BY 1
041000             UNTIL WS-IX2 GREATER WS-LIMITE-ORDEN.
041100
041200 2210-FIN-PASADA.
041300*----------------
041400     EXIT.
041450
041460* PARRAFO: 2220-COMPARAR-ADYACENTES
041470* PROPOSITO: COMPARAR DOS FILAS CONSECUTIVAS Y, SI ESTAN EN
041475*            ORDEN INCORRECTO, INTERCAMBIARLAS.
041480*            LLAMADO DESDE: 2210-PASADA, UNA VEZ POR PAR DE
041485*            FILAS ADYACENTES.
041600 2220-COMPARAR-ADYACENTES.
041700*-------------------------
041800     COMPUTE WS-IX2-SIG = WS-IX2 + 1
041850*    PRIMER CRITERIO: MENOS BYES VA DELANTE
041900     IF ACT-BYES (WS-IX2) GREATER ACT-BYES (WS-IX2-SIG)
042000         PERFORM 2230-INTERCAMBIAR THRU 2230-FIN-INTERCAMBIAR
042100     ELSE
042150*        SEGUNDO CRITERIO (CR-0401), SOLO SI HAY EMPATE DE
042160*        BYES: ORDEN ALFABETICO DEL NOMBRE
042200         IF ACT-BYES (WS-IX2) = ACT-BYES (WS-IX2-SIG)
042300            AND ACT-NOMBRE (WS-IX2)
042400                GREATER ACT-NOMBRE (WS-IX2-SIG)
042500             PERFORM 2230-INTERCAMBIAR
042600                     THRU 2230-FIN-INTERCAMBIAR
042700         END-IF
042800     END-IF.
042900
043000 2220-FIN-COMPARAR-ADYACENTES.
043100*-----------------------------
043200     EXIT.
043250
043260* PARRAFO: 2230-INTERCAMBIAR
043270* PROPOSITO: INTERCAMBIAR DOS FILAS DE TABLA-ACTIVOS USANDO
043275*            WS-ACT-TEMP COMO FILA PUENTE.
043280*            LLAMADO DESDE: 2220-COMPARAR-ADYACENTES, SOLO
043285*            CUANDO LAS DOS FILAS ESTAN DESORDENADAS.
043400 2230-INTERCAMBIAR.
043500*------------------
043600     MOVE ACT-FILA (WS-IX2)     TO WS-ACT-TEMP
043700     MOVE ACT-FILA (WS-IX2-SIG) TO ACT-FILA (WS-IX2)
043800     MOVE WS-ACT-TEMP            TO ACT-FILA (WS-IX2-SIG).
043900
044000 2230-FIN-INTERCAMBIAR.
044100*----------------------
044200     EXIT.
044250
044260* PARRAFO: 2250-ASIGNAR-BYE
044270* PROPOSITO: DAR EL DESCANSO A LA PRIMERA FILA DE TABLA-ACTIVOS
044275*            (YA ORDENADA, ES LA QUE MENOS BYES TIENE): SUMARLE
044280*            UN BYE EN EL MAESTRO Y GRABAR UN ENFRENTAMIENTO
044285*            CONSIGO MISMA, YA MARCADO COMO JUGADO SIN GANADOR.
044290*            LLAMADO DESDE: 2180-GENERAR-RONDA, SOLO SI EL
044295*            NUMERO DE ACTIVAS ES IMPAR.
044400 2250-ASIGNAR-BYE.
044500*-----------------
044600     MOVE ACT-PAR-IX (1) TO WS-RIVAL-PAR-IX
044700     MOVE WS-PAR-FILA (WS-RIVAL-PAR-IX) TO REG-PAREJA-ALFA
044800     ADD 1 TO PAR-BYES
044900     MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-RIVAL-PAR-IX)
045000     MOVE "S" TO ACT-USADO (1)
045100
045150*    UN "ENFRENTAMIENTO" CONSIGO MISMA (PAREJA1=PAREJA2) ES LA
045160*    MARCA QUE USA EL RESTO DEL JUEGO PARA RECONOCER UN BYE
045200     ADD 1 TO WS-MAX-ENF-ID
045300     INITIALIZE REG-ENFRENT
045400     MOVE WS-MAX-ENF-ID   TO ENF-ID
045500     MOVE ACT-ID (1)      TO ENF-PAREJA1-ID
045600     MOVE ACT-ID (1)      TO ENF-PAREJA2-ID
045700     MOVE WS-RONDA-NUEVA  TO ENF-RONDA
045800     MOVE ZEROS           TO ENF-GANADOR-ID
045900     MOVE "Y"             TO ENF-JUGADO
046000
046100     ADD 1 TO WS-ENF-CNT
046150     ADD 1 TO WS-ENF-GENERADOS
046200     MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-ENF-CNT).
046300
046400 2250-FIN-ASIGNAR-BYE.
046500*---------------------
046600     EXIT.
046650
046660* PARRAFO: 2300-EMPAREJAR-RESTANTES
046670* PROPOSITO: BUCLE PRINCIPAL DEL EMPAREJAMIENTO: MIENTRAS QUEDE
046675*            UNA PAREJA LIBRE (WS-IX-A DISTINTO DE CERO),
046680*            EMPAREJARLA Y VOLVER A BUSCAR LA SIGUIENTE LIBRE.
046685*            LLAMADO DESDE: 2180-GENERAR-RONDA.
046800 2300-EMPAREJAR-RESTANTES.
046900*-------------------------
047000     PERFORM 2310-BUSCAR-A THRU 2310-FIN-BUSCAR-A
047100     PERFORM 2320-EMPAREJAR-UNO THRU 2320-FIN-EMPAREJAR-UNO
047200             UNTIL WS-IX-A = ZERO.
047300
047400 2300-FIN-EMPAREJAR-RESTANTES.
047500*-----------------------------
047600     EXIT.
047650
047660* PARRAFO: 2310-BUSCAR-A
047670* PROPOSITO: LOCALIZAR LA PRIMERA PAREJA AUN LIBRE EN
047675*            TABLA-ACTIVOS; SI NO QUEDA NINGUNA, WS-IX-A VUELVE
047680*            A CERO Y 2300 TERMINA EL BUCLE.
047685*            LLAMADO DESDE: 2300-EMPAREJAR-RESTANTES, Y DESDE
047690*            EL FINAL DE 2320-EMPAREJAR-UNO PARA LA SIGUIENTE.
047800 2310-BUSCAR-A.
047900*--------------
048000     MOVE ZERO TO WS-IX-A
048100     PERFORM 2311-PROBAR-LIBRE THRU 2311-FIN-PROBAR-LIBRE
048200             VARYING WS-IX FROM 1 BY 1
048300             UNTIL WS-IX GREATER WS-ACT-CNT
048400             OR WS-IX-A NOT = ZERO.
048500
048600 2310-FIN-BUSCAR-A.
048700*------------------
048800     EXIT.
048850
048860* PARRAFO: 2311-PROBAR-LIBRE
048870* PROPOSITO: SI LA FILA ESTA LIBRE, FIJARLA COMO A.
048875*            LLAMADO DESDE: 2310-BUSCAR-A, HASTA ENCONTRAR UNA
048880*            LIBRE O AGOTAR LA TABLA.
049000 2311-PROBAR-LIBRE.
049100*------------------
049200     IF ACT-USADO (WS-IX) = "N" AND WS-IX-A = ZERO
049300         MOVE WS-IX TO WS-IX-A
049400     END-IF.
049500
049600 2311-FIN-PROBAR-LIBRE.
049700*----------------------
049800     EXIT.
049850
049860* PARRAFO: 2320-EMPAREJAR-UNO
049870* PROPOSITO: BUSCAR RIVAL PARA A (PRIMERO SIN REPETIR, SI NO
049875*            SE ENCUENTRA CUALQUIERA LIBRE, CR-0289), MARCAR
049880*            A LOS DOS COMO USADOS, GRABAR EL ENFRENTAMIENTO Y
049885*            ACTUALIZAR LA LISTA DE RIVALES DE AMBOS.
049890*            LLAMADO DESDE: 2300-EMPAREJAR-RESTANTES, UNA VEZ
049895*            POR CADA PAREJA LIBRE ENCONTRADA.
050000 2320-EMPAREJAR-UNO.
050100*-------------------
050200     PERFORM 2330-BUSCAR-B-NORIVAL
050300             THRU 2330-FIN-BUSCAR-B-NORIVAL
050400     IF WS-IX-B = ZERO
050450*        NO SE ENCONTRO NINGUNA LIBRE QUE NO HAYA SIDO YA
050460*        RIVAL: SE ACEPTA REPETIR RIVAL ANTES QUE DEJAR A
050470*        ALGUIEN SIN EMPAREJAR (CR-0289)
050500         PERFORM 2340-BUSCAR-B-CUALQUIERA
050600                 THRU 2340-FIN-BUSCAR-B-CUALQUIERA
050700     END-IF
050800
050900     MOVE "S" TO ACT-USADO (WS-IX-A)
051000     MOVE "S" TO ACT-USADO (WS-IX-B)
051100
051200     PERFORM 2360-ESCRIBIR-EMPAREJAMIENTO
051300             THRU 2360-FIN-ESCRIBIR-EMPAREJAMIENTO
051400     PERFORM 2370-ACTUALIZAR-RIVALES
051500             THRU 2370-FIN-ACTUALIZAR-RIVALES
051600
051700     PERFORM 2310-BUSCAR-A THRU 2310-FIN-BUSCAR-A.
051800
051900 2320-FIN-EMPAREJAR-UNO.
052000*-----------------------
052100     EXIT.
052150
052160* PARRAFO: 2330-BUSCAR-B-NORIVAL
052170* PROPOSITO: BUSCAR, ENTRE LAS LIBRES POSTERIORES A A, LA
052175*            PRIMERA QUE A NO HAYA JUGADO AUN EN EL TORNEO.
052180*            LLAMADO DESDE: 2320-EMPAREJAR-UNO.
052300 2330-BUSCAR-B-NORIVAL.
052400*----------------------
052500     MOVE ZERO TO WS-IX-B
052600     COMPUTE WS-IX-DESDE = WS-IX-A + 1
052700     PERFORM 2332-PROBAR-NORIVAL THRU 2332-FIN-PROBAR-NORIVAL
052800             VARYING WS-IX-CAND FROM WS-IX-DESDE BY 1
052900             UNTIL WS-IX-CAND GREATER WS-ACT-CNT.
053000
053100 2330-FIN-BUSCAR-B-NORIVAL.
053200*--------------------------
053300     EXIT.
053350
053360* PARRAFO: 2332-PROBAR-NORIVAL
053370* PROPOSITO: SI EL CANDIDATO ESTA LIBRE Y NO ES RIVAL YA
053375*            JUGADO DE A, FIJARLO COMO B.
053380*            LLAMADO DESDE: 2330-BUSCAR-B-NORIVAL, HASTA
053385*            ENCONTRAR UNO VALIDO O AGOTAR LA TABLA.
053500 2332-PROBAR-NORIVAL.
053600*--------------------
053700     IF ACT-USADO (WS-IX-CAND) = "N" AND WS-IX-B = ZERO
053800         PERFORM 2333-ES-RIVAL THRU 2333-FIN-ES-RIVAL
053900         IF SW-ES-RIVAL = "N"
054000             MOVE WS-IX-CAND TO WS-IX-B
054100         END-IF
054200     END-IF.
054300
054400 2332-FIN-PROBAR-NORIVAL.
054500*------------------------
054600     EXIT.
054650
054660* PARRAFO: 2333-ES-RIVAL
054670* PROPOSITO: DECIDIR SI EL CANDIDATO YA APARECE EN LA LISTA DE
054675*            RIVALES JUGADOS DE A (PAR-RIVAL).
054680*            LLAMADO DESDE: 2332-PROBAR-NORIVAL.
054800 2333-ES-RIVAL.
054900*--------------
055000     MOVE "N" TO SW-ES-RIVAL
055100     MOVE WS-PAR-FILA (ACT-PAR-IX (WS-IX-A)) TO REG-PAREJA-ALFA
055200     PERFORM 2334-COMPARAR-RIVAL THRU 2334-FIN-COMPARAR-RIVAL
055300             VARYING WS-IX-RIV FROM 1 BY 1
055400             UNTIL WS-IX-RIV GREATER PAR-NUM-RIVALES.
055500
055600 2333-FIN-ES-RIVAL.
055700*------------------
055800     EXIT.
055850
055860* PARRAFO: 2334-COMPARAR-RIVAL
055870* PROPOSITO: COMPARAR UNA POSICION DE PAR-RIVAL CONTRA EL
055875*            NOMBRE DEL CANDIDATO.
055880*            LLAMADO DESDE: 2333-ES-RIVAL, UNA VEZ POR RIVAL
055885*            YA REGISTRADO.
056000 2334-COMPARAR-RIVAL.
056100*--------------------
056200     IF PAR-RIVAL (WS-IX-RIV) = ACT-NOMBRE (WS-IX-CAND)
056300         MOVE "S" TO SW-ES-RIVAL
056400     END-IF.
056500
056600 2334-FIN-COMPARAR-RIVAL.
056700*-----------------------
056800     EXIT.
056850
056860* PARRAFO: 2340-BUSCAR-B-CUALQUIERA
056870* PROPOSITO: BUSCAR LA PRIMERA LIBRE POSTERIOR A A SIN MIRAR SI
056875*            YA FUE RIVAL (ULTIMO RECURSO, CR-0289).
056880*            LLAMADO DESDE: 2320-EMPAREJAR-UNO, SOLO SI
056885*            2330-BUSCAR-B-NORIVAL NO ENCONTRO NADA.
057000 2340-BUSCAR-B-CUALQUIERA.
057100*-------------------------
057200     MOVE ZERO TO WS-IX-B
057300     COMPUTE WS-IX-DESDE = WS-IX-A + 1
057400     PERFORM 2341-PROBAR-CUALQUIERA
057500             THRU 2341-FIN-PROBAR-CUALQUIERA
057600             VARYING WS-IX-CAND FROM WS-IX-DESDE BY 1
057700             UNTIL WS-IX-CAND GREATER WS-ACT-CNT.
057800
057900 2340-FIN-BUSCAR-B-CUALQUIERA.
058000*-----------------------------
058100     EXIT.
058150
058160* PARRAFO: 2341-PROBAR-CUALQUIERA
058170* PROPOSITO: SI EL CANDIDATO ESTA LIBRE, FIJARLO COMO B SIN
058175*            MIRAR LA LISTA DE RIVALES.
058180*            LLAMADO DESDE: 2340-BUSCAR-B-CUALQUIERA, HASTA
058185*            ENCONTRAR UNO LIBRE O AGOTAR LA TABLA.
058300 2341-PROBAR-CUALQUIERA.
058400*-----------------------
058500     IF ACT-USADO (WS-IX-CAND) = "N" AND WS-IX-B = ZERO
058600         MOVE WS-IX-CAND TO WS-IX-B
058700     END-IF.
058800
058900 2341-FIN-PROBAR-CUALQUIERA.
059000*---------------------------
059100     EXIT.
059150
059160* PARRAFO: 2360-ESCRIBIR-EMPAREJAMIENTO
059170* PROPOSITO: GRABAR EL ENFRENTAMIENTO ENTRE A Y B CON EL
059175*            SIGUIENTE ID DISPONIBLE, AUN SIN JUGAR.
059180*            LLAMADO DESDE: 2320-EMPAREJAR-UNO.
059300 2360-ESCRIBIR-EMPAREJAMIENTO.
059400*-----------------------------
059500     ADD 1 TO WS-MAX-ENF-ID
059600     INITIALIZE REG-ENFRENT
059700     MOVE WS-MAX-ENF-ID      TO ENF-ID
059800     MOVE ACT-ID (WS-IX-A)   TO ENF-PAREJA1-ID
059900     MOVE ACT-ID (WS-IX-B)   TO ENF-PAREJA2-ID
060000     MOVE WS-RONDA-NUEVA     TO ENF-RONDA
060100     MOVE ZEROS              TO ENF-GANADOR-ID
060200     MOVE "N"                TO ENF-JUGADO
060300
060400     ADD 1 TO WS-ENF-CNT
060450     ADD 1 TO WS-ENF-GENERADOS
060500     MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-ENF-CNT).
060600
060700 2360-FIN-ESCRIBIR-EMPAREJAMIENTO.
060800*---------------------------------
060900     EXIT.
061000
061050* PARRAFO: 2370-ACTUALIZAR-RIVALES
061060* PROPOSITO: ANADIR A CADA UNA DE LAS DOS PAREJAS EL NOMBRE DE
061065*            LA OTRA EN SU LISTA DE RIVALES JUGADOS.
061070*            LLAMADO DESDE: 2320-EMPAREJAR-UNO.
061100 2370-ACTUALIZAR-RIVALES.
061200*------------------------
061300     MOVE ACT-PAR-IX (WS-IX-A) TO WS-RIVAL-PAR-IX
061400     MOVE ACT-NOMBRE (WS-IX-B) TO WS-RIVAL-NOMBRE
061500     PERFORM 2380-AGREGAR-RIVAL THRU 2380-FIN-AGREGAR-RIVAL
061600
061700     MOVE ACT-PAR-IX (WS-IX-B) TO WS-RIVAL-PAR-IX
061800     MOVE ACT-NOMBRE (WS-IX-A) TO WS-RIVAL-NOMBRE
061900     PERFORM 2380-AGREGAR-RIVAL THRU 2380-FIN-AGREGAR-RIVAL.
062000
062100 2370-FIN-ACTUALIZAR-RIVALES.
062200*----------------------------
062300     EXIT.
062350
062360* PARRAFO: 2380-AGREGAR-RIVAL
062370* PROPOSITO: ANADIR WS-RIVAL-NOMBRE A LA LISTA PAR-RIVAL DE LA
062375*            PAREJA WS-RIVAL-PAR-IX, SI NO ESTABA YA Y SI QUEDA
062380*            HUECO (HASTA 20 RIVALES POR PAREJA).
062385*            LLAMADO DESDE: 2370-ACTUALIZAR-RIVALES, UNA VEZ
062390*            POR CADA MIEMBRO DEL EMPAREJAMIENTO.
062500 2380-AGREGAR-RIVAL.
062600*-------------------
062700     MOVE WS-PAR-FILA (WS-RIVAL-PAR-IX) TO REG-PAREJA-ALFA
062800     MOVE "N" TO SW-YA-RIVAL
062900     PERFORM 2381-COMPARAR-EXISTENTE
063000             THRU 2381-FIN-COMPARAR-EXISTENTE
063100             VARYING WS-IX-RIV FROM 1 BY 1
063200             UNTIL WS-IX-RIV GREATER PAR-NUM-RIVALES
063300
063400     IF SW-YA-RIVAL = "N" AND PAR-NUM-RIVALES LESS 20
063500         ADD 1 TO PAR-NUM-RIVALES
063600         MOVE WS-RIVAL-NOMBRE TO PAR-RIVAL (PAR-NUM-RIVALES)
063700     END-IF
063800
063900     MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-RIVAL-PAR-IX).
064000
064100 2380-FIN-AGREGAR-RIVAL.
064200*-----------------------
064300     EXIT.
064350
064360* PARRAFO: 2381-COMPARAR-EXISTENTE
064370* PROPOSITO: COMPROBAR SI EL NOMBRE YA ESTA EN UNA POSICION DE
064375*            PAR-RIVAL, PARA NO DUPLICARLO.
064380*            LLAMADO DESDE: 2380-AGREGAR-RIVAL, UNA VEZ POR
064385*            RIVAL YA REGISTRADO.
064500 2381-COMPARAR-EXISTENTE.
064600*------------------------
064700     IF PAR-RIVAL (WS-IX-RIV) = WS-RIVAL-NOMBRE
064800         MOVE "S" TO SW-YA-RIVAL
064900     END-IF.
065000
065100 2381-FIN-COMPARAR-EXISTENTE.
065200*----------------------------
065300     EXIT.
065350
065360* PARRAFO: 2400-GRABAR-RESULTADOS
065370* PROPOSITO: REESCRIBIR ENTEROS LOS DOS MAESTROS DESDE LAS
065375*            TABLAS YA ACTUALIZADAS CON LA RONDA NUEVA.
065380*            LLAMADO DESDE: 2180-GENERAR-RONDA.
065500 2400-GRABAR-RESULTADOS.
065600*-----------------------
065700     OPEN OUTPUT PAREJAS
065800     PERFORM 2410-ESCRIBIR-PAREJA THRU 2410-FIN-ESCRIBIR-PAREJA
065900             VARYING WS-IX FROM 1 BY 1
066000             UNTIL WS-IX GREATER WS-PAR-CNT
066100     CLOSE PAREJAS
066200
066300     OPEN OUTPUT ENFRENT
066400     PERFORM 2420-ESCRIBIR-ENFRENT
066500             THRU 2420-FIN-ESCRIBIR-ENFRENT
066600             VARYING WS-IX FROM 1 BY 1
066700             UNTIL WS-IX GREATER WS-ENF-CNT
066800     CLOSE ENFRENT.
066900
067000 2400-FIN-GRABAR-RESULTADOS.
067100*---------------------------
067200     EXIT.
067250
067260* PARRAFO: 2410-ESCRIBIR-PAREJA
067270* PROPOSITO: GRABAR UNA FILA DE LA TABLA DE PAREJAS.
067275*            LLAMADO DESDE: 2400-GRABAR-RESULTADOS, UNA VEZ POR
067280*            FILA.
067400 2410-ESCRIBIR-PAREJA.
067500*---------------------
067600     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
067700     WRITE REG-PAREJAS FROM REG-PAREJA.
067800
067900 2410-FIN-ESCRIBIR-PAREJA.
068000*------------------------
068100     EXIT.
068150
068160* PARRAFO: 2420-ESCRIBIR-ENFRENT
068170* PROPOSITO: GRABAR UNA FILA DE LA TABLA DE ENFRENTAMIENTOS.
068175*            HERMANO DE 2410-ESCRIBIR-PAREJA.
068180*            LLAMADO DESDE: 2400-GRABAR-RESULTADOS, UNA VEZ POR
068185*            FILA.
068300 2420-ESCRIBIR-ENFRENT.
068400*----------------------
068500     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
068600     WRITE REG-ENFRENTS FROM REG-ENFRENT.
068700
068800 2420-FIN-ESCRIBIR-ENFRENT.
068900*-------------------------
069000     EXIT.
069050
069060* PARRAFO: 3000-FIN
069070* PROPOSITO: MOSTRAR CUANTOS ENFRENTAMIENTOS SE GENERARON
069075*            (CR-0667) Y CERRAR EL PASO.
069080*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
069200 3000-FIN.
069300*---------
069350     DISPLAY "ENFRENTAMIENTOS GENERADOS EN ESTA RONDA: "
069360             WS-ENF-GENERADOS
069400     DISPLAY "MUSRONDA - GENERAR RONDA - FIN"
069500     STOP RUN.
069600
069700 3000-FIN-FIN.
069800*-------------
069900     EXIT.
070000
070050* PARRAFO: 9000-LEER-PAREJA
070060* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, IGUAL
070065*            QUE EN EL RESTO DE PROGRAMAS DEL TORNEO.
070070*            LLAMADO DESDE: 1200-CARGAR-PAREJAS.
070100 9000-LEER-PAREJA.
070200*-----------------
070300     READ PAREJAS INTO REG-PAREJA
070400         AT END MOVE "SI" TO SW-EOF-PAREJAS
070500     END-READ
070600     IF SW-EOF-PAREJAS NOT = "SI"
070700         ADD 1 TO WS-PAR-CNT
070800         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
070900     END-IF.
071000
071100 9000-FIN-LEER-PAREJA.
071200*---------------------
071300     EXIT.
071350
071360* PARRAFO: 9100-LEER-ENFRENT
071370* PROPOSITO: RUTINA DE LECTURA SECUENCIAL DEL MAESTRO DE
071375*            ENFRENTAMIENTOS. HERMANA DE 9000-LEER-PAREJA.
071380*            LLAMADO DESDE: 1250-CARGAR-ENFRENT.
071500 9100-LEER-ENFRENT.
071600*------------------
071700     READ ENFRENT INTO REG-ENFRENT
071800         AT END MOVE "SI" TO SW-EOF-ENFRENT
071900     END-READ
072000     IF SW-EOF-ENFRENT NOT = "SI"
072100         ADD 1 TO WS-ENF-CNT
072200         MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-ENF-CNT)
072300     END-IF.
072400
072500 9100-FIN-LEER-ENFRENT.
072600*----------------------
072700     EXIT.
072800
072900 END PROGRAM MUSRONDA.
