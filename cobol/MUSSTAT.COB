000100******************************************************************
000200* PROGRAMA: MUSSTAT
000300* OBJETIVO: MOSTRAR EL ESTADO ACTUAL DEL TORNEO DE MUS: RONDA EN
000400*           CURSO, ENFRENTAMIENTOS PENDIENTES DE ESA RONDA,
000500*           PAREJAS ACTIVAS Y TOTALES, SI SE PUEDE GENERAR RONDA
000600*           NUEVA Y SI EL TORNEO HA TERMINADO CON SU CAMPEONA.
000700*           PROGRAMA NUEVO, SIN EQUIVALENTE EN LA APLICACION DE
000800*           USUARIOS; SIGUE EL MISMO ESQUEMA DE CARGA EN TABLA Y
000900*           PARRAFOS NUMERADOS QUE EL RESTO DEL JUEGO DE MUS.
000950*           ES UN PROGRAMA DE SOLO CONSULTA: NO ESCRIBE NI EN
000960*           PAREJAS.DAT NI EN ENFRENT.DAT, SOLO LOS LEE. EL
000970*           JEFE DE SALA LO LANZA TANTAS VECES COMO QUIERA ENTRE
000980*           RONDA Y RONDA SIN RIESGO DE ALTERAR EL TORNEO.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MUSSTAT.
001300 AUTHOR.        MARILUZ ROMERO.
001400 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001500 DATE-WRITTEN.  20/06/1989.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001800******************************************************************
001900* HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100* 20/06/1989 MLR INICIAL - PANEL DE ESTADO DEL TORNEO A PETICION  INICIAL
002150*                DEL JEFE DE SALA, QUE ANTES TENIA QUE PEDIR A
002160*                SISTEMAS QUE MIRARA LOS FICHEROS A MANO PARA
002170*                SABER SI YA SE PODIA LANZAR LA SIGUIENTE RONDA.
002200* 30/11/1990 MLR CR-0211 SE ANADE EL INDICADOR DE "SE PUEDE       CR0211
002300*                GENERAR RONDA NUEVA" PARA EVITAR CONSULTAS POR
002350*                TELEFONO A SISTEMAS. EL CALCULO SE BASA EN QUE
002360*                NO QUEDEN ENFRENTAMIENTOS SIN JUGAR DE LA RONDA
002370*                ACTUAL Y HAYA AL MENOS DOS PAREJAS ACTIVAS.
002600* 18/04/1994 JE  CR-0352 SE ANADE LA DETECCION DE TORNEO          CR0352
002700*                TERMINADO Y EL NOMBRE DE LA PAREJA CAMPEONA.
002750*                TORNEO TERMINADO ES RONDA ACTUAL MAYOR QUE CERO
002760*                Y UNA SOLA PAREJA ACTIVA O NINGUNA.
002800* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: EL PROGRAMA   CR0512
002900*                NO MANEJA FECHAS, SIN CAMBIOS.
003000* 25/09/1999 NVG CR-0536 SE MUESTRA TAMBIEN EL TOTAL DE PAREJAS   CR0536
003050*                DADAS DE ALTA DESDE EL INICIO DEL TORNEO, PARA
003060*                QUE EL JEFE DE SALA PUEDA COMPARARLO CON LAS
003070*                ACTIVAS Y SABER CUANTAS HAN SIDO ELIMINADAS.
003100*                DADAS DE ALTA DESDE EL INICIO DEL TORNEO.
003150* 09/02/2004 MLR CR-0658 CORREGIDO "TORNEO TERMINADO" CUANDO SOLO CR0658
003160*                HAY UNA PAREJA DE ALTA Y AUN NO SE HA JUGADO
003170*                NINGUNA RONDA: AHORA EXIGE RONDA ACTUAL MAYOR
003180*                QUE CERO, NO SOLO PAREJAS DADAS DE ALTA. ANTES
003182*                DE ESTE CAMBIO, UN TORNEO RECIEN EMPEZADO CON
003184*                UNA UNICA PAREJA DADA DE ALTA SE DABA POR
003186*                TERMINADO SIN HABERSE JUGADO NI UNA RONDA.
003190* 14/09/2004 MLR CR-0659 CONTADOR WS-CONSULTAS-CNT Y CONDICIONES  CR0659
003191*                TORNEO-HA-TERMINADO / SE-PUEDE-GENERAR-RONDA /
003192*                PAR-ESTA-ACTIVA / ENF-SIN-JUGAR EN VEZ DE
003193*                COMPARAR LOS INDICADORES A PELO. EL CONTADOR
003194*                SIRVE PARA QUE SISTEMAS SEPA CUANTAS VECES SE
003195*                LANZO MUSSTAT EN UNA SESION DE TERMINAL, UTIL
003196*                PARA CUADRAR LAS QUEJAS DE LENTITUD EN SALA.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003550*----C01 POR CONVENCION DEL TALLER
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
003950*----MAESTRO DE PAREJAS, SOLO LECTURA EN ESTE PROGRAMA
004000     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS FS-PAREJAS.
004300
004350*----MAESTRO DE ENFRENTAMIENTOS, SOLO LECTURA EN ESTE PROGRAMA
004400     SELECT ENFRENT ASSIGN TO "ENFRENT.DAT"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-ENFRENT.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
004950*----FICHERO DE ENTRADA DEL MAESTRO DE PAREJAS
005000 FD  PAREJAS
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  REG-PAREJAS                       PIC X(645).
005400
005450*----FICHERO DE ENTRADA DEL MAESTRO DE ENFRENTAMIENTOS
005500 FD  ENFRENT
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  REG-ENFRENTS                      PIC X(026).
005900******************************************************************
006000*                  WORKING-STORAGE SECTION
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006240*----CONTADOR DE VECES QUE SE HA LANZADO EL PANEL EN ESTA
006242*    EJECUCION DE TERMINAL (CR-0659); NO PERSISTE ENTRE
006244*    EJECUCIONES, SOLO SIRVE PARA EL AVISO FINAL DE 3000-FIN
006250 77  WS-CONSULTAS-CNT                  PIC S9(04) COMP
006260                                        VALUE ZERO.
006300 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
006400 01  FS-ENFRENT                        PIC X(02) VALUE SPACES.
006500
006600*----COPYS DE ARCHIVO (AREA DE TRABAJO DE UN REGISTRO) Y SU
006650*    VISTA ALFANUMERICA PARA PODER MOVERLOS A/DESDE LA TABLA
006700     COPY REGPAREJ.
006800 01  REG-PAREJA-R REDEFINES REG-PAREJA.
006900     05  REG-PAREJA-ALFA               PIC X(645).
007000
007100     COPY REGENFRE.
007200 01  REG-ENFRENT-R REDEFINES REG-ENFRENT.
007300     05  REG-ENFRENT-ALFA              PIC X(026).
007400
007500*----LIMITES Y CONTADORES DE LAS DOS TABLAS EN MEMORIA
007550*    LOS MISMOS TOPES QUE EL RESTO DE PROGRAMAS DEL TORNEO:
007560*    200 PAREJAS Y 999 ENFRENTAMIENTOS (SUFICIENTE PARA UN
007570*    CUADRO DE TODOS CONTRA TODOS DE HASTA 45 PAREJAS)
007600 01  LIMITES-TABLA.
007700     05  WS-PAR-MAX                    PIC S9(04) COMP
007800                                        VALUE 200.
007900     05  WS-PAR-CNT                    PIC S9(04) COMP
008000                                        VALUE ZERO.
008100     05  WS-ENF-MAX                    PIC S9(04) COMP
008200                                        VALUE 999.
008300     05  WS-ENF-CNT                    PIC S9(04) COMP
008400                                        VALUE ZERO.
008450*    WS-IX ES COMPARTIDO POR TODOS LOS PERFORM VARYING DE LOS
008460*    PARRAFOS 2XXX, NUNCA DOS A LA VEZ, DE AHI QUE NO HAGA
008470*    FALTA UN INDICE POR TABLA
008500     05  WS-IX                         PIC S9(04) COMP
008600                                        VALUE ZERO.
008700     05  FILLER                        PIC X(02) VALUE SPACES.
008800
008850*----TABLAS MAESTRAS CARGADAS EN MEMORIA, UNA FILA POR REGISTRO,
008860*    GUARDADAS COMO CADENA IGUAL QUE EN EL RESTO DE PROGRAMAS
008900 01  TABLA-PAREJAS.
009100     05  WS-PAR-FILA OCCURS 200 TIMES
009200                     PIC X(645).
009300     05  FILLER                        PIC X(01) VALUE SPACE.
009400
009500 01  TABLA-ENFRENT.
009600     05  WS-ENF-FILA OCCURS 999 TIMES
009700                     PIC X(026).
009800     05  FILLER                        PIC X(01) VALUE SPACE.
009900
009950*----ACUMULADORES DEL PANEL DE ESTADO, UNO POR CADA DATO QUE SE
009960*    MUESTRA EN PANTALLA; SE RECALCULAN DESDE CERO EN CADA
009970*    EJECUCION, NO SE GUARDAN EN NINGUN FICHERO
010000 01  ACUMULADORES-ESTADO.
010100     05  WS-RONDA-ACTUAL               PIC 9(03) VALUE ZEROS.
010200     05  WS-ENF-RONDA-CNT               PIC S9(04) COMP
010300                                        VALUE ZERO.
010400     05  WS-ENF-PENDIENTES              PIC S9(04) COMP
010500                                        VALUE ZERO.
010600     05  WS-ACT-CNT                    PIC S9(04) COMP
010700                                        VALUE ZERO.
010750*    WS-ULTIMO-ACTIVO-IX GUARDA LA POSICION EN TABLA-PAREJAS DE
010760*    LA ULTIMA PAREJA ACTIVA VISTA; SI AL FINAL SOLO QUEDA UNA,
010770*    ESE INDICE ES EL DE LA PAREJA CAMPEONA (CR-0352)
010800     05  WS-ULTIMO-ACTIVO-IX            PIC S9(04) COMP
010900                                        VALUE ZERO.
011000     05  FILLER                        PIC X(02) VALUE SPACES.
011100
011200*----SWITCHES E INDICADORES DEL PANEL
011300 01  SWITCHES.
011350*    EOF DE LAS DOS CARGAS EN TABLA
011400     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
011500     05  SW-EOF-ENFRENT                PIC X(02) VALUE "NO".
011550*    SW-RONDA-CERRADA ES AUXILIAR INTERNO DE 2300-PUEDE-GENERAR,
011560*    NO SE MUESTRA EN EL PANEL
011600     05  SW-RONDA-CERRADA               PIC X(01) VALUE "N".
011650*    SE-PUEDE-GENERAR-RONDA (CR-0211) ES EL DATO QUE EVITA LAS
011660*    LLAMADAS A SISTEMAS PREGUNTANDO SI YA SE PUEDE LANZAR
011670*    MUSRONDA
011800     05  SW-PUEDE-GENERAR               PIC X(01) VALUE "N".
011850         88  SE-PUEDE-GENERAR-RONDA    VALUE "S".
011870*    TORNEO-HA-TERMINADO (CR-0352/CR-0658) MARCA QUE YA HAY
011880*    CAMPEONA O QUE SE HA QUEDADO SIN PAREJAS ACTIVAS
011900     05  SW-TORNEO-TERMINADO            PIC X(01) VALUE "N".
011905         88  TORNEO-HA-TERMINADO       VALUE "S".
011910     05  FILLER                        PIC X(01) VALUE SPACE.
012000
012100*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA),
012150*    POR SI ALGUN DIA EL PANEL SE MANDA A IMPRESORA EN VEZ DE
012160*    PANTALLA; HOY SOLO SE USA DISPLAY DIRECTO
012200 01  WS-LINEA-AVISO.
012300     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
012400*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
012500 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
012600     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
012700     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
012800******************************************************************
012900*                    PROCEDURE DIVISION
013000******************************************************************
013100 PROCEDURE DIVISION.
013150*    PARRAFO PRINCIPAL: CARGAR LAS DOS TABLAS, CALCULAR TODOS
013160*    LOS DATOS DEL PANEL Y MOSTRARLO, Y CERRAR EL PASO. NO HAY
013170*    NINGUNA ESCRITURA EN FICHERO EN TODO EL PROGRAMA.
013200*-------------------
013300     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
013400
013500     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
013600
013700     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
013800
013850* PARRAFO: 1000-INICIO
013860* PROPOSITO: ABRIR LOS DOS MAESTROS Y CARGARLOS ENTEROS EN SUS
013870*            TABLAS RESPECTIVAS ANTES DE CALCULAR NADA.
013880*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
013900 1000-INICIO.
014000*------------
014100     DISPLAY "MUSSTAT - ESTADO DEL TORNEO - INICIO"
014200
014250*    AMBOS FICHEROS SE ABREN JUNTOS PORQUE EL PANEL NECESITA
014260*    DATOS DE LOS DOS A LA VEZ
014300     OPEN INPUT PAREJAS
014400                ENFRENT
014500     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
014600             UNTIL SW-EOF-PAREJAS = "SI"
014700             OR WS-PAR-CNT NOT LESS WS-PAR-MAX
014800     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT
014900             UNTIL SW-EOF-ENFRENT = "SI"
015000             OR WS-ENF-CNT NOT LESS WS-ENF-MAX
015100     CLOSE PAREJAS
015200           ENFRENT.
015300
015400 1000-FIN-INICIO.
015500*----------------
015600     EXIT.
015700
015750* PARRAFO: 2000-PROCESO
015760* PROPOSITO: ENCADENAR LOS CALCULOS DEL PANEL EN EL ORDEN QUE
015770*            SE NECESITAN UNOS A OTROS (LA RONDA ACTUAL HACE
015780*            FALTA PARA CONTAR LOS ENFRENTAMIENTOS DE ESA
015790*            RONDA, Y ESTOS PARA SABER SI SE PUEDE GENERAR
015795*            RONDA NUEVA) Y MOSTRAR EL RESULTADO.
015798*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
015800 2000-PROCESO.
015900*-------------
016000     PERFORM 2100-CALC-RONDA-ACTUAL
016100             THRU 2100-FIN-CALC-RONDA-ACTUAL
016200     PERFORM 2200-CONTAR-ENFRENT-RONDA
016300             THRU 2200-FIN-CONTAR-ENFRENT-RONDA
016400     PERFORM 2250-CONTAR-ACTIVOS THRU 2250-FIN-CONTAR-ACTIVOS
016500     PERFORM 2300-PUEDE-GENERAR THRU 2300-FIN-PUEDE-GENERAR
016600     PERFORM 2400-VERIFICAR-FIN THRU 2400-FIN-VERIFICAR-FIN
016700     PERFORM 2500-MOSTRAR-PANEL THRU 2500-FIN-MOSTRAR-PANEL.
016800
016900 2000-FIN-PROCESO.
017000*-----------------
017100     EXIT.
017200
017250* PARRAFO: 2100-CALC-RONDA-ACTUAL
017260* PROPOSITO: HALLAR LA RONDA MAS ALTA GRABADA EN ENFRENT.DAT,
017270*            QUE ES LA RONDA "EN CURSO" A EFECTOS DEL PANEL.
017280*            LLAMADO DESDE: 2000-PROCESO.
017300 2100-CALC-RONDA-ACTUAL.
017400*-----------------------
017500     MOVE ZEROS TO WS-RONDA-ACTUAL
017600     PERFORM 2110-COMPARAR-RONDA THRU 2110-FIN-COMPARAR-RONDA
017700             VARYING WS-IX FROM 1 BY 1
017800             UNTIL WS-IX GREATER WS-ENF-CNT.
017900
018000 2100-FIN-CALC-RONDA-ACTUAL.
018100*---------------------------
018200     EXIT.
018300
018350* PARRAFO: 2110-COMPARAR-RONDA
018360* PROPOSITO: ACTUALIZAR WS-RONDA-ACTUAL SI LA FILA ACTUAL
018370*            PERTENECE A UNA RONDA MAYOR.
018380*            LLAMADO DESDE: 2100-CALC-RONDA-ACTUAL, UNA VEZ POR
018390*            FILA DE TABLA-ENFRENT.
018400 2110-COMPARAR-RONDA.
018500*--------------------
018600     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
018700     IF ENF-RONDA GREATER WS-RONDA-ACTUAL
018800         MOVE ENF-RONDA TO WS-RONDA-ACTUAL
018900     END-IF.
019000
019100 2110-FIN-COMPARAR-RONDA.
019200*-----------------------
019300     EXIT.
019400
019450* PARRAFO: 2200-CONTAR-ENFRENT-RONDA
019460* PROPOSITO: CONTAR CUANTOS ENFRENTAMIENTOS TIENE LA RONDA
019470*            ACTUAL Y CUANTOS DE ELLOS ESTAN AUN SIN JUGAR.
019480*            LLAMADO DESDE: 2000-PROCESO.
019500 2200-CONTAR-ENFRENT-RONDA.
019600*--------------------------
019700     MOVE ZERO TO WS-ENF-RONDA-CNT
019800     MOVE ZERO TO WS-ENF-PENDIENTES
019900     PERFORM 2210-EVALUAR-ENFRENT THRU 2210-FIN-EVALUAR-ENFRENT
020000             VARYING WS-IX FROM 1 BY 1
020100             UNTIL WS-IX GREATER WS-ENF-CNT.
020200
020300 2200-FIN-CONTAR-ENFRENT-RONDA.
020400*------------------------------
020500     EXIT.
020550
020560* PARRAFO: 2210-EVALUAR-ENFRENT
020570* PROPOSITO: SUMAR UN ENFRENTAMIENTO AL TOTAL DE LA RONDA SI
020580*            CORRESPONDE, Y A LOS PENDIENTES SI AUN NO TIENE
020590*            RESULTADO (ENF-SIN-JUGAR, CONDICION DE REGENFRE).
020595*            LLAMADO DESDE: 2200-CONTAR-ENFRENT-RONDA, UNA VEZ
020596*            POR FILA DE TABLA-ENFRENT.
020700 2210-EVALUAR-ENFRENT.
020800*---------------------
020900     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
021000     IF ENF-RONDA = WS-RONDA-ACTUAL
021100         ADD 1 TO WS-ENF-RONDA-CNT
021200         IF ENF-SIN-JUGAR
021300             ADD 1 TO WS-ENF-PENDIENTES
021400         END-IF
021500     END-IF.
021600
021700 2210-FIN-EVALUAR-ENFRENT.
021800*-------------------------
021900     EXIT.
022000
022050* PARRAFO: 2250-CONTAR-ACTIVOS
022060* PROPOSITO: CONTAR CUANTAS PAREJAS SIGUEN ACTIVAS Y RECORDAR
022070*            LA POSICION DE LA ULTIMA VISTA, POR SI AL FINAL
022080*            SOLO QUEDA UNA (LA CAMPEONA).
022090*            LLAMADO DESDE: 2000-PROCESO.
022100 2250-CONTAR-ACTIVOS.
022200*--------------------
022300     MOVE ZERO TO WS-ACT-CNT
022400     MOVE ZERO TO WS-ULTIMO-ACTIVO-IX
022500     PERFORM 2260-EVALUAR-PAREJA THRU 2260-FIN-EVALUAR-PAREJA
022600             VARYING WS-IX FROM 1 BY 1
022700             UNTIL WS-IX GREATER WS-PAR-CNT.
022800
022900 2250-FIN-CONTAR-ACTIVOS.
023000*------------------------
023100     EXIT.
023150
023160* PARRAFO: 2260-EVALUAR-PAREJA
023170* PROPOSITO: SUMAR UNA PAREJA AL TOTAL DE ACTIVAS SI LO ESTA
023180*            (PAR-ESTA-ACTIVA, CONDICION DE REGPAREJ).
023190*            LLAMADO DESDE: 2250-CONTAR-ACTIVOS, UNA VEZ POR
023195*            FILA DE TABLA-PAREJAS.
023300 2260-EVALUAR-PAREJA.
023400*--------------------
023500     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
023600     IF PAR-ESTA-ACTIVA
023700         ADD 1 TO WS-ACT-CNT
023800         MOVE WS-IX TO WS-ULTIMO-ACTIVO-IX
023900     END-IF.
024000
024100 2260-FIN-EVALUAR-PAREJA.
024200*------------------------
024300     EXIT.
024350
024360* PARRAFO: 2300-PUEDE-GENERAR
024370* PROPOSITO: DECIDIR SI SE PUEDE LANZAR MUSRONDA PARA GENERAR
024380*            LA SIGUIENTE RONDA (CR-0211): SOLO SI LA RONDA
024390*            ACTUAL NO TIENE PENDIENTES Y QUEDAN AL MENOS DOS
024395*            PAREJAS ACTIVAS.
024396*            LLAMADO DESDE: 2000-PROCESO.
024500 2300-PUEDE-GENERAR.
024600*-------------------
024700     MOVE "N" TO SW-RONDA-CERRADA
024800     IF WS-ENF-PENDIENTES = ZERO
024900         MOVE "S" TO SW-RONDA-CERRADA
025000     END-IF
025100     MOVE "N" TO SW-PUEDE-GENERAR
025200     IF SW-RONDA-CERRADA = "S" AND WS-ACT-CNT NOT LESS 2
025300         MOVE "S" TO SW-PUEDE-GENERAR
025400     END-IF.
025500
025600 2300-FIN-PUEDE-GENERAR.
025700*-----------------------
025800     EXIT.
025900
025950* PARRAFO: 2400-VERIFICAR-FIN
025960* PROPOSITO: DECIDIR SI EL TORNEO HA TERMINADO (CR-0352,
025970*            CORREGIDO POR CR-0658): RONDA ACTUAL MAYOR QUE
025980*            CERO Y COMO MUCHO UNA PAREJA ACTIVA.
025990*            LLAMADO DESDE: 2000-PROCESO.
026000 2400-VERIFICAR-FIN.
026100*-------------------
026200     MOVE "N" TO SW-TORNEO-TERMINADO
026300     IF WS-RONDA-ACTUAL GREATER ZERO AND WS-ACT-CNT NOT GREATER 1
026400         MOVE "S" TO SW-TORNEO-TERMINADO
026500     END-IF.
026600
026700 2400-FIN-VERIFICAR-FIN.
026800*-----------------------
026900     EXIT.
027000
027050* PARRAFO: 2500-MOSTRAR-PANEL
027060* PROPOSITO: PINTAR EN PANTALLA TODOS LOS DATOS CALCULADOS Y
027070*            ANUNCIAR LA PAREJA CAMPEONA SI EL TORNEO YA HA
027080*            TERMINADO (CR-0536/CR-0352).
027090*            LLAMADO DESDE: 2000-PROCESO.
027100 2500-MOSTRAR-PANEL.
027200*-------------------
027250     ADD 1 TO WS-CONSULTAS-CNT
027300     DISPLAY "RONDA ACTUAL .......... " WS-RONDA-ACTUAL
027400     DISPLAY "ENFRENTAMIENTOS RONDA .. " WS-ENF-RONDA-CNT
027500     DISPLAY "PENDIENTES DE JUGAR .... " WS-ENF-PENDIENTES
027600     DISPLAY "PAREJAS DADAS DE ALTA .. " WS-PAR-CNT
027700     DISPLAY "PAREJAS ACTIVAS ........ " WS-ACT-CNT
027800     DISPLAY "SE PUEDE GENERAR RONDA .. " SW-PUEDE-GENERAR
027850*    SOLO SE ANUNCIA CAMPEONA SI QUEDA EXACTAMENTE UNA ACTIVA;
027860*    SI SE HA QUEDADO A CERO (CASO RARO, TODAS ELIMINADAS A LA
027870*    VEZ) NO HAY CAMPEONA QUE ANUNCIAR
027900     IF TORNEO-HA-TERMINADO AND WS-ACT-CNT = 1
028000         MOVE WS-PAR-FILA (WS-ULTIMO-ACTIVO-IX) TO REG-PAREJA-ALFA
028100         DISPLAY "TORNEO TERMINADO.  PAREJA CAMPEONA: "
028200                 PAR-NOMBRE
028300     ELSE
028400         IF TORNEO-HA-TERMINADO
028500             DISPLAY "TORNEO TERMINADO SIN PAREJAS ACTIVAS"
028600         ELSE
028700             DISPLAY "EL TORNEO SIGUE EN CURSO"
028800         END-IF
028900     END-IF.
029000
029100 2500-FIN-MOSTRAR-PANEL.
029200*-----------------------
029300     EXIT.
029350
029360* PARRAFO: 3000-FIN
029370* PROPOSITO: CERRAR EL PASO. AL SER UN PROGRAMA DE SOLO
029380*            CONSULTA, NO HAY NADA QUE CERRAR NI REESCRIBIR:
029390*            LOS FICHEROS YA SE CERRARON EN 1000-INICIO.
029395*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
029500 3000-FIN.
029600*---------
029700     DISPLAY "MUSSTAT - ESTADO DEL TORNEO - FIN"
029800     STOP RUN.
029900
030000 3000-FIN-FIN.
030100*-------------
030200     EXIT.
030250
030260* PARRAFO: 9000-LEER-PAREJA
030270* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, IGUAL
030280*            QUE EN EL RESTO DE PROGRAMAS DEL TORNEO.
030290*            LLAMADO DESDE: 1000-INICIO.
030400 9000-LEER-PAREJA.
030500*-----------------
030600     READ PAREJAS INTO REG-PAREJA
030700         AT END MOVE "SI" TO SW-EOF-PAREJAS
030800     END-READ
030900     IF SW-EOF-PAREJAS NOT = "SI"
031000         ADD 1 TO WS-PAR-CNT
031100         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
031200     END-IF.
031300
031400 9000-FIN-LEER-PAREJA.
031500*---------------------
031600     EXIT.
031650
031660* PARRAFO: 9100-LEER-ENFRENT
031670* PROPOSITO: RUTINA DE LECTURA SECUENCIAL DEL MAESTRO DE
031680*            ENFRENTAMIENTOS, HERMANA DE 9000-LEER-PAREJA.
031690*            LLAMADO DESDE: 1000-INICIO.
031800 9100-LEER-ENFRENT.
031900*------------------
032000     READ ENFRENT INTO REG-ENFRENT
032100         AT END MOVE "SI" TO SW-EOF-ENFRENT
032200     END-READ
032300     IF SW-EOF-ENFRENT NOT = "SI"
032400         ADD 1 TO WS-ENF-CNT
032500         MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-ENF-CNT)
032600     END-IF.
032700
032800 9100-FIN-LEER-ENFRENT.
032900*----------------------
033000     EXIT.
033100
033200 END PROGRAM MUSSTAT.
