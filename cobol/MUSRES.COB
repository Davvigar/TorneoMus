000100******************************************************************
000200* PROGRAMA: MUSRES
000300* OBJETIVO: REGISTRAR O CORREGIR EL RESULTADO DE UN ENFRENTAMIENTO
000400*           YA GENERADO.  LOCALIZA EL ENFRENTAMIENTO POR SU ID,
000500*           COMPRUEBA QUE LA PAREJA GANADORA SEA UNA DE LAS DOS
000600*           QUE LO DISPUTAN, Y SI EL ENFRENTAMIENTO YA TENIA UN
000700*           GANADOR DISTINTO, DESHACE LA DERROTA ANTERIOR ANTES
000800*           DE APLICAR LA NUEVA (CON ELIMINACION A PARTIR DE LA
000900*           RONDA 3 EN CASO DE SEGUNDA DERROTA).
001000*           BASADO EN LA RUTINA DE MODIFICACION DE FICHA DE
001100*           USUARIO (LOCALIZAR, MODIFICAR EN SITIO, REGRABAR).
001150*           ES EL PROGRAMA MAS DELICADO DE TODO EL JUEGO DE MUS:
001160*           TOCA A LA VEZ EL MAESTRO DE PAREJAS Y EL DE
001170*           ENFRENTAMIENTOS, Y DEBE DEJAR LOS DOS CONSISTENTES
001180*           AUNQUE EL OPERADOR SE EQUIVOQUE AL TECLEAR O QUIERA
001190*           CORREGIR UN RESULTADO YA GRABADO.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    MUSRES.
001500 AUTHOR.        NOELIA VEGA.
001600 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001700 DATE-WRITTEN.  29/05/1989.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
002000******************************************************************
002100* HISTORIAL DE MODIFICACIONES
002200*-----------------------------------------------------------------
002300* 29/05/1989 NVG INICIAL - BASADO EN MODIF_USUARIO, ADAPTADO PARA INICIAL
002320*                REGISTRAR EL GANADOR DE UN ENFRENTAMIENTO. LA
002340*                LOCALIZACION POR ID Y EL REGRABADO COMPLETO DE
002360*                AMBOS MAESTROS SON LA MISMA TECNICA DE LA
002380*                RUTINA ORIGINAL, SOLO CAMBIAN LOS CAMPOS.
002400* 11/09/1989 NVG CR-0145 SE RECHAZA EL RESULTADO SI LA PAREJA     CR0145
002420*                GANADORA NO ES NINGUNA DE LAS DOS QUE JUEGAN.
002440*                ANTES SE GRABABA CUALQUIER ID QUE SE TECLEARA,
002460*                LLEGANDO A DAR POR GANADORA A UNA PAREJA QUE
002480*                NI SIQUIERA JUGABA ESE ENFRENTAMIENTO.
002700* 04/03/1991 AIT CR-0249 SE PERMITE CORREGIR UN RESULTADO YA      CR0249
002800*                GRABADO, DESHACIENDO LA DERROTA ANTERIOR.
002820*                HASTA ENTONCES, UN ERROR AL TECLEAR EL GANADOR
002840*                OBLIGABA A SISTEMAS A EDITAR LOS FICHEROS A
002860*                MANO PARA DESHACER EL DANO.
002900* 19/08/1993 MLR CR-0317 LA ELIMINACION POR SEGUNDA DERROTA SOLO  CR0317
003000*                SE APLICA A PARTIR DE LA RONDA 3.
003020*                EN LAS DOS PRIMERAS RONDAS NADIE QUEDA
003040*                ELIMINADO, PARA NO VACIAR EL TORNEO DEMASIADO
003060*                PRONTO, SEGUN EL REGLAMENTO DEL CASINO.
003100* 02/02/1996 JE  CR-0405 SI AL DESHACER LA DERROTA LA PAREJA      CR0405
003200*                QUEDA POR DEBAJO DE DOS, SE REINGRESA EN EL
003220*                TORNEO (PAR-ELIMINADA VUELVE A "N"). SIN ESTE
003240*                CAMBIO, UNA PAREJA CORREGIDA SEGUIA ELIMINADA
003260*                AUNQUE YA NO TUVIERA DOS DERROTAS.
003400* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: SIN CAMBIOS,  CR0512
003500*                EL PROGRAMA NO MANEJA FECHAS.
003600* 21/05/2002 MLR CR-0622 SE IGNORA EL RESULTADO SI EL GANADOR     CR0622
003620*                INTRODUCIDO COINCIDE CON EL YA GRABADO, PARA NO
003640*                DESHACER Y VOLVER A APLICAR LA MISMA DERROTA
003660*                SIN NECESIDAD (SW-MISMO-GANADOR).
003750* 14/09/2004 MLR CR-0666 CONTADOR WS-GRABACIONES-CNT Y CONDICION  CR0666
003760*                PAR-ESTA-ELIMINADA/PAR-ESTA-ACTIVA EN VEZ DE
003780*                COMPARAR PAR-ELIMINADA A PELO. EL CONTADOR
003790*                CUENTA RESULTADOS REALMENTE GRABADOS, NO LOS
003795*                IGNORADOS POR SW-MISMO-GANADOR.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004150*----C01 POR CONVENCION DEL TALLER
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004550*----MAESTRO DE PAREJAS: SE LEE COMPLETO, SE MODIFICA EN TABLA
004560*    Y SE REESCRIBE COMPLETO
004600     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-PAREJAS.
004900
004950*----MAESTRO DE ENFRENTAMIENTOS: MISMA TECNICA QUE PAREJAS
005000     SELECT ENFRENT ASSIGN TO "ENFRENT.DAT"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-ENFRENT.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005550*----FICHERO DE ENTRADA/SALIDA DEL MAESTRO DE PAREJAS
005600 FD  PAREJAS
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  REG-PAREJAS                       PIC X(645).
006000
006050*----FICHERO DE ENTRADA/SALIDA DEL MAESTRO DE ENFRENTAMIENTOS
006100 FD  ENFRENT
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-ENFRENTS                      PIC X(026).
006500******************************************************************
006600*                  WORKING-STORAGE SECTION
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006820*----CONTADOR DE RESULTADOS REALMENTE GRABADOS EN ESTA EJECUCION
006830*    (CR-0666); NO SUBE CUANDO SW-MISMO-GANADOR DEJA EL
006840*    ENFRENTAMIENTO SIN TOCAR
006850 77  WS-GRABACIONES-CNT                PIC S9(04) COMP
006860                                        VALUE ZERO.
006900 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
007000 01  FS-ENFRENT                        PIC X(02) VALUE SPACES.
007100
007150*----COPYS DE ARCHIVO (AREA DE TRABAJO DE UN REGISTRO) Y SU
007160*    VISTA ALFANUMERICA PARA PODER MOVERLOS A/DESDE LA TABLA
007200     COPY REGPAREJ.
007300 01  REG-PAREJA-R REDEFINES REG-PAREJA.
007400     05  REG-PAREJA-ALFA               PIC X(645).
007500
007600     COPY REGENFRE.
007700 01  REG-ENFRENT-R REDEFINES REG-ENFRENT.
007800     05  REG-ENFRENT-ALFA              PIC X(026).
007900
007950*----LIMITES Y CONTADORES DE LAS DOS TABLAS EN MEMORIA
008000*    (MISMOS TOPES QUE EL RESTO DEL JUEGO DE MUS)
008100 01  LIMITES-TABLA.
008200     05  WS-PAR-MAX                    PIC S9(04) COMP
008300                                        VALUE 200.
008400     05  WS-PAR-CNT                    PIC S9(04) COMP
008500                                        VALUE ZERO.
008600     05  WS-ENF-MAX                    PIC S9(04) COMP
008700                                        VALUE 999.
008800     05  WS-ENF-CNT                    PIC S9(04) COMP
008900                                        VALUE ZERO.
009000     05  WS-IX                         PIC S9(04) COMP
009100                                        VALUE ZERO.
009200     05  FILLER                        PIC X(02) VALUE SPACES.
009300
009350*----TABLAS MAESTRAS CARGADAS EN MEMORIA, MODIFICADAS EN SITIO
009360*    Y REGRABADAS ENTERAS AL FINAL (2500-GRABAR-RESULTADO)
009400 01  TABLA-PAREJAS.
009600     05  WS-PAR-FILA OCCURS 200 TIMES
009700                     PIC X(645).
009800     05  FILLER                        PIC X(01) VALUE SPACE.
009900
010000 01  TABLA-ENFRENT.
010100     05  WS-ENF-FILA OCCURS 999 TIMES
010200                     PIC X(026).
010300     05  FILLER                        PIC X(01) VALUE SPACE.
010400
010450*----TARJETA DE ENTRADA: ID DE ENFRENTAMIENTO Y ID DE LA PAREJA
010460*    QUE EL OPERADOR DICE QUE HA GANADO
010500 01  WS-TARJETA-RESULTADO.
010600     05  WS-TARJETA-ENF-ID             PIC 9(05) VALUE ZEROS.
010700     05  WS-TARJETA-GANADOR-ID          PIC 9(05) VALUE ZEROS.
010800     05  FILLER                        PIC X(05) VALUE SPACES.
010850*----MISMA TARJETA VISTA CARACTER A CARACTER, PARA AUDITORIA EN
010860*    PANTALLA SI ALGUN DIA SE NECESITA ECO BYTE A BYTE
010900 01  WS-TARJETA-RESULTADO-R
011000         REDEFINES WS-TARJETA-RESULTADO.
011100     05  WS-TARJETA-BYTE OCCURS 15 TIMES
011200                         PIC X.
011300
011350*----INDICES Y PUNTEROS A LAS FILAS LOCALIZADAS EN LAS DOS
011360*    TABLAS; SE RELLENAN EN LOS PARRAFOS 21XX/22XX/23XX Y SE
011370*    USAN LUEGO EN 24XX Y 25XX
011400 01  PUNTEROS.
011500     05  WS-IX-ENF                     PIC S9(04) COMP
011600                                        VALUE ZERO.
011700     05  WS-IX-PAR-GANA                 PIC S9(04) COMP
011800                                        VALUE ZERO.
011900     05  WS-IX-PAR-PIERDE                PIC S9(04) COMP
012000                                        VALUE ZERO.
012050*    ESTOS DOS CAMPOS GUARDAN EL ID DEL PERDEDOR SEGUN EL
012060*    RESULTADO ANTERIOR (SI LO HABIA) Y SEGUN EL NUEVO, PARA
012070*    PODER DESHACER UNO Y APLICAR EL OTRO POR SEPARADO
012100     05  WS-ID-PERDEDOR-ANTERIOR         PIC 9(05) VALUE ZEROS.
012200     05  WS-ID-PERDEDOR-NUEVO            PIC 9(05) VALUE ZEROS.
012300     05  FILLER                        PIC X(02) VALUE SPACES.
012400
012450*----SWITCHES DE VALIDACION Y CONTROL
012500 01  SWITCHES.
012600     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
012700     05  SW-EOF-ENFRENT                PIC X(02) VALUE "NO".
012750*    SW-ERROR/NO-HUBO-ERROR ENCADENA LAS VALIDACIONES DE
012760*    2000-PROCESO: EN CUANTO UNA FALLA, LAS SIGUIENTES SE SALTAN
012800     05  SW-ERROR                      PIC X(01) VALUE "N".
012810         88  NO-HUBO-ERROR             VALUE "N".
012900     05  SW-ES-BYE                     PIC X(01) VALUE "N".
013000     05  SW-GANADOR-VALIDO              PIC X(01) VALUE "N".
013100     05  SW-MISMO-GANADOR               PIC X(01) VALUE "N".
013110     05  FILLER                        PIC X(01) VALUE SPACE.
013200
013300*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA)
013400 01  WS-LINEA-AVISO.
013500     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
013600*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
013700 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
013800     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
013900     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
014000******************************************************************
014100*                    PROCEDURE DIVISION
014200******************************************************************
014300 PROCEDURE DIVISION.
014350*    PARRAFO PRINCIPAL: CARGAR LAS DOS TABLAS, PROCESAR EL
014360*    RESULTADO TECLEADO Y, SI ES VALIDO Y DISTINTO DEL YA
014370*    GRABADO, REESCRIBIR LOS DOS MAESTROS.
014400*-------------------
014500     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
014600
014700     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
014800
014900     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
015000
015050* PARRAFO: 1000-INICIO
015060* PROPOSITO: ABRIR LOS MAESTROS, CARGAR LAS DOS TABLAS, CERRAR
015070*            LA ENTRADA Y PEDIR EL RESULTADO AL OPERADOR.
015080*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
015100 1000-INICIO.
015200*------------
015300     DISPLAY "MUSRES - REGISTRAR RESULTADO - INICIO"
015400
015500     PERFORM 1100-ABRIR-FICHEROS  THRU 1100-FIN-ABRIR-FICHEROS
015600     PERFORM 1200-CARGAR-PAREJAS  THRU 1200-FIN-CARGAR-PAREJAS
015700     PERFORM 1250-CARGAR-ENFRENT  THRU 1250-FIN-CARGAR-ENFRENT
015800     PERFORM 1300-CERRAR-ENTRADA  THRU 1300-FIN-CERRAR-ENTRADA
015900     PERFORM 1400-LEER-TARJETA    THRU 1400-FIN-LEER-TARJETA.
016000
016100 1000-FIN-INICIO.
016200*----------------
016300     EXIT.
016400
016450* PARRAFO: 1100-ABRIR-FICHEROS
016460* PROPOSITO: ABRIR AMBOS MAESTROS EN INPUT PARA LA CARGA
016470*            INICIAL EN TABLA. 2500-GRABAR-RESULTADO LOS VUELVE
016480*            A ABRIR MAS ADELANTE, YA EN OUTPUT.
016490*            LLAMADO DESDE: 1000-INICIO.
016500 1100-ABRIR-FICHEROS.
016600*--------------------
016700     OPEN INPUT PAREJAS
016800                ENFRENT.
016900
017000 1100-FIN-ABRIR-FICHEROS.
017100*------------------------
017200     EXIT.
017300
017350* PARRAFO: 1200-CARGAR-PAREJAS
017360* PROPOSITO: LEER TODO EL MAESTRO DE PAREJAS A TABLA-PAREJAS.
017370*            LLAMADO DESDE: 1000-INICIO.
017400 1200-CARGAR-PAREJAS.
017500*--------------------
017600     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
017700             UNTIL SW-EOF-PAREJAS = "SI"
017800             OR WS-PAR-CNT NOT LESS WS-PAR-MAX.
017900
018000 1200-FIN-CARGAR-PAREJAS.
018100*-----------------------
018200     EXIT.
018300
018350* PARRAFO: 1250-CARGAR-ENFRENT
018360* PROPOSITO: LEER TODO EL MAESTRO DE ENFRENTAMIENTOS A
018370*            TABLA-ENFRENT. HERMANO DE 1200-CARGAR-PAREJAS.
018380*            LLAMADO DESDE: 1000-INICIO.
018400 1250-CARGAR-ENFRENT.
018500*--------------------
018600     PERFORM 9100-LEER-ENFRENT THRU 9100-FIN-LEER-ENFRENT
018700             UNTIL SW-EOF-ENFRENT = "SI"
018800             OR WS-ENF-CNT NOT LESS WS-ENF-MAX.
018900
019000 1250-FIN-CARGAR-ENFRENT.
019100*------------------------
019200     EXIT.
019300
019350* PARRAFO: 1300-CERRAR-ENTRADA
019360* PROPOSITO: CERRAR LOS DOS MAESTROS TRAS LA CARGA; SE VUELVEN
019370*            A ABRIR EN OUTPUT SOLO SI HAY ALGO QUE GRABAR.
019380*            LLAMADO DESDE: 1000-INICIO.
019400 1300-CERRAR-ENTRADA.
019500*--------------------
019600     CLOSE PAREJAS
019700           ENFRENT.
019800
019900 1300-FIN-CERRAR-ENTRADA.
020000*-----------------------
020100     EXIT.
020200
020250* PARRAFO: 1400-LEER-TARJETA
020260* PROPOSITO: PEDIR AL OPERADOR EL ID DEL ENFRENTAMIENTO Y EL ID
020270*            DE LA PAREJA GANADORA.
020280*            LLAMADO DESDE: 1000-INICIO.
020300 1400-LEER-TARJETA.
020400*------------------
020500     DISPLAY "INTRODUZCA ID DE ENFRENTAMIENTO: "
020600     ACCEPT WS-TARJETA-ENF-ID
020700     DISPLAY "INTRODUZCA ID DE LA PAREJA GANADORA: "
020800     ACCEPT WS-TARJETA-GANADOR-ID.
020900
021000 1400-FIN-LEER-TARJETA.
021100*----------------------
021200     EXIT.
021250
021260* PARRAFO: 2000-PROCESO
021270* PROPOSITO: ENCADENAR TODAS LAS VALIDACIONES (CR-0145,
021280*            ENFRENTAMIENTO EXISTE, NO ES DESCANSO, GANADOR
021290*            VALIDO) Y, SI TODO ESTA BIEN Y EL RESULTADO ES
021295*            DISTINTO DEL YA GRABADO (CR-0622), DESHACER LA
021297*            DERROTA ANTERIOR SI LA HABIA Y APLICAR LA NUEVA.
021298*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
021900 2000-PROCESO.
022000*-------------
022100     MOVE "N" TO SW-ERROR
022200     PERFORM 2100-LOCALIZAR-ENFRENT
022300             THRU 2100-FIN-LOCALIZAR-ENFRENT
022400
022450*    PRIMERA VALIDACION: EL ID DE ENFRENTAMIENTO TECLEADO DEBE
022460*    EXISTIR EN EL MAESTRO
022500     IF WS-IX-ENF = ZERO
022600         DISPLAY "ERROR: NO EXISTE ENFRENTAMIENTO CON ESE ID"
022700         MOVE "S" TO SW-ERROR
022800     END-IF
022900
022950*    SEGUNDA VALIDACION: UN DESCANSO (MISMA PAREJA EN LOS DOS
022960*    HUECOS) NO ADMITE RESULTADO
023000     IF NO-HUBO-ERROR
023100         MOVE WS-ENF-FILA (WS-IX-ENF) TO REG-ENFRENT-ALFA
023200         IF ENF-PAREJA1-ID = ENF-PAREJA2-ID
023300             DISPLAY "ERROR: ESE ENFRENTAMIENTO ES UN DESCANSO, "
023400                     "NO ADMITE RESULTADO"
023500             MOVE "S" TO SW-ERROR
023600         END-IF
023700     END-IF
023800
023850*    TERCERA VALIDACION (CR-0145): EL GANADOR TECLEADO DEBE SER
023860*    UNA DE LAS DOS PAREJAS QUE DISPUTAN EL ENFRENTAMIENTO
023900     IF NO-HUBO-ERROR
024000         PERFORM 2200-LOCALIZAR-GANADOR
024100                 THRU 2200-FIN-LOCALIZAR-GANADOR
024200         IF SW-GANADOR-VALIDO = "N"
024300             DISPLAY "ERROR: LA PAREJA GANADORA NO DISPUTA ESE "
024400                     "ENFRENTAMIENTO"
024500             MOVE "S" TO SW-ERROR
024600         END-IF
024700     END-IF
024800
024850*    SOLO SI PASA LAS TRES VALIDACIONES SE MIRA SI EL RESULTADO
024860*    ES DISTINTO DEL YA GRABADO (CR-0622)
024900     IF NO-HUBO-ERROR
025000         MOVE "N" TO SW-MISMO-GANADOR
025100         IF ENF-YA-JUGADO
025200            AND ENF-GANADOR-ID = WS-TARJETA-GANADOR-ID
025300             MOVE "S" TO SW-MISMO-GANADOR
025400         END-IF
025500
025600         IF SW-MISMO-GANADOR = "S"
025700             DISPLAY "EL GANADOR INTRODUCIDO YA ESTABA GRABADO, "
025800                     "NO SE HACE NADA"
025900         ELSE
026000*            CR-0249: SI EL ENFRENTAMIENTO YA TENIA RESULTADO,
026010*            SE DESHACE LA DERROTA ANTERIOR ANTES DE APLICAR LA
026020*            NUEVA, PARA NO DEJAR DOS DERROTAS POR EL MISMO
026030*            ENFRENTAMIENTO
026100             IF ENF-YA-JUGADO
026200                 PERFORM 2300-DESHACER-DERROTA
026300                         THRU 2300-FIN-DESHACER-DERROTA
026400             END-IF
026500             PERFORM 2400-APLICAR-DERROTA
026600                     THRU 2400-FIN-APLICAR-DERROTA
026700             PERFORM 2500-GRABAR-RESULTADO
026800                     THRU 2500-FIN-GRABAR-RESULTADO
026900             DISPLAY "RESULTADO GRABADO PARA EL ENFRENTAMIENTO "
027000                     WS-TARJETA-ENF-ID
027100         END-IF
027200     END-IF.
027300
027400 2000-FIN-PROCESO.
027500*-----------------
027600     EXIT.
027700
027750* PARRAFO: 2100-LOCALIZAR-ENFRENT
027760* PROPOSITO: BUSCAR EN TABLA-ENFRENT LA FILA CUYO ENF-ID
027770*            COINCIDA CON EL TECLEADO.
027780*            LLAMADO DESDE: 2000-PROCESO.
027800 2100-LOCALIZAR-ENFRENT.
027900*-----------------------
028000     MOVE ZERO TO WS-IX-ENF
028100     PERFORM 2110-COMPARAR-ENF-ID THRU 2110-FIN-COMPARAR-ENF-ID
028200             VARYING WS-IX FROM 1 BY 1
028300             UNTIL WS-IX GREATER WS-ENF-CNT.
028400
028500 2100-FIN-LOCALIZAR-ENFRENT.
028600*---------------------------
028700     EXIT.
028750
028760* PARRAFO: 2110-COMPARAR-ENF-ID
028770* PROPOSITO: COMPARAR UNA FILA CONTRA EL ID TECLEADO; SOLO SE
028780*            QUEDA CON LA PRIMERA COINCIDENCIA (WS-IX-ENF=ZERO
028790*            EN LA CONDICION), AUNQUE LOS ID SON UNICOS Y NUNCA
028795*            DEBERIA HABER DOS.
028796*            LLAMADO DESDE: 2100-LOCALIZAR-ENFRENT, UNA VEZ POR
028797*            FILA DE TABLA-ENFRENT.
028800 2110-COMPARAR-ENF-ID.
028900*---------------------
029000     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
029100     IF ENF-ID = WS-TARJETA-ENF-ID AND WS-IX-ENF = ZERO
029200         MOVE WS-IX TO WS-IX-ENF
029300     END-IF.
029400
029500 2110-FIN-COMPARAR-ENF-ID.
029600*-----------------------
029700     EXIT.
029750
029760* PARRAFO: 2200-LOCALIZAR-GANADOR
029770* PROPOSITO: COMPROBAR QUE EL GANADOR TECLEADO ES UNA DE LAS
029780*            DOS PAREJAS DEL ENFRENTAMIENTO Y, SI LO ES,
029790*            LOCALIZAR LAS FILAS DE AMBAS PAREJAS EN LA TABLA.
029795*            LLAMADO DESDE: 2000-PROCESO.
029900 2200-LOCALIZAR-GANADOR.
030000*-----------------------
030100     MOVE "N" TO SW-GANADOR-VALIDO
030200     MOVE WS-ENF-FILA (WS-IX-ENF) TO REG-ENFRENT-ALFA
030250*    SI EL GANADOR TECLEADO ES LA PAREJA1, LA PERDEDORA ES LA
030260*    PAREJA2, Y VICEVERSA
030300     IF WS-TARJETA-GANADOR-ID = ENF-PAREJA1-ID
030400         MOVE "S" TO SW-GANADOR-VALIDO
030500         MOVE ENF-PAREJA2-ID TO WS-ID-PERDEDOR-NUEVO
030600     END-IF
030700     IF WS-TARJETA-GANADOR-ID = ENF-PAREJA2-ID
030800         MOVE "S" TO SW-GANADOR-VALIDO
030900         MOVE ENF-PAREJA1-ID TO WS-ID-PERDEDOR-NUEVO
031000     END-IF
031100
031150*    SOLO SE LOCALIZAN LAS FILAS DE PAREJAS SI EL GANADOR ERA
031160*    VALIDO; SI NO LO ERA, 2000-PROCESO YA MARCA SW-ERROR
031200     IF SW-GANADOR-VALIDO = "S"
031300         PERFORM 2210-LOCALIZAR-PAR-GANA
031400                 THRU 2210-FIN-LOCALIZAR-PAR-GANA
031500         PERFORM 2220-LOCALIZAR-PAR-PIERDE
031600                 THRU 2220-FIN-LOCALIZAR-PAR-PIERDE
031700     END-IF.
031800
031900 2200-FIN-LOCALIZAR-GANADOR.
032000*---------------------------
032100     EXIT.
032150
032160* PARRAFO: 2210-LOCALIZAR-PAR-GANA
032170* PROPOSITO: BUSCAR EN TABLA-PAREJAS LA FILA DE LA PAREJA
032180*            GANADORA.
032190*            LLAMADO DESDE: 2200-LOCALIZAR-GANADOR.
032300 2210-LOCALIZAR-PAR-GANA.
032400*------------------------
032500     MOVE ZERO TO WS-IX-PAR-GANA
032600     PERFORM 2211-COMPARAR-PAR-GANA
032700             THRU 2211-FIN-COMPARAR-PAR-GANA
032800             VARYING WS-IX FROM 1 BY 1
032900             UNTIL WS-IX GREATER WS-PAR-CNT.
033000
033100 2210-FIN-LOCALIZAR-PAR-GANA.
033200*----------------------------
033300     EXIT.
033350
033360* PARRAFO: 2211-COMPARAR-PAR-GANA
033370* PROPOSITO: COMPARAR UNA FILA CONTRA EL ID GANADOR.
033380*            LLAMADO DESDE: 2210-LOCALIZAR-PAR-GANA, UNA VEZ
033390*            POR FILA DE TABLA-PAREJAS.
033500 2211-COMPARAR-PAR-GANA.
033600*-----------------------
033700     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
033800     IF PAR-ID = WS-TARJETA-GANADOR-ID AND WS-IX-PAR-GANA = ZERO
033900         MOVE WS-IX TO WS-IX-PAR-GANA
034000     END-IF.
034100
034200 2211-FIN-COMPARAR-PAR-GANA.
034300*---------------------------
034400     EXIT.
034450
034460* PARRAFO: 2220-LOCALIZAR-PAR-PIERDE
034470* PROPOSITO: BUSCAR EN TABLA-PAREJAS LA FILA DE LA PAREJA
034480*            PERDEDORA CON EL NUEVO RESULTADO. HERMANO DE
034490*            2210-LOCALIZAR-PAR-GANA.
034495*            LLAMADO DESDE: 2200-LOCALIZAR-GANADOR.
034600 2220-LOCALIZAR-PAR-PIERDE.
034700*--------------------------
034800     MOVE ZERO TO WS-IX-PAR-PIERDE
034900     PERFORM 2221-COMPARAR-PAR-PIERDE
035000             THRU 2221-FIN-COMPARAR-PAR-PIERDE
035100             VARYING WS-IX FROM 1 BY 1
035200             UNTIL WS-IX GREATER WS-PAR-CNT.
035300
035400 2220-FIN-LOCALIZAR-PAR-PIERDE.
035500*------------------------------
035600     EXIT.
035650
035660* PARRAFO: 2221-COMPARAR-PAR-PIERDE
035670* PROPOSITO: COMPARAR UNA FILA CONTRA EL ID DEL NUEVO PERDEDOR.
035680*            LLAMADO DESDE: 2220-LOCALIZAR-PAR-PIERDE, UNA VEZ
035690*            POR FILA DE TABLA-PAREJAS.
035800 2221-COMPARAR-PAR-PIERDE.
035900*-------------------------
036000     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
036100     IF PAR-ID = WS-ID-PERDEDOR-NUEVO AND WS-IX-PAR-PIERDE = ZERO
036200         MOVE WS-IX TO WS-IX-PAR-PIERDE
036300     END-IF.
036400
036500 2221-FIN-COMPARAR-PAR-PIERDE.
036600*-----------------------------
036700     EXIT.
036750
036760* PARRAFO: 2300-DESHACER-DERROTA
036770* PROPOSITO: HALLAR QUIEN ERA EL PERDEDOR SEGUN EL RESULTADO
036780*            ANTERIOR Y RESTARLE LA DERROTA QUE YA NO LE
036790*            CORRESPONDE (CR-0249, CR-0405 PARA EL REINGRESO).
036795*            LLAMADO DESDE: 2000-PROCESO, SOLO SI EL
036796*            ENFRENTAMIENTO YA TENIA GANADOR GRABADO.
036900 2300-DESHACER-DERROTA.
037000*----------------------
037100     IF ENF-GANADOR-ID = ENF-PAREJA1-ID
037200         MOVE ENF-PAREJA2-ID TO WS-ID-PERDEDOR-ANTERIOR
037300     ELSE
037400         MOVE ENF-PAREJA1-ID TO WS-ID-PERDEDOR-ANTERIOR
037500     END-IF
037600
037700     PERFORM 2310-LOCALIZAR-PAR-ANTERIOR
037800             THRU 2310-FIN-LOCALIZAR-PAR-ANTERIOR.
037900
038000 2300-FIN-DESHACER-DERROTA.
038100*--------------------------
038200     EXIT.
038250
038260* PARRAFO: 2310-LOCALIZAR-PAR-ANTERIOR
038270* PROPOSITO: RECORRER LA TABLA HASTA ENCONTRAR LA FILA DEL
038280*            PERDEDOR ANTERIOR Y CORREGIRLA AHI MISMO (EL
038290*            PERFORM SE PARA EN LA PRIMERA COINCIDENCIA).
038295*            LLAMADO DESDE: 2300-DESHACER-DERROTA.
038400 2310-LOCALIZAR-PAR-ANTERIOR.
038500*----------------------------
038600     MOVE ZERO TO WS-IX
038700     PERFORM 2311-COMPARAR-PAR-ANTERIOR
038800             THRU 2311-FIN-COMPARAR-PAR-ANTERIOR
038900             VARYING WS-IX FROM 1 BY 1
039000             UNTIL WS-IX GREATER WS-PAR-CNT
039100             OR PAR-ID = WS-ID-PERDEDOR-ANTERIOR.
039200
039300 2310-FIN-LOCALIZAR-PAR-ANTERIOR.
039400*-------------------------------
039500     EXIT.
039550
039560* PARRAFO: 2311-COMPARAR-PAR-ANTERIOR
039570* PROPOSITO: SI LA FILA ES LA DEL PERDEDOR ANTERIOR, RESTARLE
039575*            UNA DERROTA Y, SI CON ESO DEJA DE TENER DOS O MAS,
039580*            REINGRESARLA EN EL TORNEO (CR-0405).
039585*            LLAMADO DESDE: 2310-LOCALIZAR-PAR-ANTERIOR, HASTA
039590*            ENCONTRAR LA FILA O AGOTAR LA TABLA.
039700 2311-COMPARAR-PAR-ANTERIOR.
039800*---------------------------
039900     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
040000     IF PAR-ID = WS-ID-PERDEDOR-ANTERIOR
040100         IF PAR-DERROTAS GREATER ZERO
040200             SUBTRACT 1 FROM PAR-DERROTAS
040300         END-IF
040400         IF PAR-ESTA-ELIMINADA AND PAR-DERROTAS LESS 2
040500             MOVE "N" TO PAR-ELIMINADA
040600         END-IF
040700         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-IX)
040800     END-IF.
040900
041000 2311-FIN-COMPARAR-PAR-ANTERIOR.
041100*-------------------------------
041200     EXIT.
041250
041260* PARRAFO: 2400-APLICAR-DERROTA
041270* PROPOSITO: SUMAR LA DERROTA NUEVA A LA PAREJA PERDEDORA,
041275*            ELIMINARLA SI CORRESPONDE (CR-0317: SOLO A PARTIR
041280*            DE LA RONDA 3) Y MARCAR EL ENFRENTAMIENTO COMO
041285*            JUGADO CON SU GANADOR.
041290*            LLAMADO DESDE: 2000-PROCESO.
041400 2400-APLICAR-DERROTA.
041500*---------------------
041600     MOVE WS-PAR-FILA (WS-IX-PAR-PIERDE) TO REG-PAREJA-ALFA
041700     ADD 1 TO PAR-DERROTAS
041750*    SEGUNDA DERROTA (O MAS) Y RONDA 3 O POSTERIOR: ELIMINADA
041800     IF PAR-DERROTAS NOT LESS 2 AND ENF-RONDA NOT LESS 3
041900         MOVE "Y" TO PAR-ELIMINADA
042000     END-IF
042100     MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-IX-PAR-PIERDE)
042200
042250*    EL ENFRENTAMIENTO QUEDA MARCADO COMO JUGADO CON EL
042260*    GANADOR TECLEADO, PARA QUE MUSSTAT Y MUSCLAS LO VEAN BIEN
042300     MOVE WS-ENF-FILA (WS-IX-ENF) TO REG-ENFRENT-ALFA
042400     MOVE WS-TARJETA-GANADOR-ID TO ENF-GANADOR-ID
042500     MOVE "Y" TO ENF-JUGADO
042600     MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-IX-ENF).
042700
042800 2400-FIN-APLICAR-DERROTA.
042900*-------------------------
043000     EXIT.
043050
043060* PARRAFO: 2500-GRABAR-RESULTADO
043070* PROPOSITO: REESCRIBIR ENTEROS LOS DOS MAESTROS DESDE LAS
043075*            TABLAS YA ACTUALIZADAS, Y CONTAR LA GRABACION
043080*            (CR-0666).
043085*            LLAMADO DESDE: 2000-PROCESO, SOLO SI HABIA ALGO
043090*            QUE GRABAR.
043200 2500-GRABAR-RESULTADO.
043300*----------------------
043400     OPEN OUTPUT PAREJAS
043500     PERFORM 2510-ESCRIBIR-PAREJA THRU 2510-FIN-ESCRIBIR-PAREJA
043600             VARYING WS-IX FROM 1 BY 1
043700             UNTIL WS-IX GREATER WS-PAR-CNT
043800     CLOSE PAREJAS
043900
044000     OPEN OUTPUT ENFRENT
044100     PERFORM 2520-ESCRIBIR-ENFRENT
044200             THRU 2520-FIN-ESCRIBIR-ENFRENT
044300             VARYING WS-IX FROM 1 BY 1
044400             UNTIL WS-IX GREATER WS-ENF-CNT
044450     CLOSE ENFRENT
044460     ADD 1 TO WS-GRABACIONES-CNT
044470     DISPLAY "RESULTADOS GRABADOS EN ESTA EJECUCION: "
044480             WS-GRABACIONES-CNT.
044600
044700 2500-FIN-GRABAR-RESULTADO.
044800*---------------------------
044900     EXIT.
044950
044960* PARRAFO: 2510-ESCRIBIR-PAREJA
044970* PROPOSITO: GRABAR UNA FILA DE LA TABLA DE PAREJAS.
044980*            LLAMADO DESDE: 2500-GRABAR-RESULTADO, UNA VEZ POR
044990*            FILA.
045100 2510-ESCRIBIR-PAREJA.
045200*---------------------
045300     MOVE WS-PAR-FILA (WS-IX) TO REG-PAREJA-ALFA
045400     WRITE REG-PAREJAS FROM REG-PAREJA.
045500
045600 2510-FIN-ESCRIBIR-PAREJA.
045700*------------------------
045800     EXIT.
045850
045860* PARRAFO: 2520-ESCRIBIR-ENFRENT
045870* PROPOSITO: GRABAR UNA FILA DE LA TABLA DE ENFRENTAMIENTOS.
045875*            HERMANO DE 2510-ESCRIBIR-PAREJA.
045880*            LLAMADO DESDE: 2500-GRABAR-RESULTADO, UNA VEZ POR
045890*            FILA.
046000 2520-ESCRIBIR-ENFRENT.
046100*----------------------
046200     MOVE WS-ENF-FILA (WS-IX) TO REG-ENFRENT-ALFA
046300     WRITE REG-ENFRENTS FROM REG-ENFRENT.
046400
046500 2520-FIN-ESCRIBIR-ENFRENT.
046600*-------------------------
046700     EXIT.
046750
046760* PARRAFO: 3000-FIN
046770* PROPOSITO: CERRAR EL PASO. LOS FICHEROS YA QUEDARON CERRADOS
046780*            EN 2500-GRABAR-RESULTADO O EN 1300-CERRAR-ENTRADA
046785*            SI NO HUBO NADA QUE GRABAR.
046790*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
046900 3000-FIN.
047000*---------
047100     DISPLAY "MUSRES - REGISTRAR RESULTADO - FIN"
047200     STOP RUN.
047300
047400 3000-FIN-FIN.
047500*-------------
047600     EXIT.
047650
047660* PARRAFO: 9000-LEER-PAREJA
047670* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, IGUAL
047675*            QUE EN EL RESTO DE PROGRAMAS DEL TORNEO.
047680*            LLAMADO DESDE: 1200-CARGAR-PAREJAS.
047800 9000-LEER-PAREJA.
047900*-----------------
048000     READ PAREJAS INTO REG-PAREJA
048100         AT END MOVE "SI" TO SW-EOF-PAREJAS
048200     END-READ
048300     IF SW-EOF-PAREJAS NOT = "SI"
048400         ADD 1 TO WS-PAR-CNT
048500         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
048600     END-IF.
048700
048800 9000-FIN-LEER-PAREJA.
048900*---------------------
049000     EXIT.
049050
049060* PARRAFO: 9100-LEER-ENFRENT
049070* PROPOSITO: RUTINA DE LECTURA SECUENCIAL DEL MAESTRO DE
049080*            ENFRENTAMIENTOS. HERMANA DE 9000-LEER-PAREJA.
049090*            LLAMADO DESDE: 1250-CARGAR-ENFRENT.
049200 9100-LEER-ENFRENT.
049300*------------------
049400     READ ENFRENT INTO REG-ENFRENT
049500         AT END MOVE "SI" TO SW-EOF-ENFRENT
049600     END-READ
049700     IF SW-EOF-ENFRENT NOT = "SI"
049800         ADD 1 TO WS-ENF-CNT
049900         MOVE REG-ENFRENT-ALFA TO WS-ENF-FILA (WS-ENF-CNT)
050000     END-IF.
050100
050200 9100-FIN-LEER-ENFRENT.
050300*----------------------
050400     EXIT.
050500
050600 END PROGRAM MUSRES.
