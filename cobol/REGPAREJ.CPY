000100******************************************************************
000200* COPY REGPAREJ
000300* REGISTRO MAESTRO DE PAREJAS DE MUS (FICHERO PAREJAS.DAT)
000400* AUTOR ORIGINAL: J. ETXEBERRIA - CASINO EL FARO - DPTO SISTEMAS
000500* 18/04/1989 JE  PRIMERA VERSION DEL LAYOUT (SUST. REGUSUARIES)
000600* 07/11/1994 MLR SE AMPLIA PAR-RIVALES A 20 OCURRENCIAS (ANTES 12)
000700* 22/02/1999 NVG AJUSTE DE FILLER PARA CUADRAR 645 BYTES (Y2K)
000750* 14/09/2004 MLR CONDICIONES PAR-ESTA-ELIMINADA / PAR-ESTA-ACTIVA
000760*                PARA EVITAR COMPARAR "Y"/"N" A PELO EN CADA
000770*                PROGRAMA QUE CONSULTA EL MAESTRO DE PAREJAS.
000800******************************************************************
000900 01  REG-PAREJA.
001000     05  PAR-ID                        PIC 9(05).
001100     05  PAR-NOMBRE                    PIC X(30).
001200     05  PAR-DERROTAS                  PIC 9(02).
001300     05  PAR-ELIMINADA                 PIC X(01).
001310         88  PAR-ESTA-ELIMINADA        VALUE "Y".
001320         88  PAR-ESTA-ACTIVA           VALUE "N".
001400     05  PAR-BYES                      PIC 9(02).
001500     05  PAR-NUM-RIVALES                PIC 9(02).
001600     05  PAR-RIVALES.
001700         10  PAR-RIVAL OCCURS 20 TIMES
001800                       INDEXED BY IX-PAR-RIVAL
001900                                  PIC X(30).
002000     05  FILLER                        PIC X(03).
