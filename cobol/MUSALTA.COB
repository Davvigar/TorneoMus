000100******************************************************************
000200* PROGRAMA: MUSALTA
000300* OBJETIVO: ALTA DE UNA PAREJA NUEVA EN EL TORNEO DE MUS.
000400*           LEE EL MAESTRO PAREJAS.DAT, COMPRUEBA QUE EL NOMBRE
000500*           NO EXISTE YA, ASIGNA EL SIGUIENTE ID SECUENCIAL Y
000600*           REESCRIBE EL MAESTRO CON LA PAREJA NUEVA AL FINAL.
000650*           BASADO EN LA RUTINA DE ALTA DE USUARIOS DE LA VIEJA
000660*           APLICACION: EL ID SECUENCIAL Y LA TABLA EN MEMORIA
000670*           SON LA MISMA TECNICA, SOLO CAMBIAN LOS CAMPOS DEL
000680*           REGISTRO Y LA VALIDACION DE DUPLICADOS (AQUI POR
000690*           NOMBRE DE PAREJA, ALLI POR CLAVE DE USUARIO).
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    MUSALTA.
001000 AUTHOR.        AITOR ARRIZABALAGA.
001100 INSTALLATION.  CASINO EL FARO - DPTO DE SISTEMAS.
001200 DATE-WRITTEN.  18/04/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - SOLO PERSONAL DE SISTEMAS.
001500******************************************************************
001600* HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800* 18/04/1989 AIT INICIAL - ALTA DE PAREJA PARTIENDO DE LA RUTINA  INICIAL
001900*                DE ALTA DE USUARIOS DE LA VIEJA APLICACION.
001950*                SE SUSTITUYE EL CAMPO DE CLAVE POR EL NOMBRE DE
001960*                LA PAREJA, UNICO DATO QUE SE PIDE AL OPERADOR.
002000* 02/05/1989 AIT CR-0118 SE ANADE VALIDACION DE NOMBRE DUPLICADO. CR0118
002050*                SIN ESTA VALIDACION SE LLEGARON A DAR DE ALTA
002060*                DOS PAREJAS CON EL MISMO NOMBRE EN LAS PRUEBAS.
002100* 14/09/1990 MLR CR-0204 EL ID YA NO SE PIDE POR TECLADO, SE      CR0204
002200*                CALCULA COMO MAX(PAR-ID)+1 AL CARGAR EL MAESTRO.
002250*                ANTES EL OPERADOR TECLEABA EL ID A MANO Y A
002260*                VECES REPETIA UNO YA USADO.
002300* 23/01/1992 JE  CR-0266 SE AMPLIA PAR-NOMBRE DE 20 A 30 POSIC.   CR0266
002400* 11/06/1993 MLR CR-0310 CONTROL DE TABLA LLENA (WS-PAR-MAX).     CR0310
002450*                SE FIJA EL LIMITE EN 200 PAREJAS, MAS QUE
002460*                SUFICIENTE PARA UN TORNEO DE ESTE CASINO.
002500* 30/03/1995 NVG CR-0399 MENSAJES DE AVISO EN DOS LINEAS PARA     CR0399
002600*                EL LISTADO DE OPERADOR.
002700* 19/11/1996 JE  CR-0455 SE ELIMINA EL CAMPO DE FECHA DE ALTA,    CR0455
002800*                NO SE USA EN EL TORNEO.
002900* 08/02/1998 NVG CR-0512 REVISION CAMPANA ANO 2000: EL PROGRAMA   CR0512
003000*                NO MANEJA FECHAS DE CUATRO DIGITOS, SIN CAMBIOS.
003100* 17/12/1999 NVG CR-0540 SE AJUSTA LA VALIDACION DE NOMBRE PARA   CR0540
003200*                IGNORAR BLANCOS A LA DERECHA.
003300* 25/08/2001 MLR CR-0601 NUEVO MENSAJE DE TABLA LLENA EN DOS      CR0601
003400*                LINEAS (WS-LINEA-AVISO-R).
003450* 14/09/2004 MLR CR-0663 SE MUESTRA AL FINAL EL NUMERO DE ALTAS   CR0663
003460*                DADAS EN LA EJECUCION (WS-ALTAS-EN-SESION), Y
003470*                SW-NOMBRE-EXISTE PASA A TENER CONDICION
003480*                EXISTE-NOMBRE-DUPLICADO EN VEZ DE COMPARARSE
003490*                DIRECTAMENTE CONTRA "S" EN 2000-PROCESO.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003850*----C01 POR CONVENCION DEL TALLER
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*----FICHERO MAESTRO DE PAREJAS (ENTRADA Y SALIDA)
004400     SELECT PAREJAS ASSIGN TO "PAREJAS.DAT"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-PAREJAS.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000*----FICHERO DE ENTRADA/SALIDA DEL MAESTRO.
005100 FD  PAREJAS
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 01  REG-PAREJAS                       PIC X(645).
005500******************************************************************
005600*                  WORKING-STORAGE SECTION
005700******************************************************************
005800 WORKING-STORAGE SECTION.
005820*----CONTADOR DE ALTAS REALMENTE GRABADAS EN ESTA EJECUCION,
005830*    PARA EL AVISO FINAL DE CR-0663.  NUNCA BAJA DE CERO, SOLO
005840*    CRECE, DE AHI QUE NO LLEVE SIGNO EN USO PRACTICO AUNQUE LA
005845*    PIC SEA S9(04) COMO EL RESTO DE CONTADORES COMP DEL TALLER
005850 77  WS-ALTAS-EN-SESION                PIC S9(04) COMP
005860                                        VALUE ZERO.
005900*----FILE STATUS
006000 01  FS-PAREJAS                        PIC X(02) VALUE SPACES.
006100*----COPY DE ARCHIVO (AREA DE TRABAJO DE UNA PAREJA)
006200     COPY REGPAREJ.
006300*----MISMA AREA VISTA COMO CADENA, PARA MOVERLA A/DESDE LA TABLA
006400 01  REG-PAREJA-R REDEFINES REG-PAREJA.
006500     05  REG-PAREJA-ALFA               PIC X(645).
006600
006700*----LIMITES Y CONTADORES DE TABLA
006800 01  LIMITES-TABLA.
006850*    WS-PAR-MAX ES EL TOPE DE LA TABLA (CR-0310); WS-PAR-CNT
006860*    CUANTAS FILAS HAY CARGADAS REALMENTE; WS-PAR-IX EL INDICE
006870*    DE RECORRIDO, COMPARTIDO POR VARIOS PARRAFOS DE BUSQUEDA
006900     05  WS-PAR-MAX                    PIC S9(04) COMP
007000                                        VALUE 200.
007100     05  WS-PAR-CNT                    PIC S9(04) COMP
007200                                        VALUE ZERO.
007300     05  WS-PAR-IX                     PIC S9(04) COMP
007400                                        VALUE ZERO.
007500     05  FILLER                        PIC X(02) VALUE SPACES.
007600
007700*----TABLA MAESTRA DE PAREJAS CARGADA EN MEMORIA
007750*    200 POSICIONES, EL MISMO TOPE QUE WS-PAR-MAX; CADA FILA
007760*    SE GUARDA COMO CADENA PARA PODER VOLCARLA DIRECTAMENTE A
007770*    REG-PAREJA-ALFA SIN TENER QUE REDEFINIR TODO EL REGISTRO
007780*    POR CADA ELEMENTO DE LA TABLA
007800 01  TABLA-PAREJAS.
007900     05  WS-PAR-FILA OCCURS 200 TIMES
008000                     PIC X(645).
008100     05  FILLER                        PIC X(01) VALUE SPACE.
008200
008300*----TARJETA DE ENTRADA (NOMBRE DE LA PAREJA A DAR DE ALTA)
008400 01  WS-TARJETA-ALTA.
008500     05  WS-TARJETA-NOMBRE              PIC X(30) VALUE SPACES.
008600     05  FILLER                        PIC X(05) VALUE SPACES.
008700*----MISMA TARJETA VISTA BYTE A BYTE PARA RECORTAR BLANCOS
008750*    (CR-0540); NO SE USA TODAVIA UN RECORTE EXPLICITO BYTE A
008760*    BYTE EN ESTE PROGRAMA, LA COMPARACION DE PIC X YA IGUALA
008770*    LOS BLANCOS A LA DERECHA, PERO SE DEJA LA VISTA PREPARADA
008780*    POR SI SE NECESITA EN EL FUTURO UN RECORTE MAS FINO
008800 01  WS-TARJETA-ALTA-R REDEFINES WS-TARJETA-ALTA.
008900     05  WS-TARJETA-BYTE OCCURS 35 TIMES
009000                         PIC X.
009100
009200*----SWITCHES Y AUXILIARES
009300 01  SWITCHES.
009350*    SW-EOF-PAREJAS CONTROLA LA CARGA DE LA TABLA EN 1200
009400     05  SW-EOF-PAREJAS                PIC X(02) VALUE "NO".
009450*    SW-NOMBRE-EXISTE Y SU CONDICION EXISTE-NOMBRE-DUPLICADO
009460*    (CR-0663) LOS RELLENA 2110-COMPARAR-NOMBRE
009500     05  SW-NOMBRE-EXISTE               PIC X(01) VALUE "N".
009550         88  EXISTE-NOMBRE-DUPLICADO   VALUE "S".
009600     05  FILLER                        PIC X(01) VALUE SPACE.
009700
009750*----ID ASIGNADO A LA PAREJA NUEVA Y MAYOR ID VISTO AL RECORRER
009760*    LA TABLA, PARA CALCULAR EL SIGUIENTE (CR-0204)
009800 01  AUXILIARES.
009900     05  WS-PROX-ID                    PIC 9(05) VALUE ZEROS.
010000     05  WS-MAX-ID-VISTO                PIC 9(05) VALUE ZEROS.
010100     05  FILLER                        PIC X(02) VALUE SPACES.
010200
010300*----LINEA DE AVISO AL OPERADOR (DOS RENGLONES DE IMPRESORA)
010400 01  WS-LINEA-AVISO.
010500     05  WS-LINEA-AVISO-TXT            PIC X(50) VALUE SPACES.
010600*----MISMA LINEA PARTIDA EN DOS PARA EL LISTADO DE OPERADOR
010650*    (CR-0601)
010700 01  WS-LINEA-AVISO-R REDEFINES WS-LINEA-AVISO.
010800     05  WS-LINEA-AVISO-PRIMERA         PIC X(25).
010900     05  WS-LINEA-AVISO-SEGUNDA         PIC X(25).
011000******************************************************************
011100*                    PROCEDURE DIVISION
011200******************************************************************
011300 PROCEDURE DIVISION.
011400*-------------------
011450*    PARRAFO PRINCIPAL: CARGAR LA TABLA, VALIDAR Y GRABAR LA
011460*    ALTA SI PROCEDE, Y CERRAR EL PASO.
011500     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
011600
011700     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
011800
011900     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
012000
012050* PARRAFO: 1000-INICIO
012060* PROPOSITO: ABRIR EL MAESTRO, CARGARLO EN MEMORIA Y PEDIR EL
012070*            NOMBRE DE LA PAREJA NUEVA AL OPERADOR.
012080*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
012100 1000-INICIO.
012200*------------
012300     DISPLAY "MUSALTA - ALTA DE PAREJA - INICIO"
012400
012500     INITIALIZE AUXILIARES
012600
012700     PERFORM 1100-ABRIR-FICHEROS THRU 1100-FIN-ABRIR-FICHEROS
012800     PERFORM 1200-CARGAR-TABLA   THRU 1200-FIN-CARGAR-TABLA
012900     PERFORM 1300-LEER-TARJETA   THRU 1300-FIN-LEER-TARJETA.
013000
013100 1000-FIN-INICIO.
013200*----------------
013300     EXIT.
013400
013450* PARRAFO: 1100-ABRIR-FICHEROS
013460* PROPOSITO: ABRIR EL MAESTRO EN INPUT PARA LA CARGA INICIAL EN
013470*            TABLA; 2300-GRABAR-ALTA LO VUELVE A ABRIR MAS
013480*            ADELANTE, YA EN OUTPUT, PARA REESCRIBIRLO ENTERO.
013490*            LLAMADO DESDE: 1000-INICIO.
013500 1100-ABRIR-FICHEROS.
013600*--------------------
013700     OPEN INPUT PAREJAS.
013800
013900 1100-FIN-ABRIR-FICHEROS.
014000*------------------------
014100     EXIT.
014200
014250* PARRAFO: 1200-CARGAR-TABLA
014260* PROPOSITO: LEER TODO EL MAESTRO A LA TABLA EN MEMORIA, HASTA
014270*            FIN DE FICHERO O HASTA LLENAR LA TABLA (CR-0310).
014280*            LLAMADO DESDE: 1000-INICIO.
014300 1200-CARGAR-TABLA.
014400*------------------
014500     PERFORM 9000-LEER-PAREJA THRU 9000-FIN-LEER-PAREJA
014600             UNTIL SW-EOF-PAREJAS = "SI"
014700             OR WS-PAR-CNT NOT LESS WS-PAR-MAX
014800
014900     CLOSE PAREJAS.
015000
015100 1200-FIN-CARGAR-TABLA.
015200*----------------------
015300     EXIT.
015400
015450* PARRAFO: 1300-LEER-TARJETA
015460* PROPOSITO: PEDIR AL OPERADOR EL NOMBRE DE LA PAREJA A DAR DE
015470*            ALTA.  ES EL UNICO DATO QUE SE TECLEA, EL ID LO
015480*            CALCULA EL PROPIO PROGRAMA (CR-0204).
015490*            LLAMADO DESDE: 1000-INICIO.
015500 1300-LEER-TARJETA.
015600*------------------
015700     DISPLAY "INTRODUZCA NOMBRE DE LA PAREJA: "
015800     ACCEPT WS-TARJETA-NOMBRE.
015900
016000 1300-FIN-LEER-TARJETA.
016100*----------------------
016200     EXIT.
016300
016350* PARRAFO: 2000-PROCESO
016360* PROPOSITO: VALIDAR EL NOMBRE Y, SI NO ESTA DUPLICADO NI LA
016370*            TABLA LLENA, CALCULAR EL ID Y GRABAR LA ALTA.
016380*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
016400 2000-PROCESO.
016500*-------------
016600     PERFORM 2100-VALIDAR-NOMBRE THRU 2100-FIN-VALIDAR-NOMBRE
016700
016750*    PRIMERA COMPROBACION: NOMBRE DUPLICADO (CR-0118).  SI LO
016760*    ESTA, NO SE LLEGA A MIRAR SIQUIERA SI HAY HUECO EN LA TABLA
016800     IF EXISTE-NOMBRE-DUPLICADO
016900         DISPLAY "ERROR: YA EXISTE UNA PAREJA CON ESE NOMBRE"
017000     ELSE
017050*        SEGUNDA COMPROBACION: TABLA LLENA (CR-0310/CR-0601)
017100         IF WS-PAR-CNT NOT LESS WS-PAR-MAX
017200             MOVE "TABLA DE PAREJAS LLENA, NO SE PUEDE DAR"
017300                 TO WS-LINEA-AVISO-PRIMERA
017400             MOVE "DE ALTA LA PAREJA NUEVA."
017500                 TO WS-LINEA-AVISO-SEGUNDA
017600             DISPLAY WS-LINEA-AVISO-PRIMERA
017700             DISPLAY WS-LINEA-AVISO-SEGUNDA
017800         ELSE
017850*            SOLO SE LLEGA AQUI SI EL NOMBRE ES NUEVO Y HAY
017860*            HUECO: CALCULAR EL ID Y GRABAR
017900             PERFORM 2200-CALC-PROX-ID
018000                     THRU 2200-FIN-CALC-PROX-ID
018100             PERFORM 2300-GRABAR-ALTA
018200                     THRU 2300-FIN-GRABAR-ALTA
018300             DISPLAY "PAREJA DADA DE ALTA CON ID " WS-PROX-ID
018400         END-IF
018500     END-IF.
018600
018700 2000-FIN-PROCESO.
018800*-----------------
018900     EXIT.
019000
019050* PARRAFO: 2100-VALIDAR-NOMBRE
019060* PROPOSITO: RECORRER LA TABLA ENTERA BUSCANDO UN NOMBRE IGUAL
019070*            AL TECLEADO (CR-0118).
019080*            LLAMADO DESDE: 2000-PROCESO.
019100 2100-VALIDAR-NOMBRE.
019200*--------------------
019300     MOVE "N" TO SW-NOMBRE-EXISTE
019400     PERFORM 2110-COMPARAR-NOMBRE THRU 2110-FIN-COMPARAR-NOMBRE
019500             VARYING WS-PAR-IX FROM 1 BY 1
019600             UNTIL WS-PAR-IX GREATER WS-PAR-CNT.
019700
019800 2100-FIN-VALIDAR-NOMBRE.
019900*------------------------
020000     EXIT.
020100
020150* PARRAFO: 2110-COMPARAR-NOMBRE
020160* PROPOSITO: COMPARAR UNA FILA DE LA TABLA CONTRA EL NOMBRE
020170*            TECLEADO.  NO SE PARA AL ENCONTRAR EL PRIMER
020180*            DUPLICADO: SE DEJA TERMINAR EL PERFORM VARYING,
020190*            MAS SENCILLO QUE UN GO TO DE SALIDA ANTICIPADA.
020195*            LLAMADO DESDE: 2100-VALIDAR-NOMBRE, UNA VEZ POR FILA.
020200 2110-COMPARAR-NOMBRE.
020300*---------------------
020400     MOVE WS-PAR-FILA (WS-PAR-IX) TO REG-PAREJA-ALFA
020500     IF PAR-NOMBRE = WS-TARJETA-NOMBRE
020600         MOVE "S" TO SW-NOMBRE-EXISTE
020700     END-IF.
020800
020900 2110-FIN-COMPARAR-NOMBRE.
021000*-------------------------
021100     EXIT.
021200
021250* PARRAFO: 2200-CALC-PROX-ID
021260* PROPOSITO: RECORRER LA TABLA PARA HALLAR EL MAYOR PAR-ID
021270*            EXISTENTE Y SUMARLE 1 (CR-0204).
021280*            LLAMADO DESDE: 2000-PROCESO, SOLO SI NO HAY
021290*            DUPLICADO NI TABLA LLENA.
021300 2200-CALC-PROX-ID.
021400*------------------
021500     MOVE ZEROS TO WS-MAX-ID-VISTO
021600     PERFORM 2210-COMPARAR-ID THRU 2210-FIN-COMPARAR-ID
021700             VARYING WS-PAR-IX FROM 1 BY 1
021800             UNTIL WS-PAR-IX GREATER WS-PAR-CNT
021900     COMPUTE WS-PROX-ID = WS-MAX-ID-VISTO + 1.
022000
022100 2200-FIN-CALC-PROX-ID.
022200*----------------------
022300     EXIT.
022400
022450* PARRAFO: 2210-COMPARAR-ID
022460* PROPOSITO: ACTUALIZAR WS-MAX-ID-VISTO SI LA FILA ACTUAL TIENE
022470*            UN ID MAYOR.  SI EL MAESTRO ESTA VACIO, WS-MAX-ID-
022480*            VISTO SE QUEDA EN CERO Y EL SIGUIENTE ID ES EL 1.
022490*            LLAMADO DESDE: 2200-CALC-PROX-ID, UNA VEZ POR FILA.
022500 2210-COMPARAR-ID.
022600*-----------------
022700     MOVE WS-PAR-FILA (WS-PAR-IX) TO REG-PAREJA-ALFA
022800     IF PAR-ID GREATER WS-MAX-ID-VISTO
022900         MOVE PAR-ID TO WS-MAX-ID-VISTO
023000     END-IF.
023100
023200 2210-FIN-COMPARAR-ID.
023300*---------------------
023400     EXIT.
023500
023550* PARRAFO: 2300-GRABAR-ALTA
023560* PROPOSITO: CONSTRUIR EL REGISTRO DE LA PAREJA NUEVA,
023570*            ANADIRLO AL FINAL DE LA TABLA Y REESCRIBIR EL
023580*            MAESTRO ENTERO DESDE LA TABLA (TECNICA DE REGRABADO
023590*            COMPLETO, LA MISMA QUE USA LA VIEJA APLICACION DE
023595*            USUARIOS AL MODIFICAR UN REGISTRO).
023596*            LLAMADO DESDE: 2000-PROCESO.
023600 2300-GRABAR-ALTA.
023700*-----------------
023750*    NINGUNA PAREJA NUEVA HA JUGADO TODAVIA: DERROTAS, BYES Y
023760*    RIVALES JUGADOS EMPIEZAN A CERO Y NO ESTA ELIMINADA
023800     INITIALIZE REG-PAREJA
023900     MOVE WS-PROX-ID         TO PAR-ID
024000     MOVE WS-TARJETA-NOMBRE  TO PAR-NOMBRE
024100     MOVE ZEROS              TO PAR-DERROTAS
024200                                 PAR-BYES
024300                                 PAR-NUM-RIVALES
024400     MOVE "N"                TO PAR-ELIMINADA
024500
024550*    LA FILA NUEVA SE ANADE AL FINAL DE LA TABLA, NO SE INSERTA
024560*    ORDENADA; EL ORDEN DE CLASIFICACION LO IMPONE MUSCLAS, NO
024570*    EL ORDEN DE ALTA
024600     ADD 1 TO WS-PAR-CNT
024700     MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
024800
024850*    SE REESCRIBE TODO EL MAESTRO, FILA A FILA, DESDE LA TABLA
024860*    YA ACTUALIZADA CON LA PAREJA NUEVA INCLUIDA
024900     OPEN OUTPUT PAREJAS
025000     PERFORM 2310-ESCRIBIR-FILA THRU 2310-FIN-ESCRIBIR-FILA
025100             VARYING WS-PAR-IX FROM 1 BY 1
025200             UNTIL WS-PAR-IX GREATER WS-PAR-CNT
025300     CLOSE PAREJAS.
025400
025500 2300-FIN-GRABAR-ALTA.
025600*---------------------
025700     EXIT.
025800
025850* PARRAFO: 2310-ESCRIBIR-FILA
025860* PROPOSITO: GRABAR UNA FILA DE LA TABLA EN EL MAESTRO, Y
025870*            CONTAR LAS ALTAS ESCRITAS EN ESTA EJECUCION
025880*            (CR-0663, WS-ALTAS-EN-SESION).
025890*            LLAMADO DESDE: 2300-GRABAR-ALTA, UNA VEZ POR FILA.
025900 2310-ESCRIBIR-FILA.
026000*--------------------
026100     MOVE WS-PAR-FILA (WS-PAR-IX) TO REG-PAREJA-ALFA
026200     WRITE REG-PAREJAS FROM REG-PAREJA
026250     ADD 1 TO WS-ALTAS-EN-SESION.
026300
026400 2310-FIN-ESCRIBIR-FILA.
026500*-----------------------
026600     EXIT.
026700
026750* PARRAFO: 3000-FIN
026760* PROPOSITO: MOSTRAR EL RESUMEN DE LA SESION (CR-0663) Y CERRAR
026770*            EL PASO.
026780*            LLAMADO DESDE: PARRAFO PRINCIPAL (UNA SOLA VEZ).
026800 3000-FIN.
026900*---------
026910     DISPLAY "PAREJAS DADAS DE ALTA EN ESTA EJECUCION: "
026920             WS-ALTAS-EN-SESION
027000     DISPLAY "MUSALTA - ALTA DE PAREJA - FIN"
027100     STOP RUN.
027200
027300 3000-FIN-FIN.
027400*-------------
027500     EXIT.
027600
027650* PARRAFO: 9000-LEER-PAREJA
027660* PROPOSITO: RUTINA DE LECTURA SECUENCIAL, SERIE 9000, USADA
027670*            SOLO DESDE 1200 PARA LA CARGA INICIAL EN TABLA.
027680*            LLAMADO DESDE: 1200-CARGAR-TABLA.
027700 9000-LEER-PAREJA.
027800*-----------------
027900     READ PAREJAS INTO REG-PAREJA
028000         AT END MOVE "SI" TO SW-EOF-PAREJAS
028100     END-READ
028200     IF SW-EOF-PAREJAS NOT = "SI"
028300         ADD 1 TO WS-PAR-CNT
028400         MOVE REG-PAREJA-ALFA TO WS-PAR-FILA (WS-PAR-CNT)
028500     END-IF.
028600
028700 9000-FIN-LEER-PAREJA.
028800*---------------------
028900     EXIT.
029000
029100 END PROGRAM MUSALTA.
